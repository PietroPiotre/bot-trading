000100*----------------------------------------------------------------*
000200* PROGRAMA..: BKTP0700.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* OBJETIVO..: Otimizador de grade da estrategia de Cruzamento de
000600*             Medias Moveis - varia periodo rapido, periodo lento
000700*             e tipo de media (EMA/SMA), roda o back-test de cada
000800*             combinacao valida (rapida menor que lenta) sem
000900*             stop-loss/take-profit, acompanha a melhor combinacao
001000*             por retorno total e grava todas as combinacoes no
001100*             arquivo OPT-RESULTS.
001200* COMPILACAO: COBOL BATCH
001300*----------------------------------------------------------------*
001400* VRS0001 14.08.1989 - F1032884 - Implantacao (teste unico de
001500*                       cruzamento de medias sobre pregao a
001600*                       vista, sem grade de combinacoes).
001700* VRS0002 30.03.1992 - F1032884 - Inclusao da grade de periodos
001800*                       rapido/lento - varias combinacoes em
001900*                       uma unica rodada, com o arquivo de
002000*                       resultados OPT-RESULTS.
002100* VRS0003 19.06.1999 - F2207743 - Correcao Y2K no controle de
002200*                       datas do periodo testado.
002300* VRS0004 23.04.2016 - F5518820 - Inclusao do tipo de media
002400*                       (EMA/SMA) como terceira dimensao da
002500*                       grade.
002600* VRS0005 02.08.2026 - F7731190 - Otimizador adaptado para
002700*                       candle de cripto-ativo; chamado 0906.
002800*----------------------------------------------------------------*
002900 IDENTIFICATION DIVISION.
003000*----------------------------------------------------------------*
003100 PROGRAM-ID.    BKTP0700.
003200 AUTHOR.        J.R. ALMEIDA.
003300 INSTALLATION.  CPD-MESA-OPERACOES.
003400 DATE-WRITTEN.  14.08.1989.
003500 DATE-COMPILED.
003600 SECURITY.      USO INTERNO - MESA DE OPERACOES.
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900*----------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS CLA-NUMERICO IS '0' THRU '9'
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CANDLES
004800         ASSIGN TO CANDLES
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS FS-CANDLES.
005100
005200     SELECT OPT-RESULTS
005300         ASSIGN TO OPTRES
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS FS-OPT-RESULTS.
005600
005700     SELECT OPT-REPORT
005800         ASSIGN TO OPTRPT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-OPT-REPORT.
006100
006200*----------------------------------------------------------------*
006300 DATA DIVISION.
006400*----------------------------------------------------------------*
006500 FILE SECTION.
006600*----------------------------------------------------------------*
006700 FD  CANDLES
006800     RECORD CONTAINS 80 CHARACTERS.
006900 01  REG-CANDLE.
007000     05  RC-DATA                       PIC  X(10).
007100     05  RC-HORA                       PIC  X(05).
007200     05  RC-OPEN                       PIC S9(07)V9(04).
007300     05  RC-HIGH                       PIC S9(07)V9(04).
007400     05  RC-LOW                        PIC S9(07)V9(04).
007500     05  RC-CLOSE                      PIC S9(07)V9(04).
007600     05  RC-VOLUME                     PIC S9(09)V9(02).
007700     05  FILLER                        PIC  X(10).
007800
007900*    Um registro por combinacao de grade - periodo rapido/lento,
008000*    tipo de media, retorno, drawdown, trades e taxa de acerto.
008100 FD  OPT-RESULTS
008200     RECORD CONTAINS 40 CHARACTERS.
008300 01  REG-OPT-RESULT.
008400     05  OR-PARM1                      PIC  9(03).
008500     05  OR-PARM2                      PIC  9(03).
008600     05  OR-PARM3                      PIC  X(06).
008700     05  OR-RET-PCT                    PIC S9(05)V9(02).
008800     05  OR-MAX-DD                     PIC S9(03)V9(02).
008900     05  OR-TRADES                     PIC  9(05).
009000     05  OR-WIN-RATE                   PIC S9(03)V9(02).
009100     05  FILLER                        PIC  X(06).
009200
009300 FD  OPT-REPORT
009400     RECORD CONTAINS 132 CHARACTERS.
009500 01  REG-OPT-RELATORIO                 PIC  X(132).
009600
009700*----------------------------------------------------------------*
009800 WORKING-STORAGE SECTION.
009900*----------------------------------------------------------------*
010000 77  CTE-PROG                          PIC  X(18) VALUE
010100                                         '*** BKTP0700 ***'.
010200 77  CTE-VERS                          PIC  X(06) VALUE 'VRS005'.
010300 77  CTE-CAPITAL-INICIAL               PIC S9(09)V9(02) COMP-3
010400                                                 VALUE 10000.00.
010500 77  CTE-PR-CORRETAGEM                 PIC S9(01)V9(06) COMP-3
010600                                                 VALUE 0.00075.
010700 77  CTE-PR-SLIPPAGE                   PIC S9(01)V9(06) COMP-3
010800                                                 VALUE 0.00030.
010900 77  CTE-QT-ATRASO                     PIC S9(03)    COMP-5
011000                                                 VALUE 1.
011100 77  CTE-PR-TAMANHO-POSICAO            PIC S9(01)V9(04) COMP-3
011200                                                 VALUE 1.0000.
011300
011400 01  GRP-CTL-LS.
011500     03  IX-CND                        PIC S9(05)    COMP-5.
011600     03  IX-TIPO                       PIC S9(05)    COMP-5.
011700     03  IX-FAST                       PIC S9(05)    COMP-5.
011800     03  IX-SLOW                       PIC S9(05)    COMP-5.
011900     03  IX-GRID                       PIC S9(05)    COMP-5.
012000     03  IX-AUX                        PIC S9(05)    COMP-5.
012100     03  IX-TRD                        PIC S9(05)    COMP-5.
012200     03  QT-CANDLES                    PIC S9(05)    COMP-5.
012300     03  QT-GRID                       PIC S9(05)    COMP-5.
012400     03  WS-FAST-PERIODO               PIC S9(03)    COMP-5.
012500     03  WS-SLOW-PERIODO               PIC S9(03)    COMP-5.
012600     03  IX-ORD-AUX                    PIC S9(05)    COMP-5.
012700     03  IX-ORD-CMP                    PIC S9(05)    COMP-5.
012800     03  FILLER                        PIC  X(01).
012900
013000 01  GRP-SWITCH.
013100     03  FL-FIM-CANDLES                PIC  X(01) VALUE 'N'.
013200         88  FIM-CANDLES-SIM           VALUE 'S'.
013300     03  FL-RUN-ABORTADA               PIC  X(01) VALUE 'N'.
013400         88  RUN-ABORTADA-SIM          VALUE 'S'.
013500     03  FL-COMBINACAO-VLDA            PIC  X(01) VALUE 'N'.
013600         88  COMBINACAO-VLDA-SIM       VALUE 'S'.
013700     03  FILLER                        PIC  X(01).
013800
013900 01  GRP-FS-ARQUIVOS.
014000     03  FS-CANDLES                    PIC  X(02).
014100         88  FS-CANDLES-OK             VALUE '00'.
014200     03  FS-OPT-RESULTS                PIC  X(02).
014300         88  FS-OPT-RESULTS-OK         VALUE '00'.
014400     03  FS-OPT-REPORT                 PIC  X(02).
014500         88  FS-OPT-REPORT-OK          VALUE '00'.
014600     03  FILLER                        PIC  X(01).
014700
014800 01  GRP-CANDLES.
014900     03  GRP-LS-CANDLE         OCCURS 5000 TIMES.
015000         05  CND-DATA                  PIC  X(10).
015100         05  CND-HORA                  PIC  X(05).
015200         05  CND-OPEN                  PIC S9(07)V9(04) COMP-3.
015300         05  CND-CLOSE                 PIC S9(07)V9(04) COMP-3.
015400     03  FILLER                        PIC  X(20).
015500
015600*    Area de troca para a ordenacao por selecao da tabela de
015700*    candles (105000-ORDENA-CANDLES) - mesma forma de um
015800*    GRP-LS-CANDLE isolado.
015900 01  GRP-CANDLE-TROCA.
016000     03  TRC-CND-DATA                      PIC  X(10).
016100     03  TRC-CND-HORA                      PIC  X(05).
016200     03  TRC-CND-OPEN                       PIC S9(07)V9(04)
016300                                                       COMP-3.
016400     03  TRC-CND-CLOSE                      PIC S9(07)V9(04)
016500                                                       COMP-3.
016600     03  FILLER                             PIC  X(20).
016700
016800*    Tabela dos dois tipos de media movel testados na grade -
016900*    codigo para a BKTSB620 (8 posicoes) e nome para impressao.
017000 01  TAB-TIPO-MM-VALUE.
017100     03  FILLER                        PIC X(12) VALUE
017200                                         'EMA     EMA '.
017300     03  FILLER                        PIC X(12) VALUE
017400                                         'SMA     SMA '.
017500 01  TAB-TIPO-MM REDEFINES TAB-TIPO-MM-VALUE.
017600     03  TAB-TIPO-LINHA         OCCURS 2 TIMES.
017700         05  TAB-TIPO-CODIGO            PIC  X(08).
017800         05  TAB-TIPO-NOME              PIC  X(04).
017900
018000*    Periodos testados para a media rapida e para a media lenta.
018100 01  TAB-FAST-VALUE.
018200     03  FILLER                        PIC 9(03) VALUE 010.
018300     03  FILLER                        PIC 9(03) VALUE 020.
018400     03  FILLER                        PIC 9(03) VALUE 030.
018500 01  TAB-FAST REDEFINES TAB-FAST-VALUE.
018600     03  TAB-FAST-PERIODO       OCCURS 3 TIMES PIC 9(03).
018700
018800 01  TAB-SLOW-VALUE.
018900     03  FILLER                        PIC 9(03) VALUE 050.
019000     03  FILLER                        PIC 9(03) VALUE 100.
019100     03  FILLER                        PIC 9(03) VALUE 200.
019200 01  TAB-SLOW REDEFINES TAB-SLOW-VALUE.
019300     03  TAB-SLOW-PERIODO       OCCURS 3 TIMES PIC 9(03).
019400
019500*    Grade de resultados - uma linha por combinacao valida
019600*    (fast/slow/tipo), na ordem em que foi rodada.
019700 01  GRP-GRID.
019800     03  GRP-LS-GRID           OCCURS 18 TIMES.
019900         05  GRD-PARM1                  PIC  9(03).
020000         05  GRD-PARM2                  PIC  9(03).
020100         05  GRD-PARM3                  PIC  X(06).
020200         05  GRD-RET-PCT                PIC S9(05)V9(02) COMP-3.
020300         05  GRD-MAX-DD                 PIC S9(03)V9(02) COMP-3.
020400         05  GRD-TRADES                 PIC  9(05)    COMP-5.
020500         05  GRD-WIN-RATE                PIC S9(03)V9(02) COMP-3.
020600     03  FILLER                        PIC  X(20).
020700
020800*    Linha-temporaria usada na troca do sort do top-10 (selecao
020900*    por maior retorno, ordem descendente).
021000 01  GRP-GRID-TROCA.
021100     03  TRC-PARM1                      PIC  9(03).
021200     03  TRC-PARM2                      PIC  9(03).
021300     03  TRC-PARM3                      PIC  X(06).
021400     03  TRC-RET-PCT                    PIC S9(05)V9(02) COMP-3.
021500     03  TRC-MAX-DD                     PIC S9(03)V9(02) COMP-3.
021600     03  TRC-TRADES                     PIC  9(05)    COMP-5.
021700     03  TRC-WIN-RATE                    PIC S9(03)V9(02) COMP-3.
021800     03  FILLER                        PIC  X(01).
021900
022000*    Melhor combinacao ate agora e comparacao com o retorno da
022100*    combinacao recem-rodada (mesmo habito de vetor-de-2 usado
022200*    no driver BKTP0600 para comparar melhor x benchmark).
022300 01  GRP-MELHOR.
022400     03  MLH-IX-GRID                    PIC S9(05)    COMP-5.
022500     03  MLH-RET-PCT                    PIC S9(05)V9(02) COMP-3.
022600     03  FILLER                        PIC  X(01).
022700 01  GRP-COMPARA-RET.
022800     03  VL-RET-ATUAL                    PIC S9(05)V9(02) COMP-3.
022900     03  VL-RET-MELHOR                   PIC S9(05)V9(02) COMP-3.
023000 01  GRP-COMPARA-RET-VETOR REDEFINES GRP-COMPARA-RET.
023100     03  VL-RET               OCCURS 2 TIMES PIC S9(05)V9(02)
023200                                                       COMP-3.
023300
023400 01  DSP-CABECALHO.
023500     03  FILLER                        PIC  X(40) VALUE
023600                                 '1OTIMIZACAO - CRUZ. MEDIAS MOVEIS'.
023700     03  FILLER                        PIC  X(92) VALUE SPACES.
023800 01  DSP-NOVO-MELHOR.
023900     03  FILLER                        PIC  X(16) VALUE
024000                                         ' NOVO MELHOR -  '.
024100     03  DSP-NM-FAST                     PIC ZZ9.
024200     03  FILLER                        PIC  X(01) VALUE '/'.
024300     03  DSP-NM-SLOW                     PIC ZZ9.
024400     03  FILLER                        PIC  X(01) VALUE '/'.
024500     03  DSP-NM-TIPO                     PIC  X(06).
024600     03  FILLER                        PIC  X(12) VALUE
024700                                         '  RETORNO : '.
024800     03  DSP-NM-RET                      PIC -ZZ.ZZ9,99.
024900     03  FILLER                        PIC  X(01) VALUE '%'.
025000     03  FILLER                        PIC  X(78) VALUE SPACES.
025100 01  DSP-MELHORES-PARMS.
025200     03  FILLER                        PIC  X(22) VALUE
025300                                         ' MELHOR COMBINACAO - '.
025400     03  DSP-MP-FAST                     PIC ZZ9.
025500     03  FILLER                        PIC  X(01) VALUE '/'.
025600     03  DSP-MP-SLOW                     PIC ZZ9.
025700     03  FILLER                        PIC  X(01) VALUE '/'.
025800     03  DSP-MP-TIPO                     PIC  X(06).
025900     03  FILLER                        PIC  X(12) VALUE
026000                                         '  RETORNO : '.
026100     03  DSP-MP-RET                      PIC -ZZ.ZZ9,99.
026200     03  FILLER                        PIC  X(01) VALUE '%'.
026300     03  FILLER                        PIC  X(77) VALUE SPACES.
026400 01  DSP-TOP10-CABECALHO.
026500     03  FILLER                        PIC  X(132) VALUE
026600-        ' TOP 10 - RAPIDA/LENTA/TIPO/RETORNO/MAXDD/TRADES/'
026700-        'ACERTO'.
026800 01  DSP-LINHA-TOP10.
026900     03  DSP-T10-FAST                     PIC ZZ9.
027000     03  FILLER                        PIC  X(01) VALUE SPACES.
027100     03  DSP-T10-SLOW                     PIC ZZ9.
027200     03  FILLER                        PIC  X(01) VALUE SPACES.
027300     03  DSP-T10-TIPO                     PIC  X(06).
027400     03  FILLER                        PIC  X(02) VALUE SPACES.
027500     03  DSP-T10-RET                      PIC -ZZ.ZZ9,99.
027600     03  FILLER                        PIC  X(01) VALUE '%'.
027700     03  FILLER                        PIC  X(02) VALUE SPACES.
027800     03  DSP-T10-MAXDD                    PIC -ZZ.ZZ9,99.
027900     03  FILLER                        PIC  X(01) VALUE '%'.
028000     03  FILLER                        PIC  X(02) VALUE SPACES.
028100     03  DSP-T10-TRADES                   PIC ZZZZ9.
028200     03  FILLER                        PIC  X(02) VALUE SPACES.
028300     03  DSP-T10-ACERTO                   PIC ZZ9,99.
028400     03  FILLER                        PIC  X(01) VALUE '%'.
028500     03  FILLER                        PIC  X(83) VALUE SPACES.
028600
028700 01  FILLER                            PIC  X(80).
028800
028900*    Areas de ligacao das sub-rotinas do motor de back-test.
029000 01  BKT620-DADOS.
029100     COPY BKTKB620.
029200 01  BKT630-DADOS.
029300     COPY BKTKB630.
029400 01  BKT640-DADOS.
029500     COPY BKTKB640.
029600 01  BKT650-DADOS.
029700     COPY BKTKB650.
029800
029900*----------------------------------------------------------------*
030000 LINKAGE SECTION.
030100*----------------------------------------------------------------*
030200*    (sem area de ligacao - BKTP0700 e' programa principal.)
030300*----------------------------------------------------------------*
030400 PROCEDURE DIVISION.
030500*----------------------------------------------------------------*
030600 000000-PRINCIPAL SECTION.
030700*----------------------------------------------------------------*
030800     MOVE 'N'                          TO FL-RUN-ABORTADA
030900
031000     PERFORM 100000-CARGA-CANDLES THRU 100000-SAI
031100
031200     IF  NOT RUN-ABORTADA-SIM
031300         PERFORM 105000-ORDENA-CANDLES THRU 105000-SAI
031400     END-IF
031500
031600     IF  NOT RUN-ABORTADA-SIM
031700         PERFORM 110000-VALIDAR-CANDLES THRU 110000-SAI
031800     END-IF
031900
032000     IF  NOT RUN-ABORTADA-SIM
032100         OPEN OUTPUT OPT-RESULTS
032200         OPEN OUTPUT OPT-REPORT
032300
032400         PERFORM 120000-PREPARA-SERIES THRU 120000-SAI
032500
032600         MOVE ZEROS                    TO QT-GRID
032700         MOVE ZEROS                    TO MLH-IX-GRID
032800
032900         WRITE REG-OPT-RELATORIO       FROM DSP-CABECALHO
033000
033100         PERFORM 200000-LACO-TIPO THRU 200000-SAI
033200             VARYING IX-TIPO FROM 1 BY 1
033300             UNTIL IX-TIPO GREATER 2
033400
033500         PERFORM 400000-IMPR-MELHORES-PARMS THRU 400000-SAI
033600         PERFORM 410000-ORDENA-TOP10 THRU 410000-SAI
033700         PERFORM 420000-IMPR-TOP10 THRU 420000-SAI
033800             VARYING IX-AUX FROM 1 BY 1
033900             UNTIL IX-AUX GREATER 10
034000             OR IX-AUX GREATER QT-GRID
034100         PERFORM 430000-GRAVA-RESULTADOS THRU 430000-SAI
034200             VARYING IX-GRID FROM 1 BY 1
034300             UNTIL IX-GRID GREATER QT-GRID
034400
034500         CLOSE OPT-RESULTS
034600         CLOSE OPT-REPORT
034700     END-IF
034800     .
034900 000000-SAI.
035000     STOP RUN
035100     .
035200*----------------------------------------------------------------*
035300 100000-CARGA-CANDLES SECTION.
035400*----------------------------------------------------------------*
035500     OPEN INPUT CANDLES
035600
035700     IF  NOT FS-CANDLES-OK
035800         PERFORM 999002-ERRO
035900         MOVE 'S'                      TO FL-RUN-ABORTADA
036000         GO TO 100000-SAI
036100     END-IF
036200
036300     MOVE ZEROS                        TO QT-CANDLES
036400     MOVE 'N'                          TO FL-FIM-CANDLES
036500
036600     READ CANDLES
036700         AT END
036800             MOVE 'S'                  TO FL-FIM-CANDLES
036900     END-READ
037000
037100     PERFORM 100100-LACO-LEITURA THRU 100100-SAI
037200         UNTIL FIM-CANDLES-SIM
037300
037400     CLOSE CANDLES
037500     .
037600 100000-SAI.
037700     EXIT.
037800*----------------------------------------------------------------*
037900 100100-LACO-LEITURA.
038000*------------------
038100     ADD 1                             TO QT-CANDLES
038200     MOVE RC-DATA          TO CND-DATA(QT-CANDLES)
038300     MOVE RC-HORA          TO CND-HORA(QT-CANDLES)
038400     MOVE RC-OPEN          TO CND-OPEN(QT-CANDLES)
038500     MOVE RC-CLOSE         TO CND-CLOSE(QT-CANDLES)
038600
038700     READ CANDLES
038800         AT END
038900             MOVE 'S'                  TO FL-FIM-CANDLES
039000     END-READ
039100     .
039200 100100-SAI.
039300     EXIT.
039400*----------------------------------------------------------------*
039500*    O arquivo de candles normalmente ja' vem em ordem crescente
039600*    de data/hora, mas a rodada nao confia nisso - a tabela em
039700*    memoria e' reordenada aqui (selecao direta, mesma forma da
039800*    troca usada em GRP-CANDLE-TROCA) antes de qualquer validacao
039900*    ou calculo de indicador.
040000*----------------------------------------------------------------*
040100 105000-ORDENA-CANDLES SECTION.
040200*----------------------------------------------------------------*
040300     PERFORM 105100-LACO-EXTERNO THRU 105100-SAI
040400         VARYING IX-ORD-AUX FROM 1 BY 1
040500         UNTIL IX-ORD-AUX GREATER QT-CANDLES
040600     .
040700 105000-SAI.
040800     EXIT.
040900*----------------------------------------------------------------*
041000 105100-LACO-EXTERNO.
041100*-------------------
041200     PERFORM 105200-LACO-INTERNO THRU 105200-SAI
041300         VARYING IX-ORD-CMP FROM IX-ORD-AUX BY 1
041400         UNTIL IX-ORD-CMP GREATER QT-CANDLES
041500     .
041600 105100-SAI.
041700     EXIT.
041800 105200-LACO-INTERNO.
041900*-------------------
042000     IF  CND-DATA(IX-ORD-CMP) LESS CND-DATA(IX-ORD-AUX)
042100     OR (CND-DATA(IX-ORD-CMP) EQUAL CND-DATA(IX-ORD-AUX)
042200     AND CND-HORA(IX-ORD-CMP) LESS CND-HORA(IX-ORD-AUX))
042300         MOVE GRP-LS-CANDLE(IX-ORD-AUX)   TO GRP-CANDLE-TROCA
042400         MOVE GRP-LS-CANDLE(IX-ORD-CMP)   TO GRP-LS-CANDLE(IX-ORD-AUX)
042500         MOVE TRC-CND-DATA                TO CND-DATA(IX-ORD-CMP)
042600         MOVE TRC-CND-HORA                TO CND-HORA(IX-ORD-CMP)
042700         MOVE TRC-CND-OPEN                TO CND-OPEN(IX-ORD-CMP)
042800         MOVE TRC-CND-CLOSE               TO CND-CLOSE(IX-ORD-CMP)
042900     END-IF
043000     .
043100 105200-SAI.
043200     EXIT.
043300*----------------------------------------------------------------*
043400*    A quantidade de candles precisa ser >= 2; apos a reordenacao
043500*    em 105000-ORDENA-CANDLES so' sobra como erro real um par de
043600*    candles com data/hora duplicada (nao da' pra saber qual dos
043700*    dois vem primeiro).
043800*----------------------------------------------------------------*
043900 110000-VALIDAR-CANDLES SECTION.
044000*----------------------------------------------------------------*
044100     IF  QT-CANDLES LESS 2
044200         PERFORM 999001-ERRO
044300         MOVE 'S'                      TO FL-RUN-ABORTADA
044400         GO TO 110000-SAI
044500     END-IF
044600
044700     PERFORM 110100-LACO-ORDEM THRU 110100-SAI
044800         VARYING IX-CND FROM 2 BY 1
044900         UNTIL IX-CND GREATER QT-CANDLES
045000         OR RUN-ABORTADA-SIM
045100     .
045200 110000-SAI.
045300     EXIT.
045400*----------------------------------------------------------------*
045500 110100-LACO-ORDEM.
045600*-----------------
045700     IF  CND-DATA(IX-CND) EQUAL CND-DATA(IX-CND - 1)
045800     AND CND-HORA(IX-CND) EQUAL CND-HORA(IX-CND - 1)
045900         PERFORM 999003-ERRO
046000         MOVE 'S'                      TO FL-RUN-ABORTADA
046100     END-IF
046200     .
046300 110100-SAI.
046400     EXIT.
046500*----------------------------------------------------------------*
046600 120000-PREPARA-SERIES SECTION.
046700*----------------------------------------------------------------*
046800     MOVE QT-CANDLES                   TO BKT620-QT-CANDLES
046900     MOVE QT-CANDLES                   TO BKT630-QT-CANDLES
047000     MOVE QT-CANDLES                   TO BKT640-QT-CANDLES
047100     MOVE QT-CANDLES                   TO BKT650-QT-CANDLES
047200
047300     MOVE CTE-CAPITAL-INICIAL          TO BKT640-VL-CAPITAL-INICIAL
047400     MOVE CTE-PR-CORRETAGEM            TO BKT640-PR-CORRETAGEM
047500     MOVE CTE-PR-SLIPPAGE              TO BKT640-PR-SLIPPAGE
047600     MOVE CTE-QT-ATRASO                TO BKT640-QT-ATRASO
047700     MOVE CTE-PR-TAMANHO-POSICAO       TO BKT640-PR-TAMANHO-POSICAO
047800     MOVE ZEROS                        TO BKT640-PR-STOP-LOSS
047900     MOVE ZEROS                        TO BKT640-PR-TAKE-PROFIT
048000
048100     MOVE 'MA-CROSS    '               TO BKT630-CD-ESTRATEGIA
048200     MOVE 'MA-CROSS    '               TO BKT640-CD-ESTRATEGIA
048300     MOVE 'MA-CROSS    '               TO BKT650-CD-ESTRATEGIA
048400
048500     MOVE CND-DATA(1)         TO BKT650-DT-PRIMEIRO-CANDLE
048600     MOVE CND-DATA(QT-CANDLES)
048700                              TO BKT650-DT-ULTIMO-CANDLE
048800
048900     PERFORM 120100-LACO-PREPARA THRU 120100-SAI
049000         VARYING IX-CND FROM 1 BY 1
049100         UNTIL IX-CND GREATER QT-CANDLES
049200     .
049300 120000-SAI.
049400     EXIT.
049500*----------------------------------------------------------------*
049600 120100-LACO-PREPARA.
049700*-------------------
049800     MOVE CND-CLOSE(IX-CND)            TO BKT620-VL-CLOSE(IX-CND)
049900
050000     STRING
050100         CND-DATA(IX-CND) ' ' CND-HORA(IX-CND)
050200         DELIMITED BY SIZE INTO BKT640-DT-CANDLE(IX-CND)
050300     END-STRING
050400
050500     MOVE CND-OPEN(IX-CND)             TO BKT640-VL-OPEN(IX-CND)
050600     MOVE CND-CLOSE(IX-CND)            TO BKT640-VL-CLOSE(IX-CND)
050700     .
050800 120100-SAI.
050900     EXIT.
051000*----------------------------------------------------------------*
051100*    Laco externo da grade - um tipo de media movel por vez.
051200*----------------------------------------------------------------*
051300 200000-LACO-TIPO SECTION.
051400*----------------------------------------------------------------*
051500     PERFORM 200100-LACO-FAST THRU 200100-SAI
051600         VARYING IX-FAST FROM 1 BY 1
051700         UNTIL IX-FAST GREATER 3
051800     .
051900 200000-SAI.
052000     EXIT.
052100*----------------------------------------------------------------*
052200 200100-LACO-FAST.
052300*----------------
052400     PERFORM 200200-LACO-SLOW THRU 200200-SAI
052500         VARYING IX-SLOW FROM 1 BY 1
052600         UNTIL IX-SLOW GREATER 3
052700     .
052800 200100-SAI.
052900     EXIT.
053000*----------------------------------------------------------------*
053100 200200-LACO-SLOW.
053200*----------------
053300     MOVE TAB-FAST-PERIODO(IX-FAST)    TO WS-FAST-PERIODO
053400     MOVE TAB-SLOW-PERIODO(IX-SLOW)    TO WS-SLOW-PERIODO
053500
053600     IF  WS-FAST-PERIODO GREATER OR EQUAL WS-SLOW-PERIODO
053700         MOVE 'N'                      TO FL-COMBINACAO-VLDA
053800     ELSE
053900         MOVE 'S'                      TO FL-COMBINACAO-VLDA
054000     END-IF
054100
054200     IF  COMBINACAO-VLDA-SIM
054300         PERFORM 210000-RODA-COMBINACAO THRU 210000-SAI
054400     END-IF
054500     .
054600 200200-SAI.
054700     EXIT.
054800*----------------------------------------------------------------*
054900*    Roda uma combinacao valida da grade: calcula as duas medias
055000*    (rapida/lenta) via BKTSB620, gera o sinal via BKTSB630, roda
055100*    o back-test via BKTSB640 (sem stop/take) e as metricas via
055200*    BKTSB650; guarda a linha na grade e atualiza a melhor.
055300*----------------------------------------------------------------*
055400 210000-RODA-COMBINACAO SECTION.
055500*----------------------------------------------------------------*
055600     MOVE TAB-TIPO-CODIGO(IX-TIPO)      TO BKT620-CD-INDICADOR
055700     MOVE WS-FAST-PERIODO               TO BKT620-PR-PERIODO
055800     MOVE QT-CANDLES                    TO BKT620-QT-CANDLES
055900
056000     CALL 'BKTSB620'                    USING BKT620-DADOS
056100
056200     MOVE BKT620-IX-INI-1                TO BKT630-IX-INI-MM-RAPIDA
056300
056400     PERFORM 210100-COPIA-MM-RAPIDA THRU 210100-SAI
056500         VARYING IX-CND FROM 1 BY 1
056600         UNTIL IX-CND GREATER QT-CANDLES
056700
056800     MOVE TAB-TIPO-CODIGO(IX-TIPO)      TO BKT620-CD-INDICADOR
056900     MOVE WS-SLOW-PERIODO                TO BKT620-PR-PERIODO
057000     MOVE QT-CANDLES                    TO BKT620-QT-CANDLES
057100
057200     CALL 'BKTSB620'                    USING BKT620-DADOS
057300
057400     MOVE BKT620-IX-INI-1                TO BKT630-IX-INI-MM-LENTA
057500
057600     PERFORM 210200-COPIA-MM-LENTA THRU 210200-SAI
057700         VARYING IX-CND FROM 1 BY 1
057800         UNTIL IX-CND GREATER QT-CANDLES
057900
058000     CALL 'BKTSB630'                     USING BKT630-DADOS
058100
058200     PERFORM 210300-COPIA-SINAL THRU 210300-SAI
058300         VARYING IX-CND FROM 1 BY 1
058400         UNTIL IX-CND GREATER QT-CANDLES
058500
058600     CALL 'BKTSB640'                     USING BKT640-DADOS
058700
058800     MOVE BKT640-VL-CAPITAL-INICIAL
058900                             TO BKT650-VL-CAPITAL-INICIAL
059000     MOVE BKT640-VL-TOTAL(QT-CANDLES)
059100                             TO BKT650-VL-CAPITAL-FINAL
059200     MOVE BKT640-QT-TRADES               TO BKT650-QT-TRADES
059300
059400     PERFORM 210400-COPIA-CURVA-TRADES THRU 210400-SAI
059500         VARYING IX-CND FROM 1 BY 1
059600         UNTIL IX-CND GREATER QT-CANDLES
059700
059800     PERFORM 210500-COPIA-TRADES-RESULT THRU 210500-SAI
059900         VARYING IX-TRD FROM 1 BY 1
060000         UNTIL IX-TRD GREATER BKT640-QT-TRADES
060100
060200     CALL 'BKTSB650'                     USING BKT650-DADOS
060300
060400     PERFORM 220000-GUARDA-GRID THRU 220000-SAI
060500     PERFORM 230000-AVALIA-MELHOR THRU 230000-SAI
060600     .
060700 210000-SAI.
060800     EXIT.
060900 210100-COPIA-MM-RAPIDA.
061000*----------------------
061100     MOVE BKT620-VL-1(IX-CND)
061200                             TO BKT630-VL-MM-RAPIDA(IX-CND)
061300     .
061400 210100-SAI.
061500     EXIT.
061600 210200-COPIA-MM-LENTA.
061700*---------------------
061800     MOVE BKT620-VL-1(IX-CND)
061900                             TO BKT630-VL-MM-LENTA(IX-CND)
062000     .
062100 210200-SAI.
062200     EXIT.
062300 210300-COPIA-SINAL.
062400*------------------
062500     MOVE BKT630-VL-SINAL(IX-CND)       TO BKT640-VL-SINAL(IX-CND)
062600     .
062700 210300-SAI.
062800     EXIT.
062900 210400-COPIA-CURVA-TRADES.
063000*-------------------------
063100     MOVE BKT640-PR-RETORNO(IX-CND)
063200                             TO BKT650-PR-RETORNO(IX-CND)
063300     MOVE BKT640-PR-DRAWDOWN(IX-CND)
063400                             TO BKT650-PR-DRAWDOWN(IX-CND)
063500     .
063600 210400-SAI.
063700     EXIT.
063800 210500-COPIA-TRADES-RESULT.
063900*--------------------------
064000     MOVE BKT640-TRD-VL-RESULTADO(IX-TRD)
064100                             TO BKT650-TRD-VL-RESULTADO(IX-TRD)
064200     .
064300 210500-SAI.
064400     EXIT.
064500*----------------------------------------------------------------*
064600*    Guarda a combinacao recem-rodada na grade de resultados.
064700*----------------------------------------------------------------*
064800 220000-GUARDA-GRID SECTION.
064900*----------------------------------------------------------------*
065000     ADD 1                              TO QT-GRID
065100
065200     MOVE WS-FAST-PERIODO                TO GRD-PARM1(QT-GRID)
065300     MOVE WS-SLOW-PERIODO                TO GRD-PARM2(QT-GRID)
065400     MOVE TAB-TIPO-NOME(IX-TIPO)          TO GRD-PARM3(QT-GRID)
065500     MOVE BKT650-MET-TOT-RET-PCT          TO GRD-RET-PCT(QT-GRID)
065600     MOVE BKT650-MET-MAX-DD-PCT           TO GRD-MAX-DD(QT-GRID)
065700     MOVE BKT650-MET-TOT-TRADES           TO GRD-TRADES(QT-GRID)
065800     MOVE BKT650-MET-WIN-RATE             TO GRD-WIN-RATE(QT-GRID)
065900     .
066000 220000-SAI.
066100     EXIT.
066200*----------------------------------------------------------------*
066300*    Compara o retorno da combinacao recem-rodada com o da
066400*    melhor vista ate agora; se superar, anuncia novo melhor.
066500*----------------------------------------------------------------*
066600 230000-AVALIA-MELHOR SECTION.
066700*----------------------------------------------------------------*
066800     MOVE BKT650-MET-TOT-RET-PCT         TO VL-RET-ATUAL
066900     MOVE MLH-RET-PCT                    TO VL-RET-MELHOR
067000
067100     IF  QT-GRID EQUAL 1
067200     OR  VL-RET(1) GREATER VL-RET(2)
067300         MOVE QT-GRID                    TO MLH-IX-GRID
067400         MOVE BKT650-MET-TOT-RET-PCT      TO MLH-RET-PCT
067500         PERFORM 240000-IMPR-NOVO-MELHOR THRU 240000-SAI
067600     END-IF
067700     .
067800 230000-SAI.
067900     EXIT.
068000*----------------------------------------------------------------*
068100 240000-IMPR-NOVO-MELHOR SECTION.
068200*----------------------------------------------------------------*
068300     MOVE WS-FAST-PERIODO                TO DSP-NM-FAST
068400     MOVE WS-SLOW-PERIODO                TO DSP-NM-SLOW
068500     MOVE TAB-TIPO-NOME(IX-TIPO)          TO DSP-NM-TIPO
068600     MOVE BKT650-MET-TOT-RET-PCT          TO DSP-NM-RET
068700
068800     WRITE REG-OPT-RELATORIO          FROM DSP-NOVO-MELHOR
068900     .
069000 240000-SAI.
069100     EXIT.
069200*----------------------------------------------------------------*
069300 400000-IMPR-MELHORES-PARMS SECTION.
069400*----------------------------------------------------------------*
069500     MOVE GRD-PARM1(MLH-IX-GRID)         TO DSP-MP-FAST
069600     MOVE GRD-PARM2(MLH-IX-GRID)         TO DSP-MP-SLOW
069700     MOVE GRD-PARM3(MLH-IX-GRID)         TO DSP-MP-TIPO
069800     MOVE GRD-RET-PCT(MLH-IX-GRID)        TO DSP-MP-RET
069900
070000     WRITE REG-OPT-RELATORIO          FROM DSP-MELHORES-PARMS
070100     .
070200 400000-SAI.
070300     EXIT.
070400*----------------------------------------------------------------*
070500*    Ordena a grade por retorno descendente (selecao direta) -
070600*    so' precisamos dos 10 primeiros, mas a troca usa a linha
070700*    inteira via GRP-GRID-TROCA.
070800*----------------------------------------------------------------*
070900 410000-ORDENA-TOP10 SECTION.
071000*----------------------------------------------------------------*
071100     PERFORM 410100-LACO-EXTERNO THRU 410100-SAI
071200         VARYING IX-AUX FROM 1 BY 1
071300         UNTIL IX-AUX GREATER 10
071400         OR IX-AUX GREATER QT-GRID
071500     .
071600 410000-SAI.
071700     EXIT.
071800*----------------------------------------------------------------*
071900 410100-LACO-EXTERNO.
072000*-------------------
072100     PERFORM 410200-LACO-INTERNO THRU 410200-SAI
072200         VARYING IX-GRID FROM IX-AUX BY 1
072300         UNTIL IX-GRID GREATER QT-GRID
072400     .
072500 410100-SAI.
072600     EXIT.
072700 410200-LACO-INTERNO.
072800*-------------------
072900     IF  GRD-RET-PCT(IX-GRID) GREATER GRD-RET-PCT(IX-AUX)
073000         MOVE GRP-LS-GRID(IX-AUX)        TO GRP-GRID-TROCA
073100         MOVE GRP-LS-GRID(IX-GRID)       TO GRP-LS-GRID(IX-AUX)
073200         MOVE TRC-PARM1                  TO GRD-PARM1(IX-GRID)
073300         MOVE TRC-PARM2                  TO GRD-PARM2(IX-GRID)
073400         MOVE TRC-PARM3                  TO GRD-PARM3(IX-GRID)
073500         MOVE TRC-RET-PCT                TO GRD-RET-PCT(IX-GRID)
073600         MOVE TRC-MAX-DD                  TO GRD-MAX-DD(IX-GRID)
073700         MOVE TRC-TRADES                  TO GRD-TRADES(IX-GRID)
073800         MOVE TRC-WIN-RATE                TO GRD-WIN-RATE(IX-GRID)
073900     END-IF
074000     .
074100 410200-SAI.
074200     EXIT.
074300*----------------------------------------------------------------*
074400 420000-IMPR-TOP10 SECTION.
074500*----------------------------------------------------------------*
074600     IF  IX-AUX EQUAL 1
074700         WRITE REG-OPT-RELATORIO      FROM DSP-TOP10-CABECALHO
074800     END-IF
074900
075000     MOVE GRD-PARM1(IX-AUX)              TO DSP-T10-FAST
075100     MOVE GRD-PARM2(IX-AUX)              TO DSP-T10-SLOW
075200     MOVE GRD-PARM3(IX-AUX)              TO DSP-T10-TIPO
075300     MOVE GRD-RET-PCT(IX-AUX)             TO DSP-T10-RET
075400     MOVE GRD-MAX-DD(IX-AUX)              TO DSP-T10-MAXDD
075500     MOVE GRD-TRADES(IX-AUX)              TO DSP-T10-TRADES
075600     MOVE GRD-WIN-RATE(IX-AUX)            TO DSP-T10-ACERTO
075700
075800     WRITE REG-OPT-RELATORIO          FROM DSP-LINHA-TOP10
075900     .
076000 420000-SAI.
076100     EXIT.
076200*----------------------------------------------------------------*
076300 430000-GRAVA-RESULTADOS SECTION.
076400*----------------------------------------------------------------*
076500     MOVE GRD-PARM1(IX-GRID)              TO OR-PARM1
076600     MOVE GRD-PARM2(IX-GRID)              TO OR-PARM2
076700     MOVE GRD-PARM3(IX-GRID)              TO OR-PARM3
076800     MOVE GRD-RET-PCT(IX-GRID)             TO OR-RET-PCT
076900     MOVE GRD-MAX-DD(IX-GRID)              TO OR-MAX-DD
077000     MOVE GRD-TRADES(IX-GRID)              TO OR-TRADES
077100     MOVE GRD-WIN-RATE(IX-GRID)            TO OR-WIN-RATE
077200
077300     WRITE REG-OPT-RESULT
077400     .
077500 430000-SAI.
077600     EXIT.
077700*----------------------------------------------------------------*
077800 999000-ERRO SECTION.
077900*----------------------------------------------------------------*
078000 999001-ERRO.
078100*------------
078200     DISPLAY CTE-PROG ' 0001 - Quantidade de candles invalida '
078300                       '(minimo 2)'
078400     .
078500 999002-ERRO.
078600*------------
078700     DISPLAY CTE-PROG ' 0002 - Erro na abertura do arquivo de '
078800                       'candles - FS: ' FS-CANDLES
078900     .
079000 999003-ERRO.
079100*------------
079200     DISPLAY CTE-PROG ' 0003 - Candles duplicados - mesma data '
079300                       'e hora apos a reordenacao'
079400     .
079500 999000-SAI.
079600     EXIT.
