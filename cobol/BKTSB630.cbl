000100*----------------------------------------------------------------*
000200* PROGRAMA..: BKTSB630.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* OBJETIVO..: Gerador de sinais das seis estrategias de
000600*             negociacao (RSI, MACD, Bandas de Bollinger,
000700*             Combinada, Cruzamento de Medias Moveis e
000800*             Buy & Hold) a partir dos indicadores calculados
000900*             pela BKTSB620. Devolve SINAL(i) em {+1,-1,0} por
001000*             candle.
001100* COMPILACAO: COBOL BATCH
001200*----------------------------------------------------------------*
001300* VRS0001 07.05.1985 - F1032884 - Implantacao (cruzamento MM).
001400* VRS0002 02.09.1988 - F1032884 - Inclusao da estrategia RSI.
001500* VRS0003 11.01.1993 - F2207743 - Inclusao da estrategia MACD.
001600* VRS0004 23.04.2016 - F5518820 - Inclusao de Bandas de
001700*                       Bollinger e Combinada.
001800* VRS0005 02.08.2026 - F7731190 - Inclusao de Buy & Hold;
001900*                       chamado 0906.
002000*----------------------------------------------------------------*
002100 IDENTIFICATION DIVISION.
002200*----------------------------------------------------------------*
002300 PROGRAM-ID.    BKTSB630.
002400 AUTHOR.        J.R. ALMEIDA.
002500 INSTALLATION.  CPD-MESA-OPERACOES.
002600 DATE-WRITTEN.  07.05.1985.
002700 DATE-COMPILED.
002800 SECURITY.      USO INTERNO - MESA DE OPERACOES.
002900*----------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100*----------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     CLASS CLA-NUMERICO IS '0' THRU '9'.
003500
003600*----------------------------------------------------------------*
003700 DATA DIVISION.
003800*----------------------------------------------------------------*
003900 WORKING-STORAGE SECTION.
004000*----------------------------------------------------------------*
004100 77  CTE-PROG                          PIC  X(18) VALUE
004200                                        '*** BKTSB630 ***'.
004300 77  CTE-VERS                          PIC  X(06) VALUE 'VRS005'.
004400
004500 01  GRP-CTL-LS.
004600     03  IX-CND                        PIC S9(05)    COMP-5.
004700     03  FILLER                        PIC  X(01).
004800
004900*    Escore da estrategia Combinada - acumulado por candle.
005000 01  GRP-COMBINADA-CLC.
005100     03  QT-ESCORE-COMPRA              PIC S9(02)    COMP-5.
005200     03  QT-ESCORE-VENDA               PIC S9(02)    COMP-5.
005300
005400*    Visao alternativa do escore Combinada como vetor de 2
005500*    posicoes (compra/venda), para comparacao generica no
005600*    desempate de 230000-SINAL-COMBINADA.
005700 01  GRP-COMBINADA-VETOR REDEFINES GRP-COMBINADA-CLC.
005800     03  QT-ESCORE OCCURS 2 TIMES      PIC S9(02)    COMP-5.
005900
006000*    Tabela dos mnemonicos validos de estrategia, carregada por
006100*    VALUE e relida via REDEFINES - disponivel para futura
006200*    listagem na mensagem do erro 999002.
006300 01  TAB-ESTRAT-VALUE.
006400     03  FILLER                        PIC X(12) VALUE
006500                                        'RSI         '.
006600     03  FILLER                        PIC X(12) VALUE
006700                                        'MACD        '.
006800     03  FILLER                        PIC X(12) VALUE
006900                                        'BOLLINGER   '.
007000     03  FILLER                        PIC X(12) VALUE
007100                                        'COMBINED    '.
007200     03  FILLER                        PIC X(12) VALUE
007300                                        'MA-CROSS    '.
007400     03  FILLER                        PIC X(12) VALUE
007500                                        'BUY-HOLD    '.
007600 01  TAB-ESTRAT REDEFINES TAB-ESTRAT-VALUE.
007700     03  TAB-ESTRAT-COD OCCURS 6 TIMES PIC X(12).
007800
007900 01  FILLER                            PIC  X(80).
008000
008100*----------------------------------------------------------------*
008200 LINKAGE SECTION.
008300*----------------------------------------------------------------*
008400 01  BKT630-DADOS.
008500     COPY BKTKB630.
008600*----------------------------------------------------------------*
008700 PROCEDURE DIVISION USING BKT630-DADOS.
008800*----------------------------------------------------------------*
008900 000000-PRINCIPAL SECTION.
009000*----------------------------------------------------------------*
009100     MOVE ZEROS                        TO BKT630-SEQL-ERRO
009200     MOVE SPACES                       TO BKT630-TX-ERRO
009300
009400     IF  NOT BKT630-QT-CANDLES-VLDO
009500         PERFORM 999001-ERRO
009600         GO TO 000000-SAI
009700     END-IF
009800
009900     EVALUATE TRUE
010000         WHEN BKT630-EST-RSI
010100             PERFORM 200000-SINAL-RSI THRU 200000-SAI
010200         WHEN BKT630-EST-MACD
010300             PERFORM 210000-SINAL-MACD THRU 210000-SAI
010400         WHEN BKT630-EST-BANDAS
010500             PERFORM 220000-SINAL-BANDAS THRU 220000-SAI
010600         WHEN BKT630-EST-COMBINADA
010700             PERFORM 230000-SINAL-COMBINADA THRU 230000-SAI
010800         WHEN BKT630-EST-CRUZ-MM
010900             PERFORM 240000-SINAL-CRUZAMENTO-MM THRU 240000-SAI
011000         WHEN BKT630-EST-COMPRA-MANT
011100             PERFORM 250000-SINAL-COMPRA-MANTEM THRU 250000-SAI
011200         WHEN OTHER
011300             PERFORM 999002-ERRO
011400     END-EVALUATE
011500     .
011600 000000-SAI.
011700     EXIT PROGRAM.
011800
011900*----------------------------------------------------------------*
012000*    RSI (padrao periodo 14, sobrevendido 30, sobrecomprado 70).
012100*    +1 onde RSI < sobrevendido; -1 onde RSI > sobrecomprado;
012200*    senao 0. Por nivel, nao por cruzamento - repete enquanto a
012300*    condicao persistir.
012400*----------------------------------------------------------------*
012500 200000-SINAL-RSI SECTION.
012600*----------------------------------------------------------------*
012700     PERFORM 200100-LACO-RSI THRU 200100-SAI
012800         VARYING IX-CND FROM 1 BY 1
012900         UNTIL IX-CND GREATER BKT630-QT-CANDLES
013000     .
013100 200000-SAI.
013200     EXIT.
013300*----------------------------------------------------------------*
013400 200100-LACO-RSI SECTION.
013500*----------------------------------------------------------------*
013600     MOVE ZEROS                        TO BKT630-VL-SINAL(IX-CND)
013700
013800     IF  IX-CND LESS BKT630-IX-INI-RSI
013900         GO TO 200100-SAI
014000     END-IF
014100
014200     IF  BKT630-VL-RSI(IX-CND) LESS BKT630-PR-SOBREVENDIDO
014300         MOVE 1                        TO BKT630-VL-SINAL(IX-CND)
014400     ELSE
014500         IF  BKT630-VL-RSI(IX-CND) GREATER
014600                                     BKT630-PR-SOBRECOMPRADO
014700             MOVE -1                   TO BKT630-VL-SINAL(IX-CND)
014800         END-IF
014900     END-IF
015000     .
015100 200100-SAI.
015200     EXIT.
015300
015400*----------------------------------------------------------------*
015500*    MACD (padrao 12/26/9). +1 no cruzamento da linha para cima
015600*    do sinal; -1 no cruzamento para baixo; senao 0.
015700*----------------------------------------------------------------*
015800 210000-SINAL-MACD SECTION.
015900*----------------------------------------------------------------*
016000     PERFORM 210100-LACO-MACD THRU 210100-SAI
016100         VARYING IX-CND FROM 1 BY 1
016200         UNTIL IX-CND GREATER BKT630-QT-CANDLES
016300     .
016400 210000-SAI.
016500     EXIT.
016600*----------------------------------------------------------------*
016700 210100-LACO-MACD SECTION.
016800*----------------------------------------------------------------*
016900     MOVE ZEROS                        TO BKT630-VL-SINAL(IX-CND)
017000
017100     IF  IX-CND LESS 2
017200         GO TO 210100-SAI
017300     END-IF
017400     IF  IX-CND LESS BKT630-IX-INI-MACD
017500         GO TO 210100-SAI
017600     END-IF
017700
017800     IF  BKT630-VL-MACD-LINHA(IX-CND) GREATER
017900                                  BKT630-VL-MACD-SINAL(IX-CND)
018000     AND BKT630-VL-MACD-LINHA(IX-CND - 1) LESS OR EQUAL
018100                                  BKT630-VL-MACD-SINAL(IX-CND - 1)
018200         MOVE 1                        TO BKT630-VL-SINAL(IX-CND)
018300     ELSE
018400         IF  BKT630-VL-MACD-LINHA(IX-CND) LESS
018500                                  BKT630-VL-MACD-SINAL(IX-CND)
018600         AND BKT630-VL-MACD-LINHA(IX-CND - 1) GREATER OR EQUAL
018700                                  BKT630-VL-MACD-SINAL(IX-CND - 1)
018800             MOVE -1                   TO BKT630-VL-SINAL(IX-CND)
018900         END-IF
019000     END-IF
019100     .
019200 210100-SAI.
019300     EXIT.
019400
019500*----------------------------------------------------------------*
019600*    Bandas de Bollinger (padrao periodo 20, k=2). +1 onde o
019700*    fechamento <= banda inferior; -1 onde >= banda superior;
019800*    senao 0.
019900*----------------------------------------------------------------*
020000 220000-SINAL-BANDAS SECTION.
020100*----------------------------------------------------------------*
020200     PERFORM 220100-LACO-BANDAS THRU 220100-SAI
020300         VARYING IX-CND FROM 1 BY 1
020400         UNTIL IX-CND GREATER BKT630-QT-CANDLES
020500     .
020600 220000-SAI.
020700     EXIT.
020800*----------------------------------------------------------------*
020900 220100-LACO-BANDAS SECTION.
021000*----------------------------------------------------------------*
021100     MOVE ZEROS                        TO BKT630-VL-SINAL(IX-CND)
021200
021300     IF  IX-CND LESS BKT630-IX-INI-BANDA
021400         GO TO 220100-SAI
021500     END-IF
021600
021700     IF  BKT630-VL-CLOSE(IX-CND) LESS OR EQUAL
021800                                     BKT630-VL-BANDA-INF(IX-CND)
021900         MOVE 1                        TO BKT630-VL-SINAL(IX-CND)
022000     ELSE
022100         IF  BKT630-VL-CLOSE(IX-CND) GREATER OR EQUAL
022200                                     BKT630-VL-BANDA-SUP(IX-CND)
022300             MOVE -1                   TO BKT630-VL-SINAL(IX-CND)
022400         END-IF
022500     END-IF
022600     .
022700 220100-SAI.
022800     EXIT.
022900
023000*----------------------------------------------------------------*
023100*    Combinada (RSI 14 / MACD 12,26,9 / Bandas 20,2 - limiares
023200*    fixos). ESCORE-COMPRA: +1 RSI<30, +1 adicional RSI<20,
023300*    +1 linha MACD > sinal, +1 fechamento <= banda inferior.
023400*    ESCORE-VENDA: simetrico com RSI>70/80 e fechamento >= banda
023500*    superior e linha MACD < sinal. Sinal = +1 se ESCORE-COMPRA
023600*    >= 2; -1 se ESCORE-VENDA >= 2; 0 se os dois >= 2 (empate
023700*    anula); senao 0. Termos indisponiveis (aquecimento) contam
023800*    0.
023900*----------------------------------------------------------------*
024000 230000-SINAL-COMBINADA SECTION.
024100*----------------------------------------------------------------*
024200     PERFORM 230100-LACO-COMBINADA THRU 230100-SAI
024300         VARYING IX-CND FROM 1 BY 1
024400         UNTIL IX-CND GREATER BKT630-QT-CANDLES
024500     .
024600 230000-SAI.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 230100-LACO-COMBINADA SECTION.
025000*----------------------------------------------------------------*
025100     MOVE ZEROS                        TO BKT630-VL-SINAL(IX-CND)
025200     MOVE ZEROS                        TO QT-ESCORE-COMPRA
025300     MOVE ZEROS                        TO QT-ESCORE-VENDA
025400
025500     IF  IX-CND GREATER OR EQUAL BKT630-IX-INI-RSI
025600         IF  BKT630-VL-RSI(IX-CND) LESS 30
025700             ADD 1                     TO QT-ESCORE-COMPRA
025800         END-IF
025900         IF  BKT630-VL-RSI(IX-CND) LESS 20
026000             ADD 1                     TO QT-ESCORE-COMPRA
026100         END-IF
026200         IF  BKT630-VL-RSI(IX-CND) GREATER 70
026300             ADD 1                     TO QT-ESCORE-VENDA
026400         END-IF
026500         IF  BKT630-VL-RSI(IX-CND) GREATER 80
026600             ADD 1                     TO QT-ESCORE-VENDA
026700         END-IF
026800     END-IF
026900
027000     IF  IX-CND GREATER OR EQUAL BKT630-IX-INI-MACD
027100         IF  BKT630-VL-MACD-LINHA(IX-CND) GREATER
027200                                  BKT630-VL-MACD-SINAL(IX-CND)
027300             ADD 1                     TO QT-ESCORE-COMPRA
027400         END-IF
027500         IF  BKT630-VL-MACD-LINHA(IX-CND) LESS
027600                                  BKT630-VL-MACD-SINAL(IX-CND)
027700             ADD 1                     TO QT-ESCORE-VENDA
027800         END-IF
027900     END-IF
028000
028100     IF  IX-CND GREATER OR EQUAL BKT630-IX-INI-BANDA
028200         IF  BKT630-VL-CLOSE(IX-CND) LESS OR EQUAL
028300                                     BKT630-VL-BANDA-INF(IX-CND)
028400             ADD 1                     TO QT-ESCORE-COMPRA
028500         END-IF
028600         IF  BKT630-VL-CLOSE(IX-CND) GREATER OR EQUAL
028700                                     BKT630-VL-BANDA-SUP(IX-CND)
028800             ADD 1                     TO QT-ESCORE-VENDA
028900         END-IF
029000     END-IF
029100
029200     IF  QT-ESCORE-COMPRA GREATER OR EQUAL 2
029300     AND QT-ESCORE-VENDA GREATER OR EQUAL 2
029400         MOVE ZEROS                    TO BKT630-VL-SINAL(IX-CND)
029500         GO TO 230100-SAI
029600     END-IF
029700
029800     IF  QT-ESCORE-COMPRA GREATER OR EQUAL 2
029900         MOVE 1                        TO BKT630-VL-SINAL(IX-CND)
030000         GO TO 230100-SAI
030100     END-IF
030200
030300     IF  QT-ESCORE-VENDA GREATER OR EQUAL 2
030400         MOVE -1                       TO BKT630-VL-SINAL(IX-CND)
030500     END-IF
030600     .
030700 230100-SAI.
030800     EXIT.
030900
031000*----------------------------------------------------------------*
031100*    Cruzamento de Medias Moveis (padrao rapida 20, lenta 50).
031200*    +1 no cruzamento dourado (rapida > lenta e na anterior
031300*    rapida <= lenta); -1 no cruzamento de morte; senao 0.
031400*----------------------------------------------------------------*
031500 240000-SINAL-CRUZAMENTO-MM SECTION.
031600*----------------------------------------------------------------*
031700     PERFORM 240100-LACO-CRUZAMENTO THRU 240100-SAI
031800         VARYING IX-CND FROM 1 BY 1
031900         UNTIL IX-CND GREATER BKT630-QT-CANDLES
032000     .
032100 240000-SAI.
032200     EXIT.
032300*----------------------------------------------------------------*
032400 240100-LACO-CRUZAMENTO SECTION.
032500*----------------------------------------------------------------*
032600     MOVE ZEROS                        TO BKT630-VL-SINAL(IX-CND)
032700
032800     IF  IX-CND LESS 2
032900         GO TO 240100-SAI
033000     END-IF
033100     IF  IX-CND LESS BKT630-IX-INI-MM-RAPIDA
033200         GO TO 240100-SAI
033300     END-IF
033400     IF  IX-CND LESS BKT630-IX-INI-MM-LENTA
033500         GO TO 240100-SAI
033600     END-IF
033700
033800     IF  BKT630-VL-MM-RAPIDA(IX-CND) GREATER
033900                                   BKT630-VL-MM-LENTA(IX-CND)
034000     AND BKT630-VL-MM-RAPIDA(IX-CND - 1) LESS OR EQUAL
034100                                   BKT630-VL-MM-LENTA(IX-CND - 1)
034200         MOVE 1                        TO BKT630-VL-SINAL(IX-CND)
034300     ELSE
034400         IF  BKT630-VL-MM-RAPIDA(IX-CND) LESS
034500                                   BKT630-VL-MM-LENTA(IX-CND)
034600         AND BKT630-VL-MM-RAPIDA(IX-CND - 1) GREATER OR EQUAL
034700                                   BKT630-VL-MM-LENTA(IX-CND - 1)
034800             MOVE -1                   TO BKT630-VL-SINAL(IX-CND)
034900         END-IF
035000     END-IF
035100     .
035200 240100-SAI.
035300     EXIT.
035400
035500*----------------------------------------------------------------*
035600*    Buy & Hold - sinal +1 somente no 2o candle, 0 nos demais.
035700*    Nunca sai por sinal; a posicao e' fechada a forca no fim
035800*    do periodo pelo proprio motor de back-test (BKTSB640).
035900*----------------------------------------------------------------*
036000 250000-SINAL-COMPRA-MANTEM SECTION.
036100*----------------------------------------------------------------*
036200     PERFORM 250100-LACO-COMPRA-MANTEM THRU 250100-SAI
036300         VARYING IX-CND FROM 1 BY 1
036400         UNTIL IX-CND GREATER BKT630-QT-CANDLES
036500     .
036600 250000-SAI.
036700     EXIT.
036800*----------------------------------------------------------------*
036900 250100-LACO-COMPRA-MANTEM SECTION.
037000*----------------------------------------------------------------*
037100     IF  IX-CND EQUAL 2
037200         MOVE 1                        TO BKT630-VL-SINAL(IX-CND)
037300     ELSE
037400         MOVE ZEROS                    TO BKT630-VL-SINAL(IX-CND)
037500     END-IF
037600     .
037700 250100-SAI.
037800     EXIT.
037900
038000*----------------------------------------------------------------*
038100 999000-ERRO SECTION.
038200*----------------------------------------------------------------*
038300 999001-ERRO.
038400*------------
038500     MOVE 0001                         TO BKT630-SEQL-ERRO
038600     MOVE 'Quantidade de candles invalida (minimo 2)'
038700                                        TO BKT630-TX-ERRO
038800     .
038900 999002-ERRO.
039000*------------
039100     MOVE 0002                         TO BKT630-SEQL-ERRO
039200     MOVE 'Codigo de estrategia desconhecido'
039300                                        TO BKT630-TX-ERRO
039400     .
039500 999000-SAI.
039600     EXIT.
