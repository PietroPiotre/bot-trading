000100*----------------------------------------------------------------*
000200* PROGRAMA..: BKTP0900.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* OBJETIVO..: Otimizador de grade da estrategia de RSI - varia
000600*             periodo, nivel de sobrevenda e nivel de sobre-
000700*             compra, descarta combinacao invalida (sobrevenda
000800*             maior ou igual a sobrecompra), roda o back-test de
000900*             cada combinacao com stop-loss de 2% e take-profit
001000*             de 5%, acompanha a melhor combinacao por escore
001100*             (retorno total + 10 vezes o indice de Sharpe) e
001200*             grava todas as combinacoes validas no arquivo
001300*             OPT-RESULTS, com o top-10 ordenado por retorno.
001400* COMPILACAO: COBOL BATCH
001500*----------------------------------------------------------------*
001600* VRS0001 02.09.1988 - F1032884 - Implantacao (grade do periodo
001700*                       do RSI).
001800* VRS0002 19.06.1999 - F2207743 - Correcao Y2K no controle de
001900*                       datas do periodo testado.
002000* VRS0003 23.04.2016 - F5518820 - Inclusao dos niveis de
002100*                       sobrevenda/sobrecompra na grade e da
002200*                       regra de descarte de combinacao
002300*                       invalida.
002400* VRS0004 02.08.2026 - F7731190 - Otimizador adaptado para
002500*                       candle de cripto-ativo; selecao da
002600*                       melhor combinacao passa a usar o escore
002700*                       (retorno + 10x Sharpe); chamado 0906.
002800*----------------------------------------------------------------*
002900 IDENTIFICATION DIVISION.
003000*----------------------------------------------------------------*
003100 PROGRAM-ID.    BKTP0900.
003200 AUTHOR.        J.R. ALMEIDA.
003300 INSTALLATION.  CPD-MESA-OPERACOES.
003400 DATE-WRITTEN.  02.09.1988.
003500 DATE-COMPILED.
003600 SECURITY.      USO INTERNO - MESA DE OPERACOES.
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900*----------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS CLA-NUMERICO IS '0' THRU '9'
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CANDLES
004800         ASSIGN TO CANDLES
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS FS-CANDLES.
005100
005200     SELECT OPT-RESULTS
005300         ASSIGN TO OPTRES
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS FS-OPT-RESULTS.
005600
005700     SELECT OPT-REPORT
005800         ASSIGN TO OPTRPT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-OPT-REPORT.
006100
006200*----------------------------------------------------------------*
006300 DATA DIVISION.
006400*----------------------------------------------------------------*
006500 FILE SECTION.
006600*----------------------------------------------------------------*
006700 FD  CANDLES
006800     RECORD CONTAINS 80 CHARACTERS.
006900 01  REG-CANDLE.
007000     05  RC-DATA                       PIC  X(10).
007100     05  RC-HORA                       PIC  X(05).
007200     05  RC-OPEN                       PIC S9(07)V9(04).
007300     05  RC-HIGH                       PIC S9(07)V9(04).
007400     05  RC-LOW                        PIC S9(07)V9(04).
007500     05  RC-CLOSE                      PIC S9(07)V9(04).
007600     05  RC-VOLUME                     PIC S9(09)V9(02).
007700     05  FILLER                        PIC  X(10).
007800
007900*    Um registro por combinacao de grade - periodo, sobrevenda,
008000*    sobrecompra, retorno, drawdown, trades e acerto.
008100 FD  OPT-RESULTS
008200     RECORD CONTAINS 40 CHARACTERS.
008300 01  REG-OPT-RESULT.
008400     05  OR-PARM1                      PIC  9(03).
008500     05  OR-PARM2                      PIC  9(03).
008600     05  OR-PARM3                      PIC  X(06).
008700     05  OR-RET-PCT                    PIC S9(05)V9(02).
008800     05  OR-MAX-DD                     PIC S9(03)V9(02).
008900     05  OR-TRADES                     PIC  9(05).
009000     05  OR-WIN-RATE                   PIC S9(03)V9(02).
009100     05  FILLER                        PIC  X(06).
009200
009300 FD  OPT-REPORT
009400     RECORD CONTAINS 132 CHARACTERS.
009500 01  REG-OPT-RELATORIO                 PIC  X(132).
009600
009700*----------------------------------------------------------------*
009800 WORKING-STORAGE SECTION.
009900*----------------------------------------------------------------*
010000 77  CTE-PROG                          PIC  X(18) VALUE
010100                                         '*** BKTP0900 ***'.
010200 77  CTE-VERS                          PIC  X(06) VALUE 'VRS004'.
010300 77  CTE-CAPITAL-INICIAL               PIC S9(09)V9(02) COMP-3
010400                                                 VALUE 10000.00.
010500 77  CTE-PR-CORRETAGEM                 PIC S9(01)V9(06) COMP-3
010600                                                 VALUE 0.00075.
010700 77  CTE-PR-SLIPPAGE                   PIC S9(01)V9(06) COMP-3
010800                                                 VALUE 0.00030.
010900 77  CTE-QT-ATRASO                     PIC S9(03)    COMP-5
011000                                                 VALUE 1.
011100 77  CTE-PR-TAMANHO-POSICAO            PIC S9(01)V9(04) COMP-3
011200                                                 VALUE 1.0000.
011300 77  CTE-PR-STOP-LOSS                  PIC S9(01)V9(04) COMP-3
011400                                                 VALUE 0.0200.
011500 77  CTE-PR-TAKE-PROFIT                PIC S9(01)V9(04) COMP-3
011600                                                 VALUE 0.0500.
011700
011800 01  GRP-CTL-LS.
011900     03  IX-CND                        PIC S9(05)    COMP-5.
012000     03  IX-PERIODO                    PIC S9(05)    COMP-5.
012100     03  IX-SVDA                       PIC S9(05)    COMP-5.
012200     03  IX-SCPA                       PIC S9(05)    COMP-5.
012300     03  IX-GRID                       PIC S9(05)    COMP-5.
012400     03  IX-AUX                        PIC S9(05)    COMP-5.
012500     03  IX-TRD                        PIC S9(05)    COMP-5.
012600     03  QT-CANDLES                    PIC S9(05)    COMP-5.
012700     03  QT-GRID                       PIC S9(05)    COMP-5.
012800     03  WS-PERIODO                    PIC S9(03)    COMP-5.
012900     03  WS-SOBREVENDIDO                PIC S9(03)    COMP-5.
013000     03  WS-SOBRECOMPRADO               PIC S9(03)    COMP-5.
013100     03  IX-ORD-AUX                    PIC S9(05)    COMP-5.
013200     03  IX-ORD-CMP                    PIC S9(05)    COMP-5.
013300     03  FILLER                        PIC  X(01).
013400
013500 01  GRP-SWITCH.
013600     03  FL-FIM-CANDLES                PIC  X(01) VALUE 'N'.
013700         88  FIM-CANDLES-SIM           VALUE 'S'.
013800     03  FL-RUN-ABORTADA               PIC  X(01) VALUE 'N'.
013900         88  RUN-ABORTADA-SIM          VALUE 'S'.
014000     03  FL-COMBINACAO-VLDA            PIC  X(01) VALUE 'N'.
014100         88  COMBINACAO-VLDA-SIM       VALUE 'S'.
014200     03  FILLER                        PIC  X(01).
014300
014400 01  GRP-FS-ARQUIVOS.
014500     03  FS-CANDLES                    PIC  X(02).
014600         88  FS-CANDLES-OK             VALUE '00'.
014700     03  FS-OPT-RESULTS                PIC  X(02).
014800         88  FS-OPT-RESULTS-OK         VALUE '00'.
014900     03  FS-OPT-REPORT                 PIC  X(02).
015000         88  FS-OPT-REPORT-OK          VALUE '00'.
015100     03  FILLER                        PIC  X(01).
015200
015300 01  GRP-CANDLES.
015400     03  GRP-LS-CANDLE         OCCURS 5000 TIMES.
015500         05  CND-DATA                  PIC  X(10).
015600         05  CND-HORA                  PIC  X(05).
015700         05  CND-OPEN                  PIC S9(07)V9(04) COMP-3.
015800         05  CND-CLOSE                 PIC S9(07)V9(04) COMP-3.
015900     03  FILLER                        PIC  X(20).
016000
016100*    Area de troca para a ordenacao por selecao da tabela de
016200*    candles (105000-ORDENA-CANDLES) - mesma forma de um
016300*    GRP-LS-CANDLE isolado.
016400 01  GRP-CANDLE-TROCA.
016500     03  TRC-CND-DATA                      PIC  X(10).
016600     03  TRC-CND-HORA                      PIC  X(05).
016700     03  TRC-CND-OPEN                       PIC S9(07)V9(04)
016800                                                       COMP-3.
016900     03  TRC-CND-CLOSE                      PIC S9(07)V9(04)
017000                                                       COMP-3.
017100     03  FILLER                             PIC  X(20).
017200
017300*    Periodos e niveis de sobrevenda/sobrecompra testados na
017400*    grade do RSI.
017500 01  TAB-PERIODO-VALUE.
017600     03  FILLER                        PIC 9(03) VALUE 010.
017700     03  FILLER                        PIC 9(03) VALUE 012.
017800     03  FILLER                        PIC 9(03) VALUE 014.
017900     03  FILLER                        PIC 9(03) VALUE 016.
018000     03  FILLER                        PIC 9(03) VALUE 018.
018100     03  FILLER                        PIC 9(03) VALUE 020.
018200 01  TAB-PERIODO REDEFINES TAB-PERIODO-VALUE.
018300     03  TAB-RSI-PERIODO        OCCURS 6 TIMES PIC 9(03).
018400
018500 01  TAB-SVDA-VALUE.
018600     03  FILLER                        PIC 9(03) VALUE 020.
018700     03  FILLER                        PIC 9(03) VALUE 025.
018800     03  FILLER                        PIC 9(03) VALUE 030.
018900 01  TAB-SVDA REDEFINES TAB-SVDA-VALUE.
019000     03  TAB-SOBREVENDIDO        OCCURS 3 TIMES PIC 9(03).
019100
019200 01  TAB-SCPA-VALUE.
019300     03  FILLER                        PIC 9(03) VALUE 065.
019400     03  FILLER                        PIC 9(03) VALUE 070.
019500     03  FILLER                        PIC 9(03) VALUE 075.
019600     03  FILLER                        PIC 9(03) VALUE 080.
019700 01  TAB-SCPA REDEFINES TAB-SCPA-VALUE.
019800     03  TAB-SOBRECOMPRADO       OCCURS 4 TIMES PIC 9(03).
019900
020000*    Grade de resultados - uma linha por combinacao valida de
020100*    periodo/sobrevenda/sobrecompra (72 no maximo).
020200 01  GRP-GRID.
020300     03  GRP-LS-GRID           OCCURS 72 TIMES.
020400         05  GRD-PARM1                  PIC  9(03).
020500         05  GRD-PARM2                  PIC  9(03).
020600         05  GRD-PARM3                  PIC  9(03).
020700         05  GRD-RET-PCT                PIC S9(05)V9(02) COMP-3.
020800         05  GRD-SCORE                  PIC S9(05)V9(04) COMP-3.
020900         05  GRD-MAX-DD                 PIC S9(03)V9(02) COMP-3.
021000         05  GRD-TRADES                 PIC  9(05)    COMP-5.
021100         05  GRD-WIN-RATE                PIC S9(03)V9(02) COMP-3.
021200     03  FILLER                        PIC  X(20).
021300
021400*    Linha-temporaria usada na troca do sort do top-10.
021500 01  GRP-GRID-TROCA.
021600     03  TRC-PARM1                      PIC  9(03).
021700     03  TRC-PARM2                      PIC  9(03).
021800     03  TRC-PARM3                      PIC  9(03).
021900     03  TRC-RET-PCT                    PIC S9(05)V9(02) COMP-3.
022000     03  TRC-SCORE                      PIC S9(05)V9(04) COMP-3.
022100     03  TRC-MAX-DD                     PIC S9(03)V9(02) COMP-3.
022200     03  TRC-TRADES                     PIC  9(05)    COMP-5.
022300     03  TRC-WIN-RATE                    PIC S9(03)V9(02) COMP-3.
022400     03  FILLER                        PIC  X(01).
022500
022600*    Melhor combinacao ate agora - aqui a comparacao e' por
022700*    escore (retorno + 10 x Sharpe), nao pelo retorno isolado.
022800 01  GRP-MELHOR.
022900     03  MLH-IX-GRID                    PIC S9(05)    COMP-5.
023000     03  MLH-SCORE                      PIC S9(05)V9(04) COMP-3.
023100     03  FILLER                        PIC  X(01).
023200 01  GRP-COMPARA-RET.
023300     03  VL-SCORE-ATUAL                 PIC S9(05)V9(04) COMP-3.
023400     03  VL-SCORE-MELHOR                PIC S9(05)V9(04) COMP-3.
023500 01  GRP-COMPARA-RET-VETOR REDEFINES GRP-COMPARA-RET.
023600     03  VL-SCORE             OCCURS 2 TIMES PIC S9(05)V9(04)
023700                                                       COMP-3.
023800
023900 01  DSP-CABECALHO.
024000     03  FILLER                        PIC  X(40) VALUE
024100                                 '1OTIMIZACAO - RSI'.
024200     03  FILLER                        PIC  X(92) VALUE SPACES.
024300 01  DSP-NOVO-MELHOR.
024400     03  FILLER                        PIC  X(16) VALUE
024500                                         ' NOVO MELHOR -  '.
024600     03  DSP-NM-PERIODO                  PIC ZZ9.
024700     03  FILLER                        PIC  X(01) VALUE '/'.
024800     03  DSP-NM-SVDA                     PIC ZZ9.
024900     03  FILLER                        PIC  X(01) VALUE '/'.
025000     03  DSP-NM-SCPA                     PIC ZZ9.
025100     03  FILLER                        PIC  X(12) VALUE
025200                                         '  ESCORE  : '.
025300     03  DSP-NM-SCORE                    PIC -ZZ.ZZ9,9999.
025400     03  FILLER                        PIC  X(78) VALUE SPACES.
025500 01  DSP-MELHORES-PARMS.
025600     03  FILLER                        PIC  X(22) VALUE
025700                                         ' MELHOR COMBINACAO - '.
025800     03  DSP-MP-PERIODO                  PIC ZZ9.
025900     03  FILLER                        PIC  X(01) VALUE '/'.
026000     03  DSP-MP-SVDA                     PIC ZZ9.
026100     03  FILLER                        PIC  X(01) VALUE '/'.
026200     03  DSP-MP-SCPA                     PIC ZZ9.
026300     03  FILLER                        PIC  X(12) VALUE
026400                                         '  ESCORE  : '.
026500     03  DSP-MP-SCORE                    PIC -ZZ.ZZ9,9999.
026600     03  FILLER                        PIC  X(77) VALUE SPACES.
026700 01  DSP-TOP10-CABECALHO.
026800     03  FILLER                        PIC  X(132) VALUE
026900-        ' TOP 10 (POR RETORNO) - PERIODO/SVDA/SCPA/RETORNO/'
027000-        'MAXDD/TRADES/ACERTO'.
027100 01  DSP-LINHA-TOP10.
027200     03  DSP-T10-PERIODO                  PIC ZZ9.
027300     03  FILLER                        PIC  X(01) VALUE SPACES.
027400     03  DSP-T10-SVDA                      PIC ZZ9.
027500     03  FILLER                        PIC  X(01) VALUE SPACES.
027600     03  DSP-T10-SCPA                      PIC ZZ9.
027700     03  FILLER                        PIC  X(02) VALUE SPACES.
027800     03  DSP-T10-RET                      PIC -ZZ.ZZ9,99.
027900     03  FILLER                        PIC  X(01) VALUE '%'.
028000     03  FILLER                        PIC  X(02) VALUE SPACES.
028100     03  DSP-T10-MAXDD                    PIC -ZZ.ZZ9,99.
028200     03  FILLER                        PIC  X(01) VALUE '%'.
028300     03  FILLER                        PIC  X(02) VALUE SPACES.
028400     03  DSP-T10-TRADES                   PIC ZZZZ9.
028500     03  FILLER                        PIC  X(02) VALUE SPACES.
028600     03  DSP-T10-ACERTO                   PIC ZZ9,99.
028700     03  FILLER                        PIC  X(01) VALUE '%'.
028800     03  FILLER                        PIC  X(84) VALUE SPACES.
028900
029000 01  FILLER                            PIC  X(80).
029100
029200*    Areas de ligacao das sub-rotinas do motor de back-test.
029300 01  BKT620-DADOS.
029400     COPY BKTKB620.
029500 01  BKT630-DADOS.
029600     COPY BKTKB630.
029700 01  BKT640-DADOS.
029800     COPY BKTKB640.
029900 01  BKT650-DADOS.
030000     COPY BKTKB650.
030100
030200*----------------------------------------------------------------*
030300 LINKAGE SECTION.
030400*----------------------------------------------------------------*
030500*    (sem area de ligacao - BKTP0900 e' programa principal.)
030600*----------------------------------------------------------------*
030700 PROCEDURE DIVISION.
030800*----------------------------------------------------------------*
030900 000000-PRINCIPAL SECTION.
031000*----------------------------------------------------------------*
031100     MOVE 'N'                          TO FL-RUN-ABORTADA
031200
031300     PERFORM 100000-CARGA-CANDLES THRU 100000-SAI
031400
031500     IF  NOT RUN-ABORTADA-SIM
031600         PERFORM 105000-ORDENA-CANDLES THRU 105000-SAI
031700     END-IF
031800
031900     IF  NOT RUN-ABORTADA-SIM
032000         PERFORM 110000-VALIDAR-CANDLES THRU 110000-SAI
032100     END-IF
032200
032300     IF  NOT RUN-ABORTADA-SIM
032400         OPEN OUTPUT OPT-RESULTS
032500         OPEN OUTPUT OPT-REPORT
032600
032700         PERFORM 120000-PREPARA-SERIES THRU 120000-SAI
032800
032900         MOVE ZEROS                    TO QT-GRID
033000         MOVE ZEROS                    TO MLH-IX-GRID
033100
033200         WRITE REG-OPT-RELATORIO       FROM DSP-CABECALHO
033300
033400         PERFORM 200000-LACO-PERIODO THRU 200000-SAI
033500             VARYING IX-PERIODO FROM 1 BY 1
033600             UNTIL IX-PERIODO GREATER 6
033700
033800         PERFORM 400000-IMPR-MELHORES-PARMS THRU 400000-SAI
033900         PERFORM 410000-ORDENA-TOP10 THRU 410000-SAI
034000         PERFORM 420000-IMPR-TOP10 THRU 420000-SAI
034100             VARYING IX-AUX FROM 1 BY 1
034200             UNTIL IX-AUX GREATER 10
034300             OR IX-AUX GREATER QT-GRID
034400         PERFORM 430000-GRAVA-RESULTADOS THRU 430000-SAI
034500             VARYING IX-GRID FROM 1 BY 1
034600             UNTIL IX-GRID GREATER QT-GRID
034700
034800         CLOSE OPT-RESULTS
034900         CLOSE OPT-REPORT
035000     END-IF
035100     .
035200 000000-SAI.
035300     STOP RUN
035400     .
035500*----------------------------------------------------------------*
035600 100000-CARGA-CANDLES SECTION.
035700*----------------------------------------------------------------*
035800     OPEN INPUT CANDLES
035900
036000     IF  NOT FS-CANDLES-OK
036100         PERFORM 999002-ERRO
036200         MOVE 'S'                      TO FL-RUN-ABORTADA
036300         GO TO 100000-SAI
036400     END-IF
036500
036600     MOVE ZEROS                        TO QT-CANDLES
036700     MOVE 'N'                          TO FL-FIM-CANDLES
036800
036900     READ CANDLES
037000         AT END
037100             MOVE 'S'                  TO FL-FIM-CANDLES
037200     END-READ
037300
037400     PERFORM 100100-LACO-LEITURA THRU 100100-SAI
037500         UNTIL FIM-CANDLES-SIM
037600
037700     CLOSE CANDLES
037800     .
037900 100000-SAI.
038000     EXIT.
038100*----------------------------------------------------------------*
038200 100100-LACO-LEITURA.
038300*------------------
038400     ADD 1                             TO QT-CANDLES
038500     MOVE RC-DATA          TO CND-DATA(QT-CANDLES)
038600     MOVE RC-HORA          TO CND-HORA(QT-CANDLES)
038700     MOVE RC-OPEN          TO CND-OPEN(QT-CANDLES)
038800     MOVE RC-CLOSE         TO CND-CLOSE(QT-CANDLES)
038900
039000     READ CANDLES
039100         AT END
039200             MOVE 'S'                  TO FL-FIM-CANDLES
039300     END-READ
039400     .
039500 100100-SAI.
039600     EXIT.
039700*----------------------------------------------------------------*
039800*    O arquivo de candles normalmente ja' vem em ordem crescente
039900*    de data/hora, mas a rodada nao confia nisso - a tabela em
040000*    memoria e' reordenada aqui (selecao direta, mesma forma da
040100*    troca usada em GRP-CANDLE-TROCA) antes de qualquer validacao
040200*    ou calculo de indicador.
040300*----------------------------------------------------------------*
040400 105000-ORDENA-CANDLES SECTION.
040500*----------------------------------------------------------------*
040600     PERFORM 105100-LACO-EXTERNO THRU 105100-SAI
040700         VARYING IX-ORD-AUX FROM 1 BY 1
040800         UNTIL IX-ORD-AUX GREATER QT-CANDLES
040900     .
041000 105000-SAI.
041100     EXIT.
041200*----------------------------------------------------------------*
041300 105100-LACO-EXTERNO.
041400*-------------------
041500     PERFORM 105200-LACO-INTERNO THRU 105200-SAI
041600         VARYING IX-ORD-CMP FROM IX-ORD-AUX BY 1
041700         UNTIL IX-ORD-CMP GREATER QT-CANDLES
041800     .
041900 105100-SAI.
042000     EXIT.
042100 105200-LACO-INTERNO.
042200*-------------------
042300     IF  CND-DATA(IX-ORD-CMP) LESS CND-DATA(IX-ORD-AUX)
042400     OR (CND-DATA(IX-ORD-CMP) EQUAL CND-DATA(IX-ORD-AUX)
042500     AND CND-HORA(IX-ORD-CMP) LESS CND-HORA(IX-ORD-AUX))
042600         MOVE GRP-LS-CANDLE(IX-ORD-AUX)   TO GRP-CANDLE-TROCA
042700         MOVE GRP-LS-CANDLE(IX-ORD-CMP)   TO GRP-LS-CANDLE(IX-ORD-AUX)
042800         MOVE TRC-CND-DATA                TO CND-DATA(IX-ORD-CMP)
042900         MOVE TRC-CND-HORA                TO CND-HORA(IX-ORD-CMP)
043000         MOVE TRC-CND-OPEN                TO CND-OPEN(IX-ORD-CMP)
043100         MOVE TRC-CND-CLOSE               TO CND-CLOSE(IX-ORD-CMP)
043200     END-IF
043300     .
043400 105200-SAI.
043500     EXIT.
043600*----------------------------------------------------------------*
043700*    A quantidade de candles precisa ser >= 2; apos a reordenacao
043800*    em 105000-ORDENA-CANDLES so' sobra como erro real um par de
043900*    candles com data/hora duplicada (nao da' pra saber qual dos
044000*    dois vem primeiro).
044100*----------------------------------------------------------------*
044200 110000-VALIDAR-CANDLES SECTION.
044300*----------------------------------------------------------------*
044400     IF  QT-CANDLES LESS 2
044500         PERFORM 999001-ERRO
044600         MOVE 'S'                      TO FL-RUN-ABORTADA
044700         GO TO 110000-SAI
044800     END-IF
044900
045000     PERFORM 110100-LACO-ORDEM THRU 110100-SAI
045100         VARYING IX-CND FROM 2 BY 1
045200         UNTIL IX-CND GREATER QT-CANDLES
045300         OR RUN-ABORTADA-SIM
045400     .
045500 110000-SAI.
045600     EXIT.
045700*----------------------------------------------------------------*
045800 110100-LACO-ORDEM.
045900*-----------------
046000     IF  CND-DATA(IX-CND) EQUAL CND-DATA(IX-CND - 1)
046100     AND CND-HORA(IX-CND) EQUAL CND-HORA(IX-CND - 1)
046200         PERFORM 999003-ERRO
046300         MOVE 'S'                      TO FL-RUN-ABORTADA
046400     END-IF
046500     .
046600 110100-SAI.
046700     EXIT.
046800*----------------------------------------------------------------*
046900 120000-PREPARA-SERIES SECTION.
047000*----------------------------------------------------------------*
047100     MOVE QT-CANDLES                   TO BKT620-QT-CANDLES
047200     MOVE QT-CANDLES                   TO BKT630-QT-CANDLES
047300     MOVE QT-CANDLES                   TO BKT640-QT-CANDLES
047400     MOVE QT-CANDLES                   TO BKT650-QT-CANDLES
047500
047600     MOVE CTE-CAPITAL-INICIAL          TO BKT640-VL-CAPITAL-INICIAL
047700     MOVE CTE-PR-CORRETAGEM            TO BKT640-PR-CORRETAGEM
047800     MOVE CTE-PR-SLIPPAGE              TO BKT640-PR-SLIPPAGE
047900     MOVE CTE-QT-ATRASO                TO BKT640-QT-ATRASO
048000     MOVE CTE-PR-TAMANHO-POSICAO       TO BKT640-PR-TAMANHO-POSICAO
048100     MOVE CTE-PR-STOP-LOSS             TO BKT640-PR-STOP-LOSS
048200     MOVE CTE-PR-TAKE-PROFIT           TO BKT640-PR-TAKE-PROFIT
048300
048400     MOVE 'RSI         '               TO BKT630-CD-ESTRATEGIA
048500     MOVE 'RSI         '               TO BKT640-CD-ESTRATEGIA
048600     MOVE 'RSI         '               TO BKT650-CD-ESTRATEGIA
048700
048800     MOVE CND-DATA(1)         TO BKT650-DT-PRIMEIRO-CANDLE
048900     MOVE CND-DATA(QT-CANDLES)
049000                              TO BKT650-DT-ULTIMO-CANDLE
049100
049200     PERFORM 120100-LACO-PREPARA THRU 120100-SAI
049300         VARYING IX-CND FROM 1 BY 1
049400         UNTIL IX-CND GREATER QT-CANDLES
049500     .
049600 120000-SAI.
049700     EXIT.
049800*----------------------------------------------------------------*
049900 120100-LACO-PREPARA.
050000*-------------------
050100     MOVE CND-CLOSE(IX-CND)            TO BKT620-VL-CLOSE(IX-CND)
050200
050300     STRING
050400         CND-DATA(IX-CND) ' ' CND-HORA(IX-CND)
050500         DELIMITED BY SIZE INTO BKT640-DT-CANDLE(IX-CND)
050600     END-STRING
050700
050800     MOVE CND-OPEN(IX-CND)             TO BKT640-VL-OPEN(IX-CND)
050900     MOVE CND-CLOSE(IX-CND)            TO BKT640-VL-CLOSE(IX-CND)
051000     .
051100 120100-SAI.
051200     EXIT.
051300*----------------------------------------------------------------*
051400*    Laco externo da grade - periodo do RSI.
051500*----------------------------------------------------------------*
051600 200000-LACO-PERIODO SECTION.
051700*----------------------------------------------------------------*
051800     PERFORM 200100-LACO-SVDA THRU 200100-SAI
051900         VARYING IX-SVDA FROM 1 BY 1
052000         UNTIL IX-SVDA GREATER 3
052100     .
052200 200000-SAI.
052300     EXIT.
052400*----------------------------------------------------------------*
052500 200100-LACO-SVDA.
052600*----------------
052700     PERFORM 200200-LACO-SCPA THRU 200200-SAI
052800         VARYING IX-SCPA FROM 1 BY 1
052900         UNTIL IX-SCPA GREATER 4
053000     .
053100 200100-SAI.
053200     EXIT.
053300*----------------------------------------------------------------*
053400*    Regra de descarte - sobrevenda maior ou igual a sobrecompra
053500*    nao faz sentido (ficaria sempre comprado ou sempre vendido).
053600*----------------------------------------------------------------*
053700 200200-LACO-SCPA.
053800*----------------
053900     MOVE TAB-RSI-PERIODO(IX-PERIODO)  TO WS-PERIODO
054000     MOVE TAB-SOBREVENDIDO(IX-SVDA)    TO WS-SOBREVENDIDO
054100     MOVE TAB-SOBRECOMPRADO(IX-SCPA)   TO WS-SOBRECOMPRADO
054200
054300     IF  WS-SOBREVENDIDO GREATER OR EQUAL WS-SOBRECOMPRADO
054400         MOVE 'N'                      TO FL-COMBINACAO-VLDA
054500     ELSE
054600         MOVE 'S'                      TO FL-COMBINACAO-VLDA
054700     END-IF
054800
054900     IF  COMBINACAO-VLDA-SIM
055000         PERFORM 210000-RODA-COMBINACAO THRU 210000-SAI
055100     END-IF
055200     .
055300 200200-SAI.
055400     EXIT.
055500*----------------------------------------------------------------*
055600*    Roda uma combinacao da grade: RSI via BKTSB620, sinal via
055700*    BKTSB630, back-test com stop/take via BKTSB640 e metricas
055800*    via BKTSB650; guarda a linha na grade e atualiza a melhor
055900*    pelo escore (retorno + 10 x Sharpe).
056000*----------------------------------------------------------------*
056100 210000-RODA-COMBINACAO SECTION.
056200*----------------------------------------------------------------*
056300     MOVE 'RSI     '                    TO BKT620-CD-INDICADOR
056400     MOVE WS-PERIODO                    TO BKT620-PR-PERIODO
056500     MOVE QT-CANDLES                    TO BKT620-QT-CANDLES
056600
056700     CALL 'BKTSB620'                    USING BKT620-DADOS
056800
056900     MOVE BKT620-IX-INI-1                TO BKT630-IX-INI-RSI
057000     MOVE WS-SOBREVENDIDO                TO BKT630-PR-SOBREVENDIDO
057100     MOVE WS-SOBRECOMPRADO               TO BKT630-PR-SOBRECOMPRADO
057200
057300     PERFORM 210100-COPIA-RSI THRU 210100-SAI
057400         VARYING IX-CND FROM 1 BY 1
057500         UNTIL IX-CND GREATER QT-CANDLES
057600
057700     CALL 'BKTSB630'                     USING BKT630-DADOS
057800
057900     PERFORM 210200-COPIA-SINAL THRU 210200-SAI
058000         VARYING IX-CND FROM 1 BY 1
058100         UNTIL IX-CND GREATER QT-CANDLES
058200
058300     CALL 'BKTSB640'                     USING BKT640-DADOS
058400
058500     MOVE BKT640-VL-CAPITAL-INICIAL
058600                             TO BKT650-VL-CAPITAL-INICIAL
058700     MOVE BKT640-VL-TOTAL(QT-CANDLES)
058800                             TO BKT650-VL-CAPITAL-FINAL
058900     MOVE BKT640-QT-TRADES               TO BKT650-QT-TRADES
059000
059100     PERFORM 210300-COPIA-CURVA-TRADES THRU 210300-SAI
059200         VARYING IX-CND FROM 1 BY 1
059300         UNTIL IX-CND GREATER QT-CANDLES
059400
059500     PERFORM 210400-COPIA-TRADES-RESULT THRU 210400-SAI
059600         VARYING IX-TRD FROM 1 BY 1
059700         UNTIL IX-TRD GREATER BKT640-QT-TRADES
059800
059900     CALL 'BKTSB650'                     USING BKT650-DADOS
060000
060100     PERFORM 220000-GUARDA-GRID THRU 220000-SAI
060200     PERFORM 230000-AVALIA-MELHOR THRU 230000-SAI
060300     .
060400 210000-SAI.
060500     EXIT.
060600 210100-COPIA-RSI.
060700*----------------
060800     MOVE BKT620-VL-1(IX-CND)           TO BKT630-VL-RSI(IX-CND)
060900     .
061000 210100-SAI.
061100     EXIT.
061200 210200-COPIA-SINAL.
061300*------------------
061400     MOVE BKT630-VL-SINAL(IX-CND)       TO BKT640-VL-SINAL(IX-CND)
061500     .
061600 210200-SAI.
061700     EXIT.
061800 210300-COPIA-CURVA-TRADES.
061900*-------------------------
062000     MOVE BKT640-PR-RETORNO(IX-CND)
062100                             TO BKT650-PR-RETORNO(IX-CND)
062200     MOVE BKT640-PR-DRAWDOWN(IX-CND)
062300                             TO BKT650-PR-DRAWDOWN(IX-CND)
062400     .
062500 210300-SAI.
062600     EXIT.
062700 210400-COPIA-TRADES-RESULT.
062800*--------------------------
062900     MOVE BKT640-TRD-VL-RESULTADO(IX-TRD)
063000                             TO BKT650-TRD-VL-RESULTADO(IX-TRD)
063100     .
063200 210400-SAI.
063300     EXIT.
063400*----------------------------------------------------------------*
063500 220000-GUARDA-GRID SECTION.
063600*----------------------------------------------------------------*
063700     ADD 1                              TO QT-GRID
063800
063900     MOVE WS-PERIODO                     TO GRD-PARM1(QT-GRID)
064000     MOVE WS-SOBREVENDIDO                 TO GRD-PARM2(QT-GRID)
064100     MOVE WS-SOBRECOMPRADO                TO GRD-PARM3(QT-GRID)
064200     MOVE BKT650-MET-TOT-RET-PCT          TO GRD-RET-PCT(QT-GRID)
064300     MOVE BKT650-MET-MAX-DD-PCT           TO GRD-MAX-DD(QT-GRID)
064400     MOVE BKT650-MET-TOT-TRADES           TO GRD-TRADES(QT-GRID)
064500     MOVE BKT650-MET-WIN-RATE             TO GRD-WIN-RATE(QT-GRID)
064600
064700*    Escore desta combinacao - retorno total mais 10 vezes o
064800*    indice de Sharpe, usado so' para apontar a melhor.
064900     COMPUTE GRD-SCORE(QT-GRID) =
065000         BKT650-MET-TOT-RET-PCT + (10 * BKT650-PR-SHARPE)
065100     .
065200 220000-SAI.
065300     EXIT.
065400*----------------------------------------------------------------*
065500 230000-AVALIA-MELHOR SECTION.
065600*----------------------------------------------------------------*
065700     MOVE GRD-SCORE(QT-GRID)             TO VL-SCORE-ATUAL
065800     MOVE MLH-SCORE                      TO VL-SCORE-MELHOR
065900
066000     IF  QT-GRID EQUAL 1
066100     OR  VL-SCORE(1) GREATER VL-SCORE(2)
066200         MOVE QT-GRID                    TO MLH-IX-GRID
066300         MOVE GRD-SCORE(QT-GRID)          TO MLH-SCORE
066400         PERFORM 240000-IMPR-NOVO-MELHOR THRU 240000-SAI
066500     END-IF
066600     .
066700 230000-SAI.
066800     EXIT.
066900*----------------------------------------------------------------*
067000 240000-IMPR-NOVO-MELHOR SECTION.
067100*----------------------------------------------------------------*
067200     MOVE WS-PERIODO                     TO DSP-NM-PERIODO
067300     MOVE WS-SOBREVENDIDO                TO DSP-NM-SVDA
067400     MOVE WS-SOBRECOMPRADO                TO DSP-NM-SCPA
067500     MOVE GRD-SCORE(QT-GRID)              TO DSP-NM-SCORE
067600
067700     WRITE REG-OPT-RELATORIO          FROM DSP-NOVO-MELHOR
067800     .
067900 240000-SAI.
068000     EXIT.
068100*----------------------------------------------------------------*
068200 400000-IMPR-MELHORES-PARMS SECTION.
068300*----------------------------------------------------------------*
068400     MOVE GRD-PARM1(MLH-IX-GRID)         TO DSP-MP-PERIODO
068500     MOVE GRD-PARM2(MLH-IX-GRID)         TO DSP-MP-SVDA
068600     MOVE GRD-PARM3(MLH-IX-GRID)         TO DSP-MP-SCPA
068700     MOVE GRD-SCORE(MLH-IX-GRID)          TO DSP-MP-SCORE
068800
068900     WRITE REG-OPT-RELATORIO          FROM DSP-MELHORES-PARMS
069000     .
069100 400000-SAI.
069200     EXIT.
069300*----------------------------------------------------------------*
069400*    Ordena o top-10 por retorno total (nao pelo escore usado
069500*    para apontar a melhor combinacao).
069600*----------------------------------------------------------------*
069700 410000-ORDENA-TOP10 SECTION.
069800*----------------------------------------------------------------*
069900     PERFORM 410100-LACO-EXTERNO THRU 410100-SAI
070000         VARYING IX-AUX FROM 1 BY 1
070100         UNTIL IX-AUX GREATER 10
070200         OR IX-AUX GREATER QT-GRID
070300     .
070400 410000-SAI.
070500     EXIT.
070600*----------------------------------------------------------------*
070700 410100-LACO-EXTERNO.
070800*-------------------
070900     PERFORM 410200-LACO-INTERNO THRU 410200-SAI
071000         VARYING IX-GRID FROM IX-AUX BY 1
071100         UNTIL IX-GRID GREATER QT-GRID
071200     .
071300 410100-SAI.
071400     EXIT.
071500 410200-LACO-INTERNO.
071600*-------------------
071700     IF  GRD-RET-PCT(IX-GRID) GREATER GRD-RET-PCT(IX-AUX)
071800         MOVE GRP-LS-GRID(IX-AUX)        TO GRP-GRID-TROCA
071900         MOVE GRP-LS-GRID(IX-GRID)       TO GRP-LS-GRID(IX-AUX)
072000         MOVE TRC-PARM1                  TO GRD-PARM1(IX-GRID)
072100         MOVE TRC-PARM2                  TO GRD-PARM2(IX-GRID)
072200         MOVE TRC-PARM3                  TO GRD-PARM3(IX-GRID)
072300         MOVE TRC-RET-PCT                TO GRD-RET-PCT(IX-GRID)
072400         MOVE TRC-SCORE                   TO GRD-SCORE(IX-GRID)
072500         MOVE TRC-MAX-DD                  TO GRD-MAX-DD(IX-GRID)
072600         MOVE TRC-TRADES                  TO GRD-TRADES(IX-GRID)
072700         MOVE TRC-WIN-RATE                TO GRD-WIN-RATE(IX-GRID)
072800     END-IF
072900     .
073000 410200-SAI.
073100     EXIT.
073200*----------------------------------------------------------------*
073300 420000-IMPR-TOP10 SECTION.
073400*----------------------------------------------------------------*
073500     IF  IX-AUX EQUAL 1
073600         WRITE REG-OPT-RELATORIO      FROM DSP-TOP10-CABECALHO
073700     END-IF
073800
073900     MOVE GRD-PARM1(IX-AUX)              TO DSP-T10-PERIODO
074000     MOVE GRD-PARM2(IX-AUX)              TO DSP-T10-SVDA
074100     MOVE GRD-PARM3(IX-AUX)              TO DSP-T10-SCPA
074200     MOVE GRD-RET-PCT(IX-AUX)             TO DSP-T10-RET
074300     MOVE GRD-MAX-DD(IX-AUX)              TO DSP-T10-MAXDD
074400     MOVE GRD-TRADES(IX-AUX)              TO DSP-T10-TRADES
074500     MOVE GRD-WIN-RATE(IX-AUX)            TO DSP-T10-ACERTO
074600
074700     WRITE REG-OPT-RELATORIO          FROM DSP-LINHA-TOP10
074800     .
074900 420000-SAI.
075000     EXIT.
075100*----------------------------------------------------------------*
075200 430000-GRAVA-RESULTADOS SECTION.
075300*----------------------------------------------------------------*
075400     MOVE GRD-PARM1(IX-GRID)              TO OR-PARM1
075500     MOVE GRD-PARM2(IX-GRID)              TO OR-PARM2
075600     MOVE GRD-PARM3(IX-GRID)              TO OR-PARM3
075700     MOVE GRD-RET-PCT(IX-GRID)             TO OR-RET-PCT
075800     MOVE GRD-MAX-DD(IX-GRID)              TO OR-MAX-DD
075900     MOVE GRD-TRADES(IX-GRID)              TO OR-TRADES
076000     MOVE GRD-WIN-RATE(IX-GRID)            TO OR-WIN-RATE
076100
076200     WRITE REG-OPT-RESULT
076300     .
076400 430000-SAI.
076500     EXIT.
076600*----------------------------------------------------------------*
076700 999000-ERRO SECTION.
076800*----------------------------------------------------------------*
076900 999001-ERRO.
077000*------------
077100     DISPLAY CTE-PROG ' 0001 - Quantidade de candles invalida '
077200                       '(minimo 2)'
077300     .
077400 999002-ERRO.
077500*------------
077600     DISPLAY CTE-PROG ' 0002 - Erro na abertura do arquivo de '
077700                       'candles - FS: ' FS-CANDLES
077800     .
077900 999003-ERRO.
078000*------------
078100     DISPLAY CTE-PROG ' 0003 - Candles duplicados - mesma data '
078200                       'e hora apos a reordenacao'
078300     .
078400 999000-SAI.
078500     EXIT.
