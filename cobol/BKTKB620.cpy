000100*----------------------------------------------------------------*
000200* BOOK......: BKTKB620.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* DATA......: 14.03.1984
000600* OBJETIVO..: Book de ligacao da sub-rotina BKTSB620 - motor de
000700*             indicadores tecnicos (SMA, EMA, RSI, MACD, Bandas
000800*             de Bollinger) sobre a serie de precos de fechamento.
000900*----------------------------------------------------------------*
001000* VRS0001 14.03.1984 - F1032884 - Implantacao (SMA e EMA sobre
001100*                       series de cotacao de pregao).
001200* VRS0002 02.09.1988 - F1032884 - Inclusao do RSI (forca relativa)
001300*                       com media movel simples do ganho/perda.
001400* VRS0003 11.01.1993 - F2207743 - Inclusao do MACD (linha, sinal
001500*                       e histograma).
001600* VRS0004 19.06.1999 - F2207743 - Correcao bug do ano 2000 no
001700*                       giro da janela do RSI na troca de
001800*                       seculo (contagem de periodo zerava).
001900* VRS0005 23.04.2016 - F5518820 - Inclusao das Bandas de
002000*                       Bollinger (media e desvio padrao amostral
002100*                       sobre a janela).
002200* VRS0006 02.08.2026 - F7731190 - Motor adaptado para series de
002300*                       candles de cripto-ativos (fechamento com
002400*                       4 casas decimais); campos de valor
002500*                       ampliados para 6 casas na area de calculo
002600*                       interno, chamado 0906.
002700*----------------------------------------------------------------*
002800
002900 03  BKT620-ERRO.
003000     05  BKT620-SEQL-ERRO                  PIC S9(09)    COMP-5.
003100     05  BKT620-TX-ERRO                    PIC  X(120).
003200
003300 03  BKT620-PARM.
003400     05  BKT620-CD-INDICADOR               PIC  X(08).
003500         88  BKT620-IND-SMA                VALUE 'SMA     '.
003600         88  BKT620-IND-EMA                VALUE 'EMA     '.
003700         88  BKT620-IND-RSI                VALUE 'RSI     '.
003800         88  BKT620-IND-MACD                VALUE 'MACD    '.
003900         88  BKT620-IND-BOLL                VALUE 'BOLL    '.
004000     05  BKT620-QT-CANDLES                 PIC S9(05)    COMP-5.
004100         88  BKT620-QT-CANDLES-VLDO        VALUE +2 THRU +5000.
004200     05  BKT620-PR-PERIODO                 PIC S9(03)    COMP-5.
004300     05  BKT620-PR-RAPIDO                  PIC S9(03)    COMP-5.
004400     05  BKT620-PR-LENTO                   PIC S9(03)    COMP-5.
004500     05  BKT620-PR-SINAL                   PIC S9(03)    COMP-5.
004600     05  BKT620-VL-K-DESVIO                PIC S9(01)V9(04)
004700                                                          COMP-3.
004800
004900*    Area de entrada - serie de fechamentos do candle
005000 03  BKT620-CANDLES.
005100     05  BKT620-LS-CANDLE          OCCURS 5000 TIMES.
005200         07  BKT620-VL-CLOSE            PIC S9(07)V9(04)
005300                                                          COMP-3.
005400
005500*    Area de saida - colunas genericas reaproveitadas por
005600*    indicador (SMA/EMA/RSI usam so a coluna 1; MACD devolve
005700*    linha/sinal/histograma nas colunas 1/2/3; BOLL devolve
005800*    media/superior/inferior nas colunas 1/2/3).
005900 03  BKT620-RESULTADO.
006000     05  BKT620-IX-INI-1                   PIC S9(05)    COMP-5.
006100     05  BKT620-IX-INI-2                   PIC S9(05)    COMP-5.
006200     05  BKT620-IX-INI-3                   PIC S9(05)    COMP-5.
006300     05  BKT620-LS-VALOR           OCCURS 5000 TIMES.
006400         07  BKT620-VL-1                PIC S9(07)V9(06)
006500                                                          COMP-3.
006600         07  BKT620-VL-2                PIC S9(07)V9(06)
006700                                                          COMP-3.
006800         07  BKT620-VL-3                PIC S9(07)V9(06)
006900                                                          COMP-3.
007000     05  FILLER                            PIC  X(40).
