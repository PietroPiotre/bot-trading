000100*----------------------------------------------------------------*
000200* BOOK......: BKTKB650.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* DATA......: 11.11.1986
000600* OBJETIVO..: Book de ligacao da sub-rotina BKTSB650 - calculo dos
000700*             indicadores de desempenho de uma rodada de back-
000800*             test (retorno, taxa de acerto, fator de lucro,
000900*             volatilidade, Sharpe, drawdown maximo, Calmar e
001000*             retorno anualizado).
001100*----------------------------------------------------------------*
001200* VRS0001 11.11.1986 - F1032884 - Implantacao (retorno, taxa de
001300*                       acerto, drawdown maximo).
001400* VRS0002 30.03.1992 - F1032884 - Inclusao de volatilidade e
001500*                       Sharpe.
001600* VRS0003 19.06.1999 - F2207743 - Correcao Y2K na contagem de
001700*                       dias entre o primeiro e o ultimo candle.
001800* VRS0004 23.04.2016 - F5518820 - Inclusao de Calmar e do
001900*                       retorno anualizado (aproximado por dias
002000*                       corridos).
002100* VRS0005 02.08.2026 - F7731190 - Motor adaptado para candle de
002200*                       cripto-ativo (volatilidade anualizada em
002300*                       365 dias); chamado 0906.
002400*----------------------------------------------------------------*
002500
002600 03  BKT650-ERRO.
002700     05  BKT650-SEQL-ERRO                  PIC S9(09)    COMP-5.
002800     05  BKT650-TX-ERRO                    PIC  X(120).
002900
003000 03  BKT650-PARM.
003100     05  BKT650-CD-ESTRATEGIA              PIC  X(12).
003200     05  BKT650-QT-CANDLES                 PIC S9(05) COMP-5.
003300         88  BKT650-QT-CANDLES-VLDO  VALUE +2 THRU +5000.
003400     05  BKT650-VL-CAPITAL-INICIAL         PIC S9(09)V9(02)
003500                                                        COMP-3.
003600     05  BKT650-VL-CAPITAL-FINAL           PIC S9(09)V9(02)
003700                                                        COMP-3.
003800     05  BKT650-DT-PRIMEIRO-CANDLE         PIC  X(10).
003900     05  BKT650-DT-ULTIMO-CANDLE           PIC  X(10).
004000
004100*    Serie de retorno por candle e de drawdown por candle,
004200*    vindas da curva de capital calculada pela BKTSB640.
004300 03  BKT650-CURVA.
004400     05  BKT650-LS-CURVA          OCCURS 5000 TIMES.
004500         07  BKT650-PR-RETORNO     PIC S9(03)V9(06) COMP-3.
004600         07  BKT650-PR-DRAWDOWN    PIC S9(03)V9(06) COMP-3.
004700
004800*    Log de trades fechados, vindo da BKTSB640 - aqui so
004900*    interessa o resultado (P/L) de cada trade para as
005000*    estatisticas de acerto/erro.
005100 03  BKT650-TRADES.
005200     05  BKT650-QT-TRADES                  PIC S9(05) COMP-5.
005300     05  BKT650-LS-TRADE          OCCURS 2500 TIMES.
005400         07  BKT650-TRD-VL-RESULTADO  PIC S9(07)V9(02) COMP-3.
005500
005600*    Resultado - indicadores de desempenho da rodada (equiva-
005700*    lente ao METRICS-RECORD do relatorio, acrescido de
005800*    Sharpe/Calmar/retorno anualizado usados no relatorio mas
005900*    nao tabulados ali).
006000 03  BKT650-RESULTADO.
006100     05  BKT650-MET-TOT-RET-PCT            PIC S9(05)V9(02)
006200                                                        COMP-3.
006300     05  BKT650-MET-TOT-TRADES             PIC  9(05)    COMP-5.
006400     05  BKT650-MET-WIN-TRADES             PIC  9(05)    COMP-5.
006500     05  BKT650-MET-LOSE-TRADES            PIC  9(05)    COMP-5.
006600     05  BKT650-MET-WIN-RATE               PIC S9(03)V9(02)
006700                                                        COMP-3.
006800     05  BKT650-MET-AVG-WIN                PIC S9(07)V9(02)
006900                                                        COMP-3.
007000     05  BKT650-MET-AVG-LOSS               PIC S9(07)V9(02)
007100                                                        COMP-3.
007200     05  BKT650-MET-PROFIT-FACT            PIC S9(05)V9(02)
007300                                                        COMP-3.
007400     05  BKT650-MET-MAX-WIN                PIC S9(07)V9(02)
007500                                                        COMP-3.
007600     05  BKT650-MET-MAX-LOSS               PIC S9(07)V9(02)
007700                                                        COMP-3.
007800     05  BKT650-MET-MAX-DD-PCT             PIC S9(03)V9(02)
007900                                                        COMP-3.
008000     05  BKT650-VL-VOLATILIDADE            PIC S9(03)V9(06)
008100                                                        COMP-3.
008200     05  BKT650-PR-SHARPE                  PIC S9(05)V9(04)
008300                                                        COMP-3.
008400     05  BKT650-PR-CALMAR                  PIC S9(05)V9(04)
008500                                                        COMP-3.
008600     05  BKT650-QT-DIAS                    PIC S9(05)    COMP-5.
008700     05  BKT650-PR-RETORNO-ANUAL           PIC S9(05)V9(02)
008800                                                        COMP-3.
008900     05  FILLER                            PIC  X(40).
