000100*----------------------------------------------------------------*
000200* PROGRAMA..: BKTSB620.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* OBJETIVO..: Motor de indicadores tecnicos sobre a serie de
000600*             fechamentos de um candle: SMA, EMA, RSI, MACD e
000700*             Bandas de Bollinger. Chamado pelos programas
000800*             batch de back-test (BKTP0600/0700/0800/0900) e
000900*             pela sub-rotina de sinais (BKTSB630).
001000* COMPILACAO: COBOL BATCH
001100*----------------------------------------------------------------*
001200* VRS0001 14.03.1984 - F1032884 - Implantacao.
001300* VRS0002 02.09.1988 - F1032884 - Inclusao do RSI.
001400* VRS0003 11.01.1993 - F2207743 - Inclusao do MACD.
001500* VRS0004 19.06.1999 - F2207743 - Correcao Y2K no contador de
001600*                       periodo do RSI (girava com ano de 2
001700*                       digitos).
001800* VRS0005 23.04.2016 - F5518820 - Inclusao das Bandas de
001900*                       Bollinger.
002000* VRS0006 02.08.2026 - F7731190 - Motor adaptado para candle de
002100*                       cripto-ativo; chamado 0906.
002200*----------------------------------------------------------------*
002300 IDENTIFICATION DIVISION.
002400*----------------------------------------------------------------*
002500 PROGRAM-ID.    BKTSB620.
002600 AUTHOR.        J.R. ALMEIDA.
002700 INSTALLATION.  CPD-MESA-OPERACOES.
002800 DATE-WRITTEN.  14.03.1984.
002900 DATE-COMPILED.
003000 SECURITY.      USO INTERNO - MESA DE OPERACOES.
003100*----------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300*----------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CLASS CLA-NUMERICO IS '0' THRU '9'.
003700
003800*----------------------------------------------------------------*
003900 DATA DIVISION.
004000*----------------------------------------------------------------*
004100 WORKING-STORAGE SECTION.
004200*----------------------------------------------------------------*
004300 77  CTE-PROG                          PIC  X(18) VALUE
004400                                        '*** BKTSB620 ***'.
004500 77  CTE-VERS                          PIC  X(06) VALUE 'VRS006'.
004600
004700 01  GRP-CTL-LS.
004800     03  IX-CND                        PIC S9(05)    COMP-5.
004900     03  IX-ANT                        PIC S9(05)    COMP-5.
005000     03  IX-JAN                        PIC S9(05)    COMP-5.
005100     03  QT-PONTOS                     PIC S9(05)    COMP-5.
005200     03  IX-GANHO                      PIC S9(05)    COMP-5.
005300     03  FILLER                        PIC  X(01).
005400
005500*    Area de trabalho das medias exponenciais (EMA rapida/lenta
005600*    e EMA do MACD aplicada sobre a linha) - uma coluna por uso.
005700 01  GRP-EMA-CLC.
005800     03  EMA-RAPIDA                    PIC S9(07)V9(06) COMP-3.
005900     03  EMA-LENTA                     PIC S9(07)V9(06) COMP-3.
006000     03  EMA-SINAL                     PIC S9(07)V9(06) COMP-3.
006100     03  ALFA-RAPIDA                   PIC S9(01)V9(06) COMP-3.
006200     03  ALFA-LENTA                    PIC S9(01)V9(06) COMP-3.
006300     03  ALFA-SINAL                    PIC S9(01)V9(06) COMP-3.
006400     03  ALFA-SIMPLES                  PIC S9(01)V9(06) COMP-3.
006500
006600*    Visao alternativa do grupo acima como vetor de 3/4 posicoes,
006700*    para varrer as medias e os alfas num so laco generico na
006800*    montagem da linha e do sinal do MACD.
006900 01  GRP-EMA-VETOR REDEFINES GRP-EMA-CLC.
007000     03  EMA-VL-MEDIA OCCURS 3 TIMES  PIC S9(07)V9(06) COMP-3.
007100     03  EMA-VL-ALFA  OCCURS 4 TIMES  PIC S9(01)V9(06) COMP-3.
007200
007300*    Area de trabalho do RSI - medias simples de ganho/perda.
007400 01  GRP-RSI-CLC.
007500     03  VL-DELTA                      PIC S9(07)V9(06) COMP-3.
007600     03  AC-GANHO                      PIC S9(09)V9(06) COMP-3.
007700     03  AC-PERDA                      PIC S9(09)V9(06) COMP-3.
007800     03  MD-GANHO                      PIC S9(07)V9(06) COMP-3.
007900     03  MD-PERDA                      PIC S9(07)V9(06) COMP-3.
008000     03  VL-RS                         PIC S9(07)V9(06) COMP-3.
008100     03  FILLER                        PIC  X(01).
008200
008300*    Area de trabalho das Bandas de Bollinger - media e desvio
008400*    padrao amostral (divisor p-1) sobre a janela.
008500 01  GRP-BOLL-CLC.
008600     03  AC-SOMA                       PIC S9(09)V9(06) COMP-3.
008700     03  VL-MEDIA                      PIC S9(07)V9(06) COMP-3.
008800     03  AC-VARIANCIA                  PIC S9(09)V9(06) COMP-3.
008900     03  VL-VARIANCIA                  PIC S9(07)V9(06) COMP-3.
009000     03  VL-DESVIO                     PIC S9(07)V9(06) COMP-3.
009100     03  VL-DIF                        PIC S9(07)V9(06) COMP-3.
009200
009300*    Area de trabalho da raiz quadrada (metodo de Newton) -
009400*    reaproveitada pelo desvio padrao de Bollinger.
009500 01  GRP-RAIZ-CLC.
009600     03  RAIZ-X                        PIC S9(07)V9(06) COMP-3.
009700     03  RAIZ-ANT                      PIC S9(07)V9(06) COMP-3.
009800     03  RAIZ-ITER                     PIC S9(02)    COMP-5.
009900     03  FILLER                        PIC  X(20).
010000
010100*    Visao alternativa da area de Bollinger como vetor de 6
010200*    posicoes, para varredura generica na mensagem do erro
010300*    999002 quando o codigo nao bate com nenhuma 88 abaixo.
010400 01  GRP-BOLL-VETOR REDEFINES GRP-BOLL-CLC.
010500     03  BOLL-VL-ACUM OCCURS 6 TIMES   PIC S9(09)V9(06) COMP-3.
010600
010700*    Tabela dos mnemonicos validos de indicador, carregada por
010800*    VALUE e relida via REDEFINES - disponivel para futura
010900*    listagem na mensagem do erro 999002.
011000 01  TAB-MNEMO-VALUE.
011100     03  FILLER                        PIC X(08) VALUE 'SMA     '.
011200     03  FILLER                        PIC X(08) VALUE 'EMA     '.
011300     03  FILLER                        PIC X(08) VALUE 'RSI     '.
011400     03  FILLER                        PIC X(08) VALUE 'MACD    '.
011500     03  FILLER                        PIC X(08) VALUE 'BOLL    '.
011600 01  TAB-MNEMO REDEFINES TAB-MNEMO-VALUE.
011700     03  TAB-MNEMO-COD  OCCURS 5 TIMES PIC X(08).
011800
011900 01  FILLER                            PIC  X(80).
012000
012100*----------------------------------------------------------------*
012200 LINKAGE SECTION.
012300*----------------------------------------------------------------*
012400 01  BKT620-DADOS.
012500     COPY BKTKB620.
012600*----------------------------------------------------------------*
012700 PROCEDURE DIVISION USING BKT620-DADOS.
012800*----------------------------------------------------------------*
012900 000000-PRINCIPAL SECTION.
013000*----------------------------------------------------------------*
013100     MOVE ZEROS                        TO BKT620-SEQL-ERRO
013200     MOVE SPACES                       TO BKT620-TX-ERRO
013300
013400     IF  NOT BKT620-QT-CANDLES-VLDO
013500         PERFORM 999001-ERRO
013600         GO TO 000000-SAI
013700     END-IF
013800
013900     EVALUATE TRUE
014000         WHEN BKT620-IND-SMA
014100             PERFORM 200000-CLC-SMA THRU 200000-SAI
014200         WHEN BKT620-IND-EMA
014300             PERFORM 210000-CLC-EMA THRU 210000-SAI
014400         WHEN BKT620-IND-RSI
014500             PERFORM 220000-CLC-RSI THRU 220000-SAI
014600         WHEN BKT620-IND-MACD
014700             PERFORM 230000-CLC-MACD THRU 230000-SAI
014800         WHEN BKT620-IND-BOLL
014900             PERFORM 240000-CLC-BOLLINGER THRU 240000-SAI
015000         WHEN OTHER
015100             PERFORM 999002-ERRO
015200     END-EVALUATE
015300     .
015400 000000-SAI.
015500     EXIT PROGRAM.
015600
015700*----------------------------------------------------------------*
015800*    SMA(p): media aritmetica simples de C(i-p+1 .. i).
015900*    Indefinida antes do candle p.
016000*----------------------------------------------------------------*
016100 200000-CLC-SMA SECTION.
016200*----------------------------------------------------------------*
016300     MOVE BKT620-PR-PERIODO            TO BKT620-IX-INI-1
016400     PERFORM 200100-LACO-SMA THRU 200100-SAI
016500         VARYING IX-CND FROM 1 BY 1
016600         UNTIL IX-CND GREATER BKT620-QT-CANDLES
016700     .
016800 200000-SAI.
016900     EXIT.
017000*----------------------------------------------------------------*
017100 200100-LACO-SMA SECTION.
017200*----------------------------------------------------------------*
017300     IF  IX-CND LESS BKT620-PR-PERIODO
017400         MOVE ZEROS                    TO BKT620-VL-1(IX-CND)
017500         GO TO 200100-SAI
017600     END-IF
017700
017800     MOVE ZEROS                        TO AC-SOMA
017900     PERFORM 200110-SOMA-JANELA THRU 200110-SAI
018000         VARYING IX-JAN FROM IX-CND BY -1
018100         UNTIL IX-JAN LESS
018200               (IX-CND - BKT620-PR-PERIODO + 1)
018300
018400     DIVIDE AC-SOMA BY BKT620-PR-PERIODO
018500                      GIVING BKT620-VL-1(IX-CND) ROUNDED
018600     .
018700 200100-SAI.
018800     EXIT.
018900*----------------------------------------------------------------*
019000 200110-SOMA-JANELA SECTION.
019100*----------------------------------------------------------------*
019200     ADD BKT620-VL-CLOSE(IX-JAN)       TO AC-SOMA
019300     .
019400 200110-SAI.
019500     EXIT.
019600
019700*----------------------------------------------------------------*
019800*    EMA(p): alfa = 2/(p+1). EMA(1) = C(1);
019900*    EMA(i) = alfa*C(i) + (1-alfa)*EMA(i-1). Definida desde o
020000*    primeiro candle (sem periodo de aquecimento).
020100*----------------------------------------------------------------*
020200 210000-CLC-EMA SECTION.
020300*----------------------------------------------------------------*
020400     MOVE 1                            TO BKT620-IX-INI-1
020500     DIVIDE 2 BY (BKT620-PR-PERIODO + 1) GIVING ALFA-SIMPLES
020600                                                 ROUNDED
020700
020800     MOVE BKT620-VL-CLOSE(1)           TO BKT620-VL-1(1)
020900     MOVE BKT620-VL-1(1)                TO EMA-RAPIDA
021000
021100     PERFORM 210100-LACO-EMA THRU 210100-SAI
021200         VARYING IX-CND FROM 2 BY 1
021300         UNTIL IX-CND GREATER BKT620-QT-CANDLES
021400     .
021500 210000-SAI.
021600     EXIT.
021700*----------------------------------------------------------------*
021800 210100-LACO-EMA SECTION.
021900*----------------------------------------------------------------*
022000     COMPUTE BKT620-VL-1(IX-CND) ROUNDED =
022100         ALFA-SIMPLES * BKT620-VL-CLOSE(IX-CND) +
022200         (1 - ALFA-SIMPLES) * EMA-RAPIDA
022300
022400     MOVE BKT620-VL-1(IX-CND)          TO EMA-RAPIDA
022500     .
022600 210100-SAI.
022700     EXIT.
022800
022900*----------------------------------------------------------------*
023000*    RSI(p): delta(i)=C(i)-C(i-1). ganho=delta se >0, senao 0;
023100*    perda=-delta se <0, senao 0. Media simples (NAO suavizacao
023200*    de Wilder) de ganho e perda sobre a janela de p deltas.
023300*    RS = MediaGanho/MediaPerda; RSI = 100 - 100/(1+RS).
023400*    Se MediaPerda = 0, RSI = 100. Indefinido antes de p+1.
023500*----------------------------------------------------------------*
023600 220000-CLC-RSI SECTION.
023700*----------------------------------------------------------------*
023800     COMPUTE BKT620-IX-INI-1 = BKT620-PR-PERIODO + 1
023900     PERFORM 220100-LACO-RSI THRU 220100-SAI
024000         VARYING IX-CND FROM 1 BY 1
024100         UNTIL IX-CND GREATER BKT620-QT-CANDLES
024200     .
024300 220000-SAI.
024400     EXIT.
024500*----------------------------------------------------------------*
024600 220100-LACO-RSI SECTION.
024700*----------------------------------------------------------------*
024800     IF  IX-CND LESS BKT620-IX-INI-1
024900         MOVE ZEROS                    TO BKT620-VL-1(IX-CND)
025000         GO TO 220100-SAI
025100     END-IF
025200
025300     MOVE ZEROS                        TO AC-GANHO
025400     MOVE ZEROS                        TO AC-PERDA
025500
025600     PERFORM 220200-SOMA-GANHO-PERDA THRU 220200-SAI
025700         VARYING IX-GANHO FROM IX-CND BY -1
025800         UNTIL IX-GANHO LESS
025900               (IX-CND - BKT620-PR-PERIODO + 1)
026000
026100     DIVIDE AC-GANHO BY BKT620-PR-PERIODO GIVING MD-GANHO
026200                                                  ROUNDED
026300     DIVIDE AC-PERDA BY BKT620-PR-PERIODO GIVING MD-PERDA
026400                                                  ROUNDED
026500
026600     IF  MD-PERDA EQUAL ZEROS
026700         MOVE 100                      TO BKT620-VL-1(IX-CND)
026800         GO TO 220100-SAI
026900     END-IF
027000
027100     DIVIDE MD-GANHO BY MD-PERDA GIVING VL-RS ROUNDED
027200     COMPUTE BKT620-VL-1(IX-CND) ROUNDED =
027300         100 - (100 / (1 + VL-RS))
027400     .
027500 220100-SAI.
027600     EXIT.
027700*----------------------------------------------------------------*
027800 220200-SOMA-GANHO-PERDA SECTION.
027900*----------------------------------------------------------------*
028000     COMPUTE VL-DELTA = BKT620-VL-CLOSE(IX-GANHO) -
028100                         BKT620-VL-CLOSE(IX-GANHO - 1)
028200
028300     IF  VL-DELTA GREATER ZEROS
028400         ADD VL-DELTA                  TO AC-GANHO
028500     ELSE
028600         IF  VL-DELTA LESS ZEROS
028700             SUBTRACT VL-DELTA FROM ZEROS GIVING VL-DELTA
028800             ADD VL-DELTA               TO AC-PERDA
028900         END-IF
029000     END-IF
029100     .
029200 220200-SAI.
029300     EXIT.
029400
029500*----------------------------------------------------------------*
029600*    MACD(rapido,lento,sinal): linha = EMA(rapido) - EMA(lento);
029700*    sinal = EMA(sinal) aplicada sobre a serie da linha;
029800*    histograma = linha - sinal. Definido desde o candle 1.
029900*----------------------------------------------------------------*
030000 230000-CLC-MACD SECTION.
030100*----------------------------------------------------------------*
030200     MOVE 1                            TO BKT620-IX-INI-1
030300     MOVE 1                            TO BKT620-IX-INI-2
030400     MOVE 1                            TO BKT620-IX-INI-3
030500
030600     DIVIDE 2 BY (BKT620-PR-RAPIDO + 1) GIVING ALFA-RAPIDA
030700                                                ROUNDED
030800     DIVIDE 2 BY (BKT620-PR-LENTO + 1)  GIVING ALFA-LENTA
030900                                                ROUNDED
031000     DIVIDE 2 BY (BKT620-PR-SINAL + 1)  GIVING ALFA-SINAL
031100                                                ROUNDED
031200
031300     MOVE BKT620-VL-CLOSE(1)           TO EMA-RAPIDA
031400     MOVE BKT620-VL-CLOSE(1)           TO EMA-LENTA
031500     COMPUTE BKT620-VL-1(1) = EMA-RAPIDA - EMA-LENTA
031600     MOVE BKT620-VL-1(1)               TO EMA-SINAL
031700     MOVE BKT620-VL-1(1)               TO BKT620-VL-2(1)
031800     MOVE ZEROS                        TO BKT620-VL-3(1)
031900
032000     PERFORM 230100-LACO-MACD THRU 230100-SAI
032100         VARYING IX-CND FROM 2 BY 1
032200         UNTIL IX-CND GREATER BKT620-QT-CANDLES
032300     .
032400 230000-SAI.
032500     EXIT.
032600*----------------------------------------------------------------*
032700 230100-LACO-MACD SECTION.
032800*----------------------------------------------------------------*
032900     COMPUTE EMA-RAPIDA ROUNDED =
033000         ALFA-RAPIDA * BKT620-VL-CLOSE(IX-CND) +
033100         (1 - ALFA-RAPIDA) * EMA-RAPIDA
033200
033300     COMPUTE EMA-LENTA ROUNDED =
033400         ALFA-LENTA * BKT620-VL-CLOSE(IX-CND) +
033500         (1 - ALFA-LENTA) * EMA-LENTA
033600
033700     COMPUTE BKT620-VL-1(IX-CND) ROUNDED = EMA-RAPIDA - EMA-LENTA
033800
033900     COMPUTE EMA-SINAL ROUNDED =
034000         ALFA-SINAL * BKT620-VL-1(IX-CND) +
034100         (1 - ALFA-SINAL) * EMA-SINAL
034200
034300     MOVE EMA-SINAL                    TO BKT620-VL-2(IX-CND)
034400     COMPUTE BKT620-VL-3(IX-CND) ROUNDED =
034500         BKT620-VL-1(IX-CND) - BKT620-VL-2(IX-CND)
034600     .
034700 230100-SAI.
034800     EXIT.
034900
035000*----------------------------------------------------------------*
035100*    Bollinger(p,k): media = SMA(p); desvio = desvio padrao
035200*    amostral (divisor p-1) sobre a mesma janela; superior =
035300*    media+k*desvio; inferior = media-k*desvio. Indefinida
035400*    antes do candle p.
035500*----------------------------------------------------------------*
035600 240000-CLC-BOLLINGER SECTION.
035700*----------------------------------------------------------------*
035800     MOVE BKT620-PR-PERIODO            TO BKT620-IX-INI-1
035900     MOVE BKT620-PR-PERIODO            TO BKT620-IX-INI-2
036000     MOVE BKT620-PR-PERIODO            TO BKT620-IX-INI-3
036100
036200     PERFORM 240100-LACO-BOLL THRU 240100-SAI
036300         VARYING IX-CND FROM 1 BY 1
036400         UNTIL IX-CND GREATER BKT620-QT-CANDLES
036500     .
036600 240000-SAI.
036700     EXIT.
036800*----------------------------------------------------------------*
036900 240100-LACO-BOLL SECTION.
037000*----------------------------------------------------------------*
037100     IF  IX-CND LESS BKT620-PR-PERIODO
037200         MOVE ZEROS                    TO BKT620-VL-1(IX-CND)
037300         MOVE ZEROS                    TO BKT620-VL-2(IX-CND)
037400         MOVE ZEROS                    TO BKT620-VL-3(IX-CND)
037500         GO TO 240100-SAI
037600     END-IF
037700
037800     MOVE ZEROS                        TO AC-SOMA
037900     PERFORM 240200-SOMA-JANELA THRU 240200-SAI
038000         VARYING IX-JAN FROM IX-CND BY -1
038100         UNTIL IX-JAN LESS
038200               (IX-CND - BKT620-PR-PERIODO + 1)
038300
038400     DIVIDE AC-SOMA BY BKT620-PR-PERIODO GIVING VL-MEDIA
038500                                                 ROUNDED
038600     MOVE VL-MEDIA                     TO BKT620-VL-1(IX-CND)
038700
038800     MOVE ZEROS                        TO AC-VARIANCIA
038900     PERFORM 240300-SOMA-VARIANCIA THRU 240300-SAI
039000         VARYING IX-JAN FROM IX-CND BY -1
039100         UNTIL IX-JAN LESS
039200               (IX-CND - BKT620-PR-PERIODO + 1)
039300
039400     IF  BKT620-PR-PERIODO GREATER 1
039500         DIVIDE AC-VARIANCIA BY (BKT620-PR-PERIODO - 1)
039600                             GIVING VL-VARIANCIA ROUNDED
039700     ELSE
039800         MOVE ZEROS                    TO VL-VARIANCIA
039900     END-IF
040000
040100     MOVE VL-VARIANCIA                 TO RAIZ-X
040200     PERFORM 900000-CLC-RAIZ THRU 900000-SAI
040300     MOVE RAIZ-X                       TO VL-DESVIO
040400
040500     COMPUTE BKT620-VL-2(IX-CND) ROUNDED =
040600         VL-MEDIA + (BKT620-VL-K-DESVIO * VL-DESVIO)
040700     COMPUTE BKT620-VL-3(IX-CND) ROUNDED =
040800         VL-MEDIA - (BKT620-VL-K-DESVIO * VL-DESVIO)
040900     .
041000 240100-SAI.
041100     EXIT.
041200*----------------------------------------------------------------*
041300 240200-SOMA-JANELA SECTION.
041400*----------------------------------------------------------------*
041500     ADD BKT620-VL-CLOSE(IX-JAN)       TO AC-SOMA
041600     .
041700 240200-SAI.
041800     EXIT.
041900*----------------------------------------------------------------*
042000 240300-SOMA-VARIANCIA SECTION.
042100*----------------------------------------------------------------*
042200     COMPUTE VL-DIF = BKT620-VL-CLOSE(IX-JAN) - VL-MEDIA
042300     COMPUTE AC-VARIANCIA = AC-VARIANCIA + (VL-DIF * VL-DIF)
042400     .
042500 240300-SAI.
042600     EXIT.
042700
042800*----------------------------------------------------------------*
042900*    Raiz quadrada por Newton-Raphson (sem FUNCTION intrinseca).
043000*    Entra e sai por RAIZ-X; para VL-VARIANCIA = 0 devolve 0.
043100*----------------------------------------------------------------*
043200 900000-CLC-RAIZ SECTION.
043300*----------------------------------------------------------------*
043400     IF  RAIZ-X LESS OR EQUAL ZEROS
043500         MOVE ZEROS                    TO RAIZ-X
043600         GO TO 900000-SAI
043700     END-IF
043800
043900     MOVE ZEROS                        TO RAIZ-ITER
044000     DIVIDE RAIZ-X BY 2 GIVING RAIZ-ANT ROUNDED
044100
044200     PERFORM 900100-ITERA-NEWTON THRU 900100-SAI
044300         VARYING RAIZ-ITER FROM 1 BY 1
044400         UNTIL RAIZ-ITER GREATER 20
044500     .
044600 900000-SAI.
044700     EXIT.
044800*----------------------------------------------------------------*
044900 900100-ITERA-NEWTON SECTION.
045000*----------------------------------------------------------------*
045100     IF  RAIZ-ANT EQUAL ZEROS
045200         GO TO 900100-SAI
045300     END-IF
045400
045500     COMPUTE RAIZ-ANT ROUNDED =
045600         (RAIZ-ANT + (RAIZ-X / RAIZ-ANT)) / 2
045700     .
045800 900100-SAI.
045900     MOVE RAIZ-ANT                     TO RAIZ-X
046000     .
046100
046200*----------------------------------------------------------------*
046300 999000-ERRO SECTION.
046400*----------------------------------------------------------------*
046500 999001-ERRO.
046600*------------
046700     MOVE 0001                         TO BKT620-SEQL-ERRO
046800     MOVE 'Quantidade de candles invalida (minimo 2)'
046900                                        TO BKT620-TX-ERRO
047000     .
047100 999002-ERRO.
047200*------------
047300     MOVE 0002                         TO BKT620-SEQL-ERRO
047400     MOVE 'Codigo de indicador desconhecido'
047500                                        TO BKT620-TX-ERRO
047600     .
047700 999000-SAI.
047800     EXIT.
