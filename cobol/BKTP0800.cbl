000100*----------------------------------------------------------------*
000200* PROGRAMA..: BKTP0800.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* OBJETIVO..: Otimizador de grade da estrategia de MACD - varia
000600*             periodo rapido, periodo lento e periodo do sinal,
000700*             roda o back-test de cada combinacao (sem regra de
000800*             descarte e sem stop-loss/take-profit), acompanha a
000900*             melhor combinacao por retorno total e grava todas
001000*             as combinacoes no arquivo OPT-RESULTS.
001100* COMPILACAO: COBOL BATCH
001200*----------------------------------------------------------------*
001300* VRS0001 11.01.1993 - F2207743 - Implantacao (grade dos
001400*                       periodos rapido e lento do MACD).
001500* VRS0002 19.06.1999 - F2207743 - Correcao Y2K no controle de
001600*                       datas do periodo testado.
001700* VRS0003 23.04.2016 - F5518820 - Inclusao do periodo do sinal
001800*                       como terceira dimensao da grade.
001900* VRS0004 02.08.2026 - F7731190 - Otimizador adaptado para
002000*                       candle de cripto-ativo; chamado 0906.
002100*----------------------------------------------------------------*
002200 IDENTIFICATION DIVISION.
002300*----------------------------------------------------------------*
002400 PROGRAM-ID.    BKTP0800.
002500 AUTHOR.        J.R. ALMEIDA.
002600 INSTALLATION.  CPD-MESA-OPERACOES.
002700 DATE-WRITTEN.  11.01.1993.
002800 DATE-COMPILED.
002900 SECURITY.      USO INTERNO - MESA DE OPERACOES.
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200*----------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CLASS CLA-NUMERICO IS '0' THRU '9'
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CANDLES
004100         ASSIGN TO CANDLES
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS FS-CANDLES.
004400
004500     SELECT OPT-RESULTS
004600         ASSIGN TO OPTRES
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS FS-OPT-RESULTS.
004900
005000     SELECT OPT-REPORT
005100         ASSIGN TO OPTRPT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-OPT-REPORT.
005400
005500*----------------------------------------------------------------*
005600 DATA DIVISION.
005700*----------------------------------------------------------------*
005800 FILE SECTION.
005900*----------------------------------------------------------------*
006000 FD  CANDLES
006100     RECORD CONTAINS 80 CHARACTERS.
006200 01  REG-CANDLE.
006300     05  RC-DATA                       PIC  X(10).
006400     05  RC-HORA                       PIC  X(05).
006500     05  RC-OPEN                       PIC S9(07)V9(04).
006600     05  RC-HIGH                       PIC S9(07)V9(04).
006700     05  RC-LOW                        PIC S9(07)V9(04).
006800     05  RC-CLOSE                      PIC S9(07)V9(04).
006900     05  RC-VOLUME                     PIC S9(09)V9(02).
007000     05  FILLER                        PIC  X(10).
007100
007200*    Um registro por combinacao de grade - periodo rapido/lento,
007300*    periodo do sinal, retorno, drawdown, trades e acerto.
007400 FD  OPT-RESULTS
007500     RECORD CONTAINS 40 CHARACTERS.
007600 01  REG-OPT-RESULT.
007700     05  OR-PARM1                      PIC  9(03).
007800     05  OR-PARM2                      PIC  9(03).
007900     05  OR-PARM3                      PIC  X(06).
008000     05  OR-RET-PCT                    PIC S9(05)V9(02).
008100     05  OR-MAX-DD                     PIC S9(03)V9(02).
008200     05  OR-TRADES                     PIC  9(05).
008300     05  OR-WIN-RATE                   PIC S9(03)V9(02).
008400     05  FILLER                        PIC  X(06).
008500
008600 FD  OPT-REPORT
008700     RECORD CONTAINS 132 CHARACTERS.
008800 01  REG-OPT-RELATORIO                 PIC  X(132).
008900
009000*----------------------------------------------------------------*
009100 WORKING-STORAGE SECTION.
009200*----------------------------------------------------------------*
009300 77  CTE-PROG                          PIC  X(18) VALUE
009400                                         '*** BKTP0800 ***'.
009500 77  CTE-VERS                          PIC  X(06) VALUE 'VRS004'.
009600 77  CTE-CAPITAL-INICIAL               PIC S9(09)V9(02) COMP-3
009700                                                 VALUE 10000.00.
009800 77  CTE-PR-CORRETAGEM                 PIC S9(01)V9(06) COMP-3
009900                                                 VALUE 0.00075.
010000 77  CTE-PR-SLIPPAGE                   PIC S9(01)V9(06) COMP-3
010100                                                 VALUE 0.00030.
010200 77  CTE-QT-ATRASO                     PIC S9(03)    COMP-5
010300                                                 VALUE 1.
010400 77  CTE-PR-TAMANHO-POSICAO            PIC S9(01)V9(04) COMP-3
010500                                                 VALUE 1.0000.
010600
010700 01  GRP-CTL-LS.
010800     03  IX-CND                        PIC S9(05)    COMP-5.
010900     03  IX-FAST                       PIC S9(05)    COMP-5.
011000     03  IX-SLOW                       PIC S9(05)    COMP-5.
011100     03  IX-SINAL                      PIC S9(05)    COMP-5.
011200     03  IX-GRID                       PIC S9(05)    COMP-5.
011300     03  IX-AUX                        PIC S9(05)    COMP-5.
011400     03  IX-TRD                        PIC S9(05)    COMP-5.
011500     03  QT-CANDLES                    PIC S9(05)    COMP-5.
011600     03  QT-GRID                       PIC S9(05)    COMP-5.
011700     03  WS-FAST-PERIODO               PIC S9(03)    COMP-5.
011800     03  WS-SLOW-PERIODO               PIC S9(03)    COMP-5.
011900     03  WS-SINAL-PERIODO              PIC S9(03)    COMP-5.
012000     03  IX-ORD-AUX                    PIC S9(05)    COMP-5.
012100     03  IX-ORD-CMP                    PIC S9(05)    COMP-5.
012200     03  FILLER                        PIC  X(01).
012300
012400 01  GRP-SWITCH.
012500     03  FL-FIM-CANDLES                PIC  X(01) VALUE 'N'.
012600         88  FIM-CANDLES-SIM           VALUE 'S'.
012700     03  FL-RUN-ABORTADA               PIC  X(01) VALUE 'N'.
012800         88  RUN-ABORTADA-SIM          VALUE 'S'.
012900     03  FILLER                        PIC  X(01).
013000
013100 01  GRP-FS-ARQUIVOS.
013200     03  FS-CANDLES                    PIC  X(02).
013300         88  FS-CANDLES-OK             VALUE '00'.
013400     03  FS-OPT-RESULTS                PIC  X(02).
013500         88  FS-OPT-RESULTS-OK         VALUE '00'.
013600     03  FS-OPT-REPORT                 PIC  X(02).
013700         88  FS-OPT-REPORT-OK          VALUE '00'.
013800     03  FILLER                        PIC  X(01).
013900
014000 01  GRP-CANDLES.
014100     03  GRP-LS-CANDLE         OCCURS 5000 TIMES.
014200         05  CND-DATA                  PIC  X(10).
014300         05  CND-HORA                  PIC  X(05).
014400         05  CND-OPEN                  PIC S9(07)V9(04) COMP-3.
014500         05  CND-CLOSE                 PIC S9(07)V9(04) COMP-3.
014600     03  FILLER                        PIC  X(20).
014700
014800*    Area de troca para a ordenacao por selecao da tabela de
014900*    candles (105000-ORDENA-CANDLES) - mesma forma de um
015000*    GRP-LS-CANDLE isolado.
015100 01  GRP-CANDLE-TROCA.
015200     03  TRC-CND-DATA                      PIC  X(10).
015300     03  TRC-CND-HORA                      PIC  X(05).
015400     03  TRC-CND-OPEN                       PIC S9(07)V9(04)
015500                                                       COMP-3.
015600     03  TRC-CND-CLOSE                      PIC S9(07)V9(04)
015700                                                       COMP-3.
015800     03  FILLER                             PIC  X(20).
015900
016000*    Periodos testados para a MACD - rapido, lento e do sinal.
016100 01  TAB-FAST-VALUE.
016200     03  FILLER                        PIC 9(03) VALUE 008.
016300     03  FILLER                        PIC 9(03) VALUE 012.
016400     03  FILLER                        PIC 9(03) VALUE 016.
016500 01  TAB-FAST REDEFINES TAB-FAST-VALUE.
016600     03  TAB-FAST-PERIODO       OCCURS 3 TIMES PIC 9(03).
016700
016800 01  TAB-SLOW-VALUE.
016900     03  FILLER                        PIC 9(03) VALUE 018.
017000     03  FILLER                        PIC 9(03) VALUE 026.
017100     03  FILLER                        PIC 9(03) VALUE 035.
017200 01  TAB-SLOW REDEFINES TAB-SLOW-VALUE.
017300     03  TAB-SLOW-PERIODO       OCCURS 3 TIMES PIC 9(03).
017400
017500 01  TAB-SINAL-VALUE.
017600     03  FILLER                        PIC 9(03) VALUE 005.
017700     03  FILLER                        PIC 9(03) VALUE 009.
017800     03  FILLER                        PIC 9(03) VALUE 012.
017900 01  TAB-SINAL REDEFINES TAB-SINAL-VALUE.
018000     03  TAB-SINAL-PERIODO      OCCURS 3 TIMES PIC 9(03).
018100
018200*    Grade de resultados - uma linha por combinacao (rapido,
018300*    lento, sinal), na ordem em que foi rodada (27 no maximo).
018400 01  GRP-GRID.
018500     03  GRP-LS-GRID           OCCURS 27 TIMES.
018600         05  GRD-PARM1                  PIC  9(03).
018700         05  GRD-PARM2                  PIC  9(03).
018800         05  GRD-PARM3                  PIC  9(03).
018900         05  GRD-RET-PCT                PIC S9(05)V9(02) COMP-3.
019000         05  GRD-MAX-DD                 PIC S9(03)V9(02) COMP-3.
019100         05  GRD-TRADES                 PIC  9(05)    COMP-5.
019200         05  GRD-WIN-RATE                PIC S9(03)V9(02) COMP-3.
019300     03  FILLER                        PIC  X(20).
019400
019500*    Linha-temporaria usada na troca do sort do top-10.
019600 01  GRP-GRID-TROCA.
019700     03  TRC-PARM1                      PIC  9(03).
019800     03  TRC-PARM2                      PIC  9(03).
019900     03  TRC-PARM3                      PIC  9(03).
020000     03  TRC-RET-PCT                    PIC S9(05)V9(02) COMP-3.
020100     03  TRC-MAX-DD                     PIC S9(03)V9(02) COMP-3.
020200     03  TRC-TRADES                     PIC  9(05)    COMP-5.
020300     03  TRC-WIN-RATE                    PIC S9(03)V9(02) COMP-3.
020400     03  FILLER                        PIC  X(01).
020500
020600*    Melhor combinacao ate agora e comparacao com o retorno da
020700*    combinacao recem-rodada.
020800 01  GRP-MELHOR.
020900     03  MLH-IX-GRID                    PIC S9(05)    COMP-5.
021000     03  MLH-RET-PCT                    PIC S9(05)V9(02) COMP-3.
021100     03  FILLER                        PIC  X(01).
021200 01  GRP-COMPARA-RET.
021300     03  VL-RET-ATUAL                    PIC S9(05)V9(02) COMP-3.
021400     03  VL-RET-MELHOR                   PIC S9(05)V9(02) COMP-3.
021500 01  GRP-COMPARA-RET-VETOR REDEFINES GRP-COMPARA-RET.
021600     03  VL-RET               OCCURS 2 TIMES PIC S9(05)V9(02)
021700                                                       COMP-3.
021800
021900 01  DSP-CABECALHO.
022000     03  FILLER                        PIC  X(40) VALUE
022100                                 '1OTIMIZACAO - MACD'.
022200     03  FILLER                        PIC  X(92) VALUE SPACES.
022300 01  DSP-NOVO-MELHOR.
022400     03  FILLER                        PIC  X(16) VALUE
022500                                         ' NOVO MELHOR -  '.
022600     03  DSP-NM-FAST                     PIC ZZ9.
022700     03  FILLER                        PIC  X(01) VALUE '/'.
022800     03  DSP-NM-SLOW                     PIC ZZ9.
022900     03  FILLER                        PIC  X(01) VALUE '/'.
023000     03  DSP-NM-SINAL                    PIC ZZ9.
023100     03  FILLER                        PIC  X(12) VALUE
023200                                         '  RETORNO : '.
023300     03  DSP-NM-RET                      PIC -ZZ.ZZ9,99.
023400     03  FILLER                        PIC  X(01) VALUE '%'.
023500     03  FILLER                        PIC  X(80) VALUE SPACES.
023600 01  DSP-MELHORES-PARMS.
023700     03  FILLER                        PIC  X(22) VALUE
023800                                         ' MELHOR COMBINACAO - '.
023900     03  DSP-MP-FAST                     PIC ZZ9.
024000     03  FILLER                        PIC  X(01) VALUE '/'.
024100     03  DSP-MP-SLOW                     PIC ZZ9.
024200     03  FILLER                        PIC  X(01) VALUE '/'.
024300     03  DSP-MP-SINAL                    PIC ZZ9.
024400     03  FILLER                        PIC  X(12) VALUE
024500                                         '  RETORNO : '.
024600     03  DSP-MP-RET                      PIC -ZZ.ZZ9,99.
024700     03  FILLER                        PIC  X(01) VALUE '%'.
024800     03  FILLER                        PIC  X(79) VALUE SPACES.
024900 01  DSP-TOP10-CABECALHO.
025000     03  FILLER                        PIC  X(132) VALUE
025100-        ' TOP 10 - RAPIDO/LENTO/SINAL/RETORNO/MAXDD/TRADES/'
025200-        'ACERTO'.
025300 01  DSP-LINHA-TOP10.
025400     03  DSP-T10-FAST                     PIC ZZ9.
025500     03  FILLER                        PIC  X(01) VALUE SPACES.
025600     03  DSP-T10-SLOW                     PIC ZZ9.
025700     03  FILLER                        PIC  X(01) VALUE SPACES.
025800     03  DSP-T10-SINAL                    PIC ZZ9.
025900     03  FILLER                        PIC  X(02) VALUE SPACES.
026000     03  DSP-T10-RET                      PIC -ZZ.ZZ9,99.
026100     03  FILLER                        PIC  X(01) VALUE '%'.
026200     03  FILLER                        PIC  X(02) VALUE SPACES.
026300     03  DSP-T10-MAXDD                    PIC -ZZ.ZZ9,99.
026400     03  FILLER                        PIC  X(01) VALUE '%'.
026500     03  FILLER                        PIC  X(02) VALUE SPACES.
026600     03  DSP-T10-TRADES                   PIC ZZZZ9.
026700     03  FILLER                        PIC  X(02) VALUE SPACES.
026800     03  DSP-T10-ACERTO                   PIC ZZ9,99.
026900     03  FILLER                        PIC  X(01) VALUE '%'.
027000     03  FILLER                        PIC  X(85) VALUE SPACES.
027100
027200 01  FILLER                            PIC  X(80).
027300
027400*    Areas de ligacao das sub-rotinas do motor de back-test.
027500 01  BKT620-DADOS.
027600     COPY BKTKB620.
027700 01  BKT630-DADOS.
027800     COPY BKTKB630.
027900 01  BKT640-DADOS.
028000     COPY BKTKB640.
028100 01  BKT650-DADOS.
028200     COPY BKTKB650.
028300
028400*----------------------------------------------------------------*
028500 LINKAGE SECTION.
028600*----------------------------------------------------------------*
028700*    (sem area de ligacao - BKTP0800 e' programa principal.)
028800*----------------------------------------------------------------*
028900 PROCEDURE DIVISION.
029000*----------------------------------------------------------------*
029100 000000-PRINCIPAL SECTION.
029200*----------------------------------------------------------------*
029300     MOVE 'N'                          TO FL-RUN-ABORTADA
029400
029500     PERFORM 100000-CARGA-CANDLES THRU 100000-SAI
029600
029700     IF  NOT RUN-ABORTADA-SIM
029800         PERFORM 105000-ORDENA-CANDLES THRU 105000-SAI
029900     END-IF
030000
030100     IF  NOT RUN-ABORTADA-SIM
030200         PERFORM 110000-VALIDAR-CANDLES THRU 110000-SAI
030300     END-IF
030400
030500     IF  NOT RUN-ABORTADA-SIM
030600         OPEN OUTPUT OPT-RESULTS
030700         OPEN OUTPUT OPT-REPORT
030800
030900         PERFORM 120000-PREPARA-SERIES THRU 120000-SAI
031000
031100         MOVE ZEROS                    TO QT-GRID
031200         MOVE ZEROS                    TO MLH-IX-GRID
031300
031400         WRITE REG-OPT-RELATORIO       FROM DSP-CABECALHO
031500
031600         PERFORM 200000-LACO-FAST THRU 200000-SAI
031700             VARYING IX-FAST FROM 1 BY 1
031800             UNTIL IX-FAST GREATER 3
031900
032000         PERFORM 400000-IMPR-MELHORES-PARMS THRU 400000-SAI
032100         PERFORM 410000-ORDENA-TOP10 THRU 410000-SAI
032200         PERFORM 420000-IMPR-TOP10 THRU 420000-SAI
032300             VARYING IX-AUX FROM 1 BY 1
032400             UNTIL IX-AUX GREATER 10
032500             OR IX-AUX GREATER QT-GRID
032600         PERFORM 430000-GRAVA-RESULTADOS THRU 430000-SAI
032700             VARYING IX-GRID FROM 1 BY 1
032800             UNTIL IX-GRID GREATER QT-GRID
032900
033000         CLOSE OPT-RESULTS
033100         CLOSE OPT-REPORT
033200     END-IF
033300     .
033400 000000-SAI.
033500     STOP RUN
033600     .
033700*----------------------------------------------------------------*
033800 100000-CARGA-CANDLES SECTION.
033900*----------------------------------------------------------------*
034000     OPEN INPUT CANDLES
034100
034200     IF  NOT FS-CANDLES-OK
034300         PERFORM 999002-ERRO
034400         MOVE 'S'                      TO FL-RUN-ABORTADA
034500         GO TO 100000-SAI
034600     END-IF
034700
034800     MOVE ZEROS                        TO QT-CANDLES
034900     MOVE 'N'                          TO FL-FIM-CANDLES
035000
035100     READ CANDLES
035200         AT END
035300             MOVE 'S'                  TO FL-FIM-CANDLES
035400     END-READ
035500
035600     PERFORM 100100-LACO-LEITURA THRU 100100-SAI
035700         UNTIL FIM-CANDLES-SIM
035800
035900     CLOSE CANDLES
036000     .
036100 100000-SAI.
036200     EXIT.
036300*----------------------------------------------------------------*
036400 100100-LACO-LEITURA.
036500*------------------
036600     ADD 1                             TO QT-CANDLES
036700     MOVE RC-DATA          TO CND-DATA(QT-CANDLES)
036800     MOVE RC-HORA          TO CND-HORA(QT-CANDLES)
036900     MOVE RC-OPEN          TO CND-OPEN(QT-CANDLES)
037000     MOVE RC-CLOSE         TO CND-CLOSE(QT-CANDLES)
037100
037200     READ CANDLES
037300         AT END
037400             MOVE 'S'                  TO FL-FIM-CANDLES
037500     END-READ
037600     .
037700 100100-SAI.
037800     EXIT.
037900*----------------------------------------------------------------*
038000*    O arquivo de candles normalmente ja' vem em ordem crescente
038100*    de data/hora, mas a rodada nao confia nisso - a tabela em
038200*    memoria e' reordenada aqui (selecao direta, mesma forma da
038300*    troca usada em GRP-CANDLE-TROCA) antes de qualquer validacao
038400*    ou calculo de indicador.
038500*----------------------------------------------------------------*
038600 105000-ORDENA-CANDLES SECTION.
038700*----------------------------------------------------------------*
038800     PERFORM 105100-LACO-EXTERNO THRU 105100-SAI
038900         VARYING IX-ORD-AUX FROM 1 BY 1
039000         UNTIL IX-ORD-AUX GREATER QT-CANDLES
039100     .
039200 105000-SAI.
039300     EXIT.
039400*----------------------------------------------------------------*
039500 105100-LACO-EXTERNO.
039600*-------------------
039700     PERFORM 105200-LACO-INTERNO THRU 105200-SAI
039800         VARYING IX-ORD-CMP FROM IX-ORD-AUX BY 1
039900         UNTIL IX-ORD-CMP GREATER QT-CANDLES
040000     .
040100 105100-SAI.
040200     EXIT.
040300 105200-LACO-INTERNO.
040400*-------------------
040500     IF  CND-DATA(IX-ORD-CMP) LESS CND-DATA(IX-ORD-AUX)
040600     OR (CND-DATA(IX-ORD-CMP) EQUAL CND-DATA(IX-ORD-AUX)
040700     AND CND-HORA(IX-ORD-CMP) LESS CND-HORA(IX-ORD-AUX))
040800         MOVE GRP-LS-CANDLE(IX-ORD-AUX)   TO GRP-CANDLE-TROCA
040900         MOVE GRP-LS-CANDLE(IX-ORD-CMP)   TO GRP-LS-CANDLE(IX-ORD-AUX)
041000         MOVE TRC-CND-DATA                TO CND-DATA(IX-ORD-CMP)
041100         MOVE TRC-CND-HORA                TO CND-HORA(IX-ORD-CMP)
041200         MOVE TRC-CND-OPEN                TO CND-OPEN(IX-ORD-CMP)
041300         MOVE TRC-CND-CLOSE               TO CND-CLOSE(IX-ORD-CMP)
041400     END-IF
041500     .
041600 105200-SAI.
041700     EXIT.
041800*----------------------------------------------------------------*
041900*    A quantidade de candles precisa ser >= 2; apos a reordenacao
042000*    em 105000-ORDENA-CANDLES so' sobra como erro real um par de
042100*    candles com data/hora duplicada (nao da' pra saber qual dos
042200*    dois vem primeiro).
042300*----------------------------------------------------------------*
042400 110000-VALIDAR-CANDLES SECTION.
042500*----------------------------------------------------------------*
042600     IF  QT-CANDLES LESS 2
042700         PERFORM 999001-ERRO
042800         MOVE 'S'                      TO FL-RUN-ABORTADA
042900         GO TO 110000-SAI
043000     END-IF
043100
043200     PERFORM 110100-LACO-ORDEM THRU 110100-SAI
043300         VARYING IX-CND FROM 2 BY 1
043400         UNTIL IX-CND GREATER QT-CANDLES
043500         OR RUN-ABORTADA-SIM
043600     .
043700 110000-SAI.
043800     EXIT.
043900*----------------------------------------------------------------*
044000 110100-LACO-ORDEM.
044100*-----------------
044200     IF  CND-DATA(IX-CND) EQUAL CND-DATA(IX-CND - 1)
044300     AND CND-HORA(IX-CND) EQUAL CND-HORA(IX-CND - 1)
044400         PERFORM 999003-ERRO
044500         MOVE 'S'                      TO FL-RUN-ABORTADA
044600     END-IF
044700     .
044800 110100-SAI.
044900     EXIT.
045000*----------------------------------------------------------------*
045100 120000-PREPARA-SERIES SECTION.
045200*----------------------------------------------------------------*
045300     MOVE QT-CANDLES                   TO BKT620-QT-CANDLES
045400     MOVE QT-CANDLES                   TO BKT630-QT-CANDLES
045500     MOVE QT-CANDLES                   TO BKT640-QT-CANDLES
045600     MOVE QT-CANDLES                   TO BKT650-QT-CANDLES
045700
045800     MOVE CTE-CAPITAL-INICIAL          TO BKT640-VL-CAPITAL-INICIAL
045900     MOVE CTE-PR-CORRETAGEM            TO BKT640-PR-CORRETAGEM
046000     MOVE CTE-PR-SLIPPAGE              TO BKT640-PR-SLIPPAGE
046100     MOVE CTE-QT-ATRASO                TO BKT640-QT-ATRASO
046200     MOVE CTE-PR-TAMANHO-POSICAO       TO BKT640-PR-TAMANHO-POSICAO
046300     MOVE ZEROS                        TO BKT640-PR-STOP-LOSS
046400     MOVE ZEROS                        TO BKT640-PR-TAKE-PROFIT
046500
046600     MOVE 'MACD        '               TO BKT630-CD-ESTRATEGIA
046700     MOVE 'MACD        '               TO BKT640-CD-ESTRATEGIA
046800     MOVE 'MACD        '               TO BKT650-CD-ESTRATEGIA
046900
047000     MOVE CND-DATA(1)         TO BKT650-DT-PRIMEIRO-CANDLE
047100     MOVE CND-DATA(QT-CANDLES)
047200                              TO BKT650-DT-ULTIMO-CANDLE
047300
047400     PERFORM 120100-LACO-PREPARA THRU 120100-SAI
047500         VARYING IX-CND FROM 1 BY 1
047600         UNTIL IX-CND GREATER QT-CANDLES
047700     .
047800 120000-SAI.
047900     EXIT.
048000*----------------------------------------------------------------*
048100 120100-LACO-PREPARA.
048200*-------------------
048300     MOVE CND-CLOSE(IX-CND)            TO BKT620-VL-CLOSE(IX-CND)
048400
048500     STRING
048600         CND-DATA(IX-CND) ' ' CND-HORA(IX-CND)
048700         DELIMITED BY SIZE INTO BKT640-DT-CANDLE(IX-CND)
048800     END-STRING
048900
049000     MOVE CND-OPEN(IX-CND)             TO BKT640-VL-OPEN(IX-CND)
049100     MOVE CND-CLOSE(IX-CND)            TO BKT640-VL-CLOSE(IX-CND)
049200     .
049300 120100-SAI.
049400     EXIT.
049500*----------------------------------------------------------------*
049600*    Laco externo da grade - periodo rapido.
049700*----------------------------------------------------------------*
049800 200000-LACO-FAST SECTION.
049900*----------------------------------------------------------------*
050000     PERFORM 200100-LACO-SLOW THRU 200100-SAI
050100         VARYING IX-SLOW FROM 1 BY 1
050200         UNTIL IX-SLOW GREATER 3
050300     .
050400 200000-SAI.
050500     EXIT.
050600*----------------------------------------------------------------*
050700 200100-LACO-SLOW.
050800*----------------
050900     PERFORM 200200-LACO-SINAL THRU 200200-SAI
051000         VARYING IX-SINAL FROM 1 BY 1
051100         UNTIL IX-SINAL GREATER 3
051200     .
051300 200100-SAI.
051400     EXIT.
051500*----------------------------------------------------------------*
051600*    Sem regra de descarte nesta grade - toda combinacao de
051700*    rapido/lento/sinal e' rodada.
051800*----------------------------------------------------------------*
051900 200200-LACO-SINAL.
052000*-----------------
052100     MOVE TAB-FAST-PERIODO(IX-FAST)    TO WS-FAST-PERIODO
052200     MOVE TAB-SLOW-PERIODO(IX-SLOW)    TO WS-SLOW-PERIODO
052300     MOVE TAB-SINAL-PERIODO(IX-SINAL)  TO WS-SINAL-PERIODO
052400
052500     PERFORM 210000-RODA-COMBINACAO THRU 210000-SAI
052600     .
052700 200200-SAI.
052800     EXIT.
052900*----------------------------------------------------------------*
053000*    Roda uma combinacao da grade: MACD via BKTSB620, sinal via
053100*    BKTSB630, back-test sem stop/take via BKTSB640 e metricas
053200*    via BKTSB650; guarda a linha na grade e atualiza a melhor.
053300*----------------------------------------------------------------*
053400 210000-RODA-COMBINACAO SECTION.
053500*----------------------------------------------------------------*
053600     MOVE 'MACD    '                    TO BKT620-CD-INDICADOR
053700     MOVE WS-FAST-PERIODO               TO BKT620-PR-RAPIDO
053800     MOVE WS-SLOW-PERIODO               TO BKT620-PR-LENTO
053900     MOVE WS-SINAL-PERIODO              TO BKT620-PR-SINAL
054000     MOVE QT-CANDLES                    TO BKT620-QT-CANDLES
054100
054200     CALL 'BKTSB620'                    USING BKT620-DADOS
054300
054400     MOVE BKT620-IX-INI-1                TO BKT630-IX-INI-MACD
054500
054600     PERFORM 210100-COPIA-MACD THRU 210100-SAI
054700         VARYING IX-CND FROM 1 BY 1
054800         UNTIL IX-CND GREATER QT-CANDLES
054900
055000     CALL 'BKTSB630'                     USING BKT630-DADOS
055100
055200     PERFORM 210200-COPIA-SINAL THRU 210200-SAI
055300         VARYING IX-CND FROM 1 BY 1
055400         UNTIL IX-CND GREATER QT-CANDLES
055500
055600     CALL 'BKTSB640'                     USING BKT640-DADOS
055700
055800     MOVE BKT640-VL-CAPITAL-INICIAL
055900                             TO BKT650-VL-CAPITAL-INICIAL
056000     MOVE BKT640-VL-TOTAL(QT-CANDLES)
056100                             TO BKT650-VL-CAPITAL-FINAL
056200     MOVE BKT640-QT-TRADES               TO BKT650-QT-TRADES
056300
056400     PERFORM 210300-COPIA-CURVA-TRADES THRU 210300-SAI
056500         VARYING IX-CND FROM 1 BY 1
056600         UNTIL IX-CND GREATER QT-CANDLES
056700
056800     PERFORM 210400-COPIA-TRADES-RESULT THRU 210400-SAI
056900         VARYING IX-TRD FROM 1 BY 1
057000         UNTIL IX-TRD GREATER BKT640-QT-TRADES
057100
057200     CALL 'BKTSB650'                     USING BKT650-DADOS
057300
057400     PERFORM 220000-GUARDA-GRID THRU 220000-SAI
057500     PERFORM 230000-AVALIA-MELHOR THRU 230000-SAI
057600     .
057700 210000-SAI.
057800     EXIT.
057900 210100-COPIA-MACD.
058000*-----------------
058100     MOVE BKT620-VL-1(IX-CND)
058200                             TO BKT630-VL-MACD-LINHA(IX-CND)
058300     MOVE BKT620-VL-2(IX-CND)
058400                             TO BKT630-VL-MACD-SINAL(IX-CND)
058500     .
058600 210100-SAI.
058700     EXIT.
058800 210200-COPIA-SINAL.
058900*------------------
059000     MOVE BKT630-VL-SINAL(IX-CND)       TO BKT640-VL-SINAL(IX-CND)
059100     .
059200 210200-SAI.
059300     EXIT.
059400 210300-COPIA-CURVA-TRADES.
059500*-------------------------
059600     MOVE BKT640-PR-RETORNO(IX-CND)
059700                             TO BKT650-PR-RETORNO(IX-CND)
059800     MOVE BKT640-PR-DRAWDOWN(IX-CND)
059900                             TO BKT650-PR-DRAWDOWN(IX-CND)
060000     .
060100 210300-SAI.
060200     EXIT.
060300 210400-COPIA-TRADES-RESULT.
060400*--------------------------
060500     MOVE BKT640-TRD-VL-RESULTADO(IX-TRD)
060600                             TO BKT650-TRD-VL-RESULTADO(IX-TRD)
060700     .
060800 210400-SAI.
060900     EXIT.
061000*----------------------------------------------------------------*
061100 220000-GUARDA-GRID SECTION.
061200*----------------------------------------------------------------*
061300     ADD 1                              TO QT-GRID
061400
061500     MOVE WS-FAST-PERIODO                TO GRD-PARM1(QT-GRID)
061600     MOVE WS-SLOW-PERIODO                TO GRD-PARM2(QT-GRID)
061700     MOVE WS-SINAL-PERIODO                TO GRD-PARM3(QT-GRID)
061800     MOVE BKT650-MET-TOT-RET-PCT          TO GRD-RET-PCT(QT-GRID)
061900     MOVE BKT650-MET-MAX-DD-PCT           TO GRD-MAX-DD(QT-GRID)
062000     MOVE BKT650-MET-TOT-TRADES           TO GRD-TRADES(QT-GRID)
062100     MOVE BKT650-MET-WIN-RATE             TO GRD-WIN-RATE(QT-GRID)
062200     .
062300 220000-SAI.
062400     EXIT.
062500*----------------------------------------------------------------*
062600 230000-AVALIA-MELHOR SECTION.
062700*----------------------------------------------------------------*
062800     MOVE BKT650-MET-TOT-RET-PCT         TO VL-RET-ATUAL
062900     MOVE MLH-RET-PCT                    TO VL-RET-MELHOR
063000
063100     IF  QT-GRID EQUAL 1
063200     OR  VL-RET(1) GREATER VL-RET(2)
063300         MOVE QT-GRID                    TO MLH-IX-GRID
063400         MOVE BKT650-MET-TOT-RET-PCT      TO MLH-RET-PCT
063500         PERFORM 240000-IMPR-NOVO-MELHOR THRU 240000-SAI
063600     END-IF
063700     .
063800 230000-SAI.
063900     EXIT.
064000*----------------------------------------------------------------*
064100 240000-IMPR-NOVO-MELHOR SECTION.
064200*----------------------------------------------------------------*
064300     MOVE WS-FAST-PERIODO                TO DSP-NM-FAST
064400     MOVE WS-SLOW-PERIODO                TO DSP-NM-SLOW
064500     MOVE WS-SINAL-PERIODO               TO DSP-NM-SINAL
064600     MOVE BKT650-MET-TOT-RET-PCT          TO DSP-NM-RET
064700
064800     WRITE REG-OPT-RELATORIO          FROM DSP-NOVO-MELHOR
064900     .
065000 240000-SAI.
065100     EXIT.
065200*----------------------------------------------------------------*
065300 400000-IMPR-MELHORES-PARMS SECTION.
065400*----------------------------------------------------------------*
065500     MOVE GRD-PARM1(MLH-IX-GRID)         TO DSP-MP-FAST
065600     MOVE GRD-PARM2(MLH-IX-GRID)         TO DSP-MP-SLOW
065700     MOVE GRD-PARM3(MLH-IX-GRID)         TO DSP-MP-SINAL
065800     MOVE GRD-RET-PCT(MLH-IX-GRID)        TO DSP-MP-RET
065900
066000     WRITE REG-OPT-RELATORIO          FROM DSP-MELHORES-PARMS
066100     .
066200 400000-SAI.
066300     EXIT.
066400*----------------------------------------------------------------*
066500 410000-ORDENA-TOP10 SECTION.
066600*----------------------------------------------------------------*
066700     PERFORM 410100-LACO-EXTERNO THRU 410100-SAI
066800         VARYING IX-AUX FROM 1 BY 1
066900         UNTIL IX-AUX GREATER 10
067000         OR IX-AUX GREATER QT-GRID
067100     .
067200 410000-SAI.
067300     EXIT.
067400*----------------------------------------------------------------*
067500 410100-LACO-EXTERNO.
067600*-------------------
067700     PERFORM 410200-LACO-INTERNO THRU 410200-SAI
067800         VARYING IX-GRID FROM IX-AUX BY 1
067900         UNTIL IX-GRID GREATER QT-GRID
068000     .
068100 410100-SAI.
068200     EXIT.
068300 410200-LACO-INTERNO.
068400*-------------------
068500     IF  GRD-RET-PCT(IX-GRID) GREATER GRD-RET-PCT(IX-AUX)
068600         MOVE GRP-LS-GRID(IX-AUX)        TO GRP-GRID-TROCA
068700         MOVE GRP-LS-GRID(IX-GRID)       TO GRP-LS-GRID(IX-AUX)
068800         MOVE TRC-PARM1                  TO GRD-PARM1(IX-GRID)
068900         MOVE TRC-PARM2                  TO GRD-PARM2(IX-GRID)
069000         MOVE TRC-PARM3                  TO GRD-PARM3(IX-GRID)
069100         MOVE TRC-RET-PCT                TO GRD-RET-PCT(IX-GRID)
069200         MOVE TRC-MAX-DD                  TO GRD-MAX-DD(IX-GRID)
069300         MOVE TRC-TRADES                  TO GRD-TRADES(IX-GRID)
069400         MOVE TRC-WIN-RATE                TO GRD-WIN-RATE(IX-GRID)
069500     END-IF
069600     .
069700 410200-SAI.
069800     EXIT.
069900*----------------------------------------------------------------*
070000 420000-IMPR-TOP10 SECTION.
070100*----------------------------------------------------------------*
070200     IF  IX-AUX EQUAL 1
070300         WRITE REG-OPT-RELATORIO      FROM DSP-TOP10-CABECALHO
070400     END-IF
070500
070600     MOVE GRD-PARM1(IX-AUX)              TO DSP-T10-FAST
070700     MOVE GRD-PARM2(IX-AUX)              TO DSP-T10-SLOW
070800     MOVE GRD-PARM3(IX-AUX)              TO DSP-T10-SINAL
070900     MOVE GRD-RET-PCT(IX-AUX)             TO DSP-T10-RET
071000     MOVE GRD-MAX-DD(IX-AUX)              TO DSP-T10-MAXDD
071100     MOVE GRD-TRADES(IX-AUX)              TO DSP-T10-TRADES
071200     MOVE GRD-WIN-RATE(IX-AUX)            TO DSP-T10-ACERTO
071300
071400     WRITE REG-OPT-RELATORIO          FROM DSP-LINHA-TOP10
071500     .
071600 420000-SAI.
071700     EXIT.
071800*----------------------------------------------------------------*
071900 430000-GRAVA-RESULTADOS SECTION.
072000*----------------------------------------------------------------*
072100     MOVE GRD-PARM1(IX-GRID)              TO OR-PARM1
072200     MOVE GRD-PARM2(IX-GRID)              TO OR-PARM2
072300     MOVE GRD-PARM3(IX-GRID)              TO OR-PARM3
072400     MOVE GRD-RET-PCT(IX-GRID)             TO OR-RET-PCT
072500     MOVE GRD-MAX-DD(IX-GRID)              TO OR-MAX-DD
072600     MOVE GRD-TRADES(IX-GRID)              TO OR-TRADES
072700     MOVE GRD-WIN-RATE(IX-GRID)            TO OR-WIN-RATE
072800
072900     WRITE REG-OPT-RESULT
073000     .
073100 430000-SAI.
073200     EXIT.
073300*----------------------------------------------------------------*
073400 999000-ERRO SECTION.
073500*----------------------------------------------------------------*
073600 999001-ERRO.
073700*------------
073800     DISPLAY CTE-PROG ' 0001 - Quantidade de candles invalida '
073900                       '(minimo 2)'
074000     .
074100 999002-ERRO.
074200*------------
074300     DISPLAY CTE-PROG ' 0002 - Erro na abertura do arquivo de '
074400                       'candles - FS: ' FS-CANDLES
074500     .
074600 999003-ERRO.
074700*------------
074800     DISPLAY CTE-PROG ' 0003 - Candles duplicados - mesma data '
074900                       'e hora apos a reordenacao'
075000     .
075100 999000-SAI.
075200     EXIT.
