000100*----------------------------------------------------------------*
000200* BOOK......: BKTKB630.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* DATA......: 07.05.1985
000600* OBJETIVO..: Book de ligacao da sub-rotina BKTSB630 - gerador
000700*             de sinais de compra/venda das seis estrategias de
000800*             negociacao, a partir dos indicadores ja calculados
000900*             pela BKTSB620.
001000*----------------------------------------------------------------*
001100* VRS0001 07.05.1985 - F1032884 - Implantacao (estrategia de
001200*                       cruzamento de medias moveis).
001300* VRS0002 02.09.1988 - F1032884 - Inclusao da estrategia de RSI.
001400* VRS0003 11.01.1993 - F2207743 - Inclusao da estrategia de MACD.
001500* VRS0004 23.04.2016 - F5518820 - Inclusao da estrategia de
001600*                       Bandas de Bollinger e da Combinada.
001700* VRS0005 02.08.2026 - F7731190 - Inclusao da estrategia de
001800*                       Buy & Hold como referencia de benchmark;
001900*                       chamado 0906.
002000*----------------------------------------------------------------*
002100
002200 03  BKT630-ERRO.
002300     05  BKT630-SEQL-ERRO                  PIC S9(09)    COMP-5.
002400     05  BKT630-TX-ERRO                    PIC  X(120).
002500
002600 03  BKT630-PARM.
002700     05  BKT630-CD-ESTRATEGIA              PIC  X(12).
002800         88  BKT630-EST-RSI         VALUE 'RSI         '.
002900         88  BKT630-EST-MACD        VALUE 'MACD        '.
003000         88  BKT630-EST-BANDAS      VALUE 'BOLLINGER   '.
003100         88  BKT630-EST-COMBINADA   VALUE 'COMBINED    '.
003200         88  BKT630-EST-CRUZ-MM     VALUE 'MA-CROSS    '.
003300         88  BKT630-EST-COMPRA-MANT VALUE 'BUY-HOLD    '.
003400     05  BKT630-QT-CANDLES                 PIC S9(05)    COMP-5.
003500         88  BKT630-QT-CANDLES-VLDO  VALUE +2 THRU +5000.
003600     05  BKT630-PR-SOBREVENDIDO            PIC S9(03)    COMP-5.
003700     05  BKT630-PR-SOBRECOMPRADO           PIC S9(03)    COMP-5.
003800     05  BKT630-IX-INI-RSI                 PIC S9(05)    COMP-5.
003900     05  BKT630-IX-INI-MACD                PIC S9(05)    COMP-5.
004000     05  BKT630-IX-INI-BANDA               PIC S9(05)    COMP-5.
004100     05  BKT630-IX-INI-MM-RAPIDA           PIC S9(05)    COMP-5.
004200     05  BKT630-IX-INI-MM-LENTA            PIC S9(05)    COMP-5.
004300
004400*    Serie de fechamentos e indicadores ja calculados pela
004500*    BKTSB620 (colunas paralelas, um valor por candle).
004600 03  BKT630-SERIES.
004700     05  BKT630-LS-CANDLE          OCCURS 5000 TIMES.
004800         07  BKT630-VL-CLOSE            PIC S9(07)V9(04) COMP-3.
004900         07  BKT630-VL-RSI              PIC S9(03)V9(06) COMP-3.
005000         07  BKT630-VL-MACD-LINHA       PIC S9(07)V9(06) COMP-3.
005100         07  BKT630-VL-MACD-SINAL       PIC S9(07)V9(06) COMP-3.
005200         07  BKT630-VL-BANDA-SUP        PIC S9(07)V9(06) COMP-3.
005300         07  BKT630-VL-BANDA-INF        PIC S9(07)V9(06) COMP-3.
005400         07  BKT630-VL-MM-RAPIDA        PIC S9(07)V9(06) COMP-3.
005500         07  BKT630-VL-MM-LENTA         PIC S9(07)V9(06) COMP-3.
005600
005700*    Saida - um sinal por candle (+1 compra, -1 venda, 0 nada).
005800 03  BKT630-RESULTADO.
005900     05  BKT630-LS-SINAL            OCCURS 5000 TIMES.
006000         07  BKT630-VL-SINAL             PIC S9(01)    COMP-5.
006100     05  FILLER                            PIC  X(40).
