000100*----------------------------------------------------------------*
000200* PROGRAMA..: BKTSB650.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* OBJETIVO..: Calculo dos indicadores de desempenho de uma
000600*             rodada de back-test: retorno total, taxa de
000700*             acerto, fator de lucro, volatilidade anualizada,
000800*             Sharpe, drawdown maximo, Calmar e retorno
000900*             anualizado (aproximado por dias corridos entre o
001000*             primeiro e o ultimo candle).
001100* COMPILACAO: COBOL BATCH
001200*----------------------------------------------------------------*
001300* VRS0001 11.11.1986 - F1032884 - Implantacao.
001400* VRS0002 30.03.1992 - F1032884 - Inclusao de volatilidade e
001500*                       Sharpe (raiz quadrada por Newton).
001600* VRS0003 19.06.1999 - F2207743 - Correcao Y2K na contagem de
001700*                       dias entre o primeiro e o ultimo candle
001800*                       (rotina de dias corridos agora trata o
001900*                       ano com 4 digitos).
002000* VRS0004 23.04.2016 - F5518820 - Inclusao de Calmar e do
002100*                       retorno anualizado.
002200* VRS0005 02.08.2026 - F7731190 - Motor adaptado para candle de
002300*                       cripto-ativo; chamado 0906.
002400*----------------------------------------------------------------*
002500 IDENTIFICATION DIVISION.
002600*----------------------------------------------------------------*
002700 PROGRAM-ID.    BKTSB650.
002800 AUTHOR.        J.R. ALMEIDA.
002900 INSTALLATION.  CPD-MESA-OPERACOES.
003000 DATE-WRITTEN.  11.11.1986.
003100 DATE-COMPILED.
003200 SECURITY.      USO INTERNO - MESA DE OPERACOES.
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500*----------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CLASS CLA-NUMERICO IS '0' THRU '9'.
003900
004000*----------------------------------------------------------------*
004100 DATA DIVISION.
004200*----------------------------------------------------------------*
004300 WORKING-STORAGE SECTION.
004400*----------------------------------------------------------------*
004500 77  CTE-PROG                          PIC  X(18) VALUE
004600                                        '*** BKTSB650 ***'.
004700 77  CTE-VERS                          PIC  X(06) VALUE 'VRS005'.
004800 77  CTE-DIAS-ANO-CRIPTO                PIC S9(03) COMP-5
004900                                                VALUE +365.
005000*    Raiz quadrada de 365 pre-calculada (evita FUNCTION SQRT
005100*    para um valor fixo de dias por ano).
005200 77  CTE-RAIZ-365                      PIC S9(02)V9(06) COMP-3
005300                                                VALUE 19.104973.
005400
005500 01  GRP-CTL-LS.
005600     03  IX-CND                        PIC S9(05)    COMP-5.
005700     03  IX-TRD                        PIC S9(05)    COMP-5.
005800     03  FILLER                        PIC  X(01).
005900
006000*    Area de acumulo das estatisticas de trades (ganho/perda).
006100 01  GRP-TRADES-CLC.
006200     03  AC-SOMA-GANHO                 PIC S9(09)V9(02) COMP-3.
006300     03  AC-SOMA-PERDA                 PIC S9(09)V9(02) COMP-3.
006400     03  VL-RESULTADO-ATU              PIC S9(07)V9(02) COMP-3.
006500
006600*    Visao alternativa dos acumuladores de ganho/perda como
006700*    vetor de 2 posicoes, para laco generico na montagem do
006800*    fator de lucro (ganho/|perda|).
006900 01  GRP-TRADES-VETOR REDEFINES GRP-TRADES-CLC.
007000     03  AC-SOMA OCCURS 2 TIMES        PIC S9(09)V9(02) COMP-3.
007100
007200*    Area de acumulo da volatilidade (desvio padrao amostral
007300*    da serie de retorno por candle).
007400 01  GRP-VOLAT-CLC.
007500     03  QT-PONTOS                     PIC S9(05)    COMP-5.
007600     03  AC-SOMA-RETORNO                PIC S9(07)V9(06) COMP-3.
007700     03  VL-MEDIA-RETORNO               PIC S9(03)V9(06) COMP-3.
007800     03  AC-VARIANCIA                   PIC S9(07)V9(06) COMP-3.
007900     03  VL-VARIANCIA                   PIC S9(03)V9(06) COMP-3.
008000     03  VL-DIF                         PIC S9(03)V9(06) COMP-3.
008100     03  FILLER                        PIC  X(01).
008200
008300*    Area de trabalho da raiz quadrada (metodo de Newton) -
008400*    reaproveitada pela volatilidade.
008500 01  GRP-RAIZ-CLC.
008600     03  RAIZ-X                        PIC S9(07)V9(06) COMP-3.
008700     03  RAIZ-ANT                      PIC S9(07)V9(06) COMP-3.
008800     03  RAIZ-ITER                     PIC S9(02)    COMP-5.
008900     03  FILLER                        PIC  X(01).
009000
009100*    Area de contagem de dias corridos entre o primeiro e o
009200*    ultimo candle - decompoe AAAA-MM-DD em ano/mes/dia.
009300 01  GRP-DATA-CLC.
009400     03  WS-DT-PRIMEIRO.
009500         05  WS-DT1-AAAA                PIC 9(04).
009600         05  FILLER                     PIC  X(01).
009700         05  WS-DT1-MM                   PIC 9(02).
009800         05  FILLER                     PIC  X(01).
009900         05  WS-DT1-DD                   PIC 9(02).
010000     03  WS-DT-ULTIMO.
010100         05  WS-DT2-AAAA                 PIC 9(04).
010200         05  FILLER                      PIC  X(01).
010300         05  WS-DT2-MM                   PIC 9(02).
010400         05  FILLER                      PIC  X(01).
010500         05  WS-DT2-DD                   PIC 9(02).
010600     03  WS-DIAS-ACUM-1                 PIC S9(05) COMP-5.
010700     03  WS-DIAS-ACUM-2                 PIC S9(05) COMP-5.
010800     03  IX-MES                         PIC S9(02) COMP-5.
010900     03  WS-RESTO-DIV                   PIC S9(05) COMP-5.
011000     03  WS-RESTO-ANO                   PIC S9(05) COMP-5.
011100
011200*    Tabela de dias por mes (ano nao-bissexto), carregada por
011300*    VALUE e relida via REDEFINES - somada a contagem de
011400*    dias corridos. Fevereiro de ano bissexto soma 1 dia a
011500*    mais dentro de 400100-ACUMULA-DIAS.
011600 01  TAB-DIAS-MES-VALUE.
011700     03  FILLER                        PIC 9(03) VALUE 031.
011800     03  FILLER                        PIC 9(03) VALUE 028.
011900     03  FILLER                        PIC 9(03) VALUE 031.
012000     03  FILLER                        PIC 9(03) VALUE 030.
012100     03  FILLER                        PIC 9(03) VALUE 031.
012200     03  FILLER                        PIC 9(03) VALUE 030.
012300     03  FILLER                        PIC 9(03) VALUE 031.
012400     03  FILLER                        PIC 9(03) VALUE 031.
012500     03  FILLER                        PIC 9(03) VALUE 030.
012600     03  FILLER                        PIC 9(03) VALUE 031.
012700     03  FILLER                        PIC 9(03) VALUE 030.
012800     03  FILLER                        PIC 9(03) VALUE 031.
012900 01  TAB-DIAS-MES REDEFINES TAB-DIAS-MES-VALUE.
013000     03  TAB-DIAS-MES-QT  OCCURS 12 TIMES PIC 9(03).
013100
013200 01  FILLER                            PIC  X(80).
013300
013400*----------------------------------------------------------------*
013500 LINKAGE SECTION.
013600*----------------------------------------------------------------*
013700 01  BKT650-DADOS.
013800     COPY BKTKB650.
013900*----------------------------------------------------------------*
014000 PROCEDURE DIVISION USING BKT650-DADOS.
014100*----------------------------------------------------------------*
014200 000000-PRINCIPAL SECTION.
014300*----------------------------------------------------------------*
014400     MOVE ZEROS                        TO BKT650-SEQL-ERRO
014500     MOVE SPACES                       TO BKT650-TX-ERRO
014600
014700     IF  NOT BKT650-QT-CANDLES-VLDO
014800         PERFORM 999001-ERRO
014900         GO TO 000000-SAI
015000     END-IF
015100
015200     PERFORM 100000-RETORNO-TRADES THRU 100000-SAI
015300     PERFORM 200000-VOLATILIDADE THRU 200000-SAI
015400     PERFORM 300000-DRAWDOWN-MAXIMO THRU 300000-SAI
015500     PERFORM 400000-DIAS-E-ANUALIZADO THRU 400000-SAI
015600     .
015700 000000-SAI.
015800     EXIT PROGRAM.
015900
016000*----------------------------------------------------------------*
016100*    Retorno total, contagem e estatisticas de trades (taxa de
016200*    acerto, ganho/perda medio, fator de lucro, maior ganho e
016300*    maior perda).
016400*----------------------------------------------------------------*
016500 100000-RETORNO-TRADES SECTION.
016600*----------------------------------------------------------------*
016700     COMPUTE BKT650-MET-TOT-RET-PCT ROUNDED =
016800         ((BKT650-VL-CAPITAL-FINAL - BKT650-VL-CAPITAL-INICIAL)
016900          / BKT650-VL-CAPITAL-INICIAL) * 100
017000
017100     MOVE BKT650-QT-TRADES              TO BKT650-MET-TOT-TRADES
017200     MOVE ZEROS                         TO BKT650-MET-WIN-TRADES
017300     MOVE ZEROS                         TO BKT650-MET-LOSE-TRADES
017400     MOVE ZEROS                         TO AC-SOMA-GANHO
017500     MOVE ZEROS                         TO AC-SOMA-PERDA
017600     MOVE ZEROS                         TO BKT650-MET-MAX-WIN
017700     MOVE ZEROS                         TO BKT650-MET-MAX-LOSS
017800
017900     IF  BKT650-QT-TRADES GREATER ZEROS
018000         PERFORM 100100-LACO-TRADES THRU 100100-SAI
018100             VARYING IX-TRD FROM 1 BY 1
018200             UNTIL IX-TRD GREATER BKT650-QT-TRADES
018300     END-IF
018400
018500     IF  BKT650-MET-WIN-TRADES GREATER ZEROS
018600         COMPUTE BKT650-MET-AVG-WIN ROUNDED =
018700             AC-SOMA-GANHO / BKT650-MET-WIN-TRADES
018800     ELSE
018900         MOVE ZEROS                    TO BKT650-MET-AVG-WIN
019000     END-IF
019100
019200     IF  BKT650-MET-LOSE-TRADES GREATER ZEROS
019300         COMPUTE BKT650-MET-AVG-LOSS ROUNDED =
019400             AC-SOMA-PERDA / BKT650-MET-LOSE-TRADES
019500     ELSE
019600         MOVE ZEROS                    TO BKT650-MET-AVG-LOSS
019700     END-IF
019800
019900     IF  BKT650-MET-LOSE-TRADES GREATER ZEROS
020000     AND BKT650-MET-AVG-LOSS NOT EQUAL ZEROS
020100         COMPUTE BKT650-MET-PROFIT-FACT ROUNDED =
020200             BKT650-MET-AVG-WIN / BKT650-MET-AVG-LOSS
020300         IF  BKT650-MET-PROFIT-FACT LESS ZEROS
020400             MULTIPLY -1 BY BKT650-MET-PROFIT-FACT
020500         END-IF
020600     ELSE
020700         MOVE ZEROS                    TO BKT650-MET-PROFIT-FACT
020800     END-IF
020900     .
021000 100000-SAI.
021100     EXIT.
021200
021300 100100-LACO-TRADES.
021400*------------------
021500     MOVE BKT650-TRD-VL-RESULTADO(IX-TRD) TO VL-RESULTADO-ATU
021600
021700     IF  VL-RESULTADO-ATU GREATER ZEROS
021800         ADD 1                          TO BKT650-MET-WIN-TRADES
021900         ADD VL-RESULTADO-ATU           TO AC-SOMA-GANHO
022000         IF  VL-RESULTADO-ATU GREATER BKT650-MET-MAX-WIN
022100             MOVE VL-RESULTADO-ATU      TO BKT650-MET-MAX-WIN
022200         END-IF
022300     END-IF
022400
022500     IF  VL-RESULTADO-ATU LESS ZEROS
022600         ADD 1                          TO BKT650-MET-LOSE-TRADES
022700         ADD VL-RESULTADO-ATU           TO AC-SOMA-PERDA
022800         IF  VL-RESULTADO-ATU LESS BKT650-MET-MAX-LOSS
022900             MOVE VL-RESULTADO-ATU      TO BKT650-MET-MAX-LOSS
023000         END-IF
023100     END-IF
023200     .
023300 100100-SAI.
023400     EXIT.
023500
023600*----------------------------------------------------------------*
023700*    Taxa de acerto e volatilidade anualizada (desvio padrao
023800*    amostral, divisor n-1, da serie de retorno por candle,
023900*    multiplicado por raiz de 365) e Sharpe.
024000*----------------------------------------------------------------*
024100 200000-VOLATILIDADE SECTION.
024200*----------------------------------------------------------------*
024300     IF  BKT650-QT-TRADES GREATER ZEROS
024400         COMPUTE BKT650-MET-WIN-RATE ROUNDED =
024500             (BKT650-MET-WIN-TRADES / BKT650-QT-TRADES) * 100
024600     ELSE
024700         MOVE ZEROS                    TO BKT650-MET-WIN-RATE
024800     END-IF
024900
025000     MOVE ZEROS                        TO QT-PONTOS
025100     MOVE ZEROS                        TO AC-SOMA-RETORNO
025200     PERFORM 200100-LACO-SOMA THRU 200100-SAI
025300         VARYING IX-CND FROM 2 BY 1
025400         UNTIL IX-CND GREATER BKT650-QT-CANDLES
025500
025600     IF  QT-PONTOS LESS 2
025700         MOVE ZEROS                    TO BKT650-VL-VOLATILIDADE
025800         MOVE ZEROS                    TO BKT650-PR-SHARPE
025900         GO TO 200000-SAI
026000     END-IF
026100
026200     COMPUTE VL-MEDIA-RETORNO ROUNDED = AC-SOMA-RETORNO /
026300                                                     QT-PONTOS
026400
026500     MOVE ZEROS                        TO AC-VARIANCIA
026600     PERFORM 200200-LACO-VARIANCIA THRU 200200-SAI
026700         VARYING IX-CND FROM 2 BY 1
026800         UNTIL IX-CND GREATER BKT650-QT-CANDLES
026900
027000     COMPUTE VL-VARIANCIA ROUNDED = AC-VARIANCIA /
027100                                        (QT-PONTOS - 1)
027200
027300     MOVE VL-VARIANCIA                 TO RAIZ-X
027400     PERFORM 900100-ITERA-NEWTON THRU 900100-SAI
027500
027600     COMPUTE BKT650-VL-VOLATILIDADE ROUNDED =
027700         RAIZ-X * CTE-RAIZ-365
027800
027900     IF  BKT650-VL-VOLATILIDADE GREATER ZEROS
028000         COMPUTE BKT650-PR-SHARPE ROUNDED =
028100             (BKT650-MET-TOT-RET-PCT / 100) /
028200              BKT650-VL-VOLATILIDADE
028300     ELSE
028400         MOVE ZEROS                    TO BKT650-PR-SHARPE
028500     END-IF
028600     .
028700 200000-SAI.
028800     EXIT.
028900
029000 200100-LACO-SOMA.
029100*----------------
029200     ADD 1                             TO QT-PONTOS
029300     ADD BKT650-PR-RETORNO(IX-CND)     TO AC-SOMA-RETORNO
029400     .
029500 200100-SAI.
029600     EXIT.
029700
029800 200200-LACO-VARIANCIA.
029900*----------------------
030000     COMPUTE VL-DIF ROUNDED =
030100         BKT650-PR-RETORNO(IX-CND) - VL-MEDIA-RETORNO
030200     COMPUTE AC-VARIANCIA ROUNDED =
030300         AC-VARIANCIA + (VL-DIF * VL-DIF)
030400     .
030500 200200-SAI.
030600     EXIT.
030700
030800*----------------------------------------------------------------*
030900*    Drawdown maximo (minimo da serie de drawdown por candle,
031000*    que e' sempre <= 0) e Calmar (retorno total % / |drawdown
031100*    maximo %|).
031200*----------------------------------------------------------------*
031300 300000-DRAWDOWN-MAXIMO SECTION.
031400*----------------------------------------------------------------*
031500     MOVE ZEROS                        TO BKT650-MET-MAX-DD-PCT
031600
031700     PERFORM 300100-LACO-DRAWDOWN THRU 300100-SAI
031800         VARYING IX-CND FROM 1 BY 1
031900         UNTIL IX-CND GREATER BKT650-QT-CANDLES
032000
032100     IF  BKT650-MET-MAX-DD-PCT NOT EQUAL ZEROS
032200         MOVE BKT650-MET-MAX-DD-PCT    TO VL-DIF
032300         IF  VL-DIF LESS ZEROS
032400             MULTIPLY -1 BY VL-DIF
032500         END-IF
032600         COMPUTE BKT650-PR-CALMAR ROUNDED =
032700             BKT650-MET-TOT-RET-PCT / VL-DIF
032800     ELSE
032900         MOVE ZEROS                    TO BKT650-PR-CALMAR
033000     END-IF
033100     .
033200 300000-SAI.
033300     EXIT.
033400
033500 300100-LACO-DRAWDOWN.
033600*---------------------
033700     COMPUTE VL-DIF ROUNDED = BKT650-PR-DRAWDOWN(IX-CND) * 100
033800     IF  VL-DIF LESS BKT650-MET-MAX-DD-PCT
033900         MOVE VL-DIF                   TO BKT650-MET-MAX-DD-PCT
034000     END-IF
034100     .
034200 300100-SAI.
034300     EXIT.
034400
034500*----------------------------------------------------------------*
034600*    Dias corridos entre o primeiro e o ultimo candle (tabela
034700*    de dias por mes mais 1 dia se fevereiro cair em ano
034800*    bissexto) e retorno anualizado aproximado por juros
034900*    simples proporcionais ao numero de dias (substitui a
035000*    potenciacao do calculo original, que nao existe em COBOL
035100*    sem FUNCTION).
035200*----------------------------------------------------------------*
035300 400000-DIAS-E-ANUALIZADO SECTION.
035400*----------------------------------------------------------------*
035500     MOVE BKT650-DT-PRIMEIRO-CANDLE    TO WS-DT-PRIMEIRO
035600     MOVE BKT650-DT-ULTIMO-CANDLE      TO WS-DT-ULTIMO
035700
035800     MOVE ZEROS                        TO WS-DIAS-ACUM-1
035900     MOVE ZEROS                        TO WS-DIAS-ACUM-2
036000
036100     PERFORM 400100-ACUMULA-DIAS THRU 400100-SAI
036200         VARYING IX-MES FROM 1 BY 1
036300         UNTIL IX-MES GREATER 12
036400
036500     COMPUTE BKT650-QT-DIAS =
036600         (WS-DIAS-ACUM-2 + WS-DT2-DD) -
036700         (WS-DIAS-ACUM-1 + WS-DT1-DD)
036800
036900     IF  BKT650-QT-DIAS LESS ZEROS
037000         MOVE ZEROS                    TO BKT650-QT-DIAS
037100     END-IF
037200
037300     IF  BKT650-QT-DIAS GREATER ZEROS
037400         COMPUTE BKT650-PR-RETORNO-ANUAL ROUNDED =
037500             BKT650-MET-TOT-RET-PCT *
037600             (CTE-DIAS-ANO-CRIPTO / BKT650-QT-DIAS)
037700     ELSE
037800         MOVE ZEROS                    TO BKT650-PR-RETORNO-ANUAL
037900     END-IF
038000     .
038100 400000-SAI.
038200     EXIT.
038300
038400*    Acumula, para cada data, o total de dias dos meses
038500*    anteriores ao mes da data (WS-DIAS-ACUM-1 para o primeiro
038600*    candle, WS-DIAS-ACUM-2 para o ultimo).
038700 400100-ACUMULA-DIAS.
038800*---------------------
038900     IF  IX-MES LESS WS-DT1-MM
039000         ADD TAB-DIAS-MES-QT(IX-MES)   TO WS-DIAS-ACUM-1
039100         IF  IX-MES EQUAL 2
039200             DIVIDE WS-DT1-AAAA BY 4 GIVING WS-RESTO-DIV
039300                                 REMAINDER WS-RESTO-ANO
039400             IF  WS-RESTO-ANO EQUAL ZEROS
039500                 ADD 1                  TO WS-DIAS-ACUM-1
039600             END-IF
039700         END-IF
039800     END-IF
039900
040000     IF  IX-MES LESS WS-DT2-MM
040100         ADD TAB-DIAS-MES-QT(IX-MES)   TO WS-DIAS-ACUM-2
040200         IF  IX-MES EQUAL 2
040300             DIVIDE WS-DT2-AAAA BY 4 GIVING WS-RESTO-DIV
040400                                 REMAINDER WS-RESTO-ANO
040500             IF  WS-RESTO-ANO EQUAL ZEROS
040600                 ADD 1                  TO WS-DIAS-ACUM-2
040700             END-IF
040800         END-IF
040900     END-IF
041000     .
041100 400100-SAI.
041200     EXIT.
041300
041400*----------------------------------------------------------------*
041500*    Raiz quadrada por aproximacoes sucessivas de Newton
041600*    (20 iteracoes - a serie converge bem antes disso para os
041700*    valores de variancia aqui tratados).
041800*----------------------------------------------------------------*
041900 900100-ITERA-NEWTON.
042000*--------------------
042100     IF  RAIZ-X LESS OR EQUAL ZEROS
042200         MOVE ZEROS                    TO RAIZ-X
042300         GO TO 900100-SAI
042400     END-IF
042500
042600     MOVE RAIZ-X                       TO RAIZ-ANT
042700     MOVE 1                            TO RAIZ-ITER
042800
042900     PERFORM 900200-LACO-NEWTON THRU 900200-SAI
043000         UNTIL RAIZ-ITER GREATER 20
043100     .
043200 900100-SAI.
043300     EXIT.
043400
043500 900200-LACO-NEWTON.
043600*-------------------
043700     COMPUTE RAIZ-X ROUNDED =
043800         (RAIZ-ANT + (VL-VARIANCIA / RAIZ-ANT)) / 2
043900     MOVE RAIZ-X                       TO RAIZ-ANT
044000     ADD 1                              TO RAIZ-ITER
044100     .
044200 900200-SAI.
044300     EXIT.
044400
044500*----------------------------------------------------------------*
044600 999000-ERRO SECTION.
044700*----------------------------------------------------------------*
044800 999001-ERRO.
044900*------------
045000     MOVE 0001                         TO BKT650-SEQL-ERRO
045100     MOVE 'Quantidade de candles invalida (minimo 2)'
045200                                        TO BKT650-TX-ERRO
045300     .
045400 999000-SAI.
045500     EXIT.
