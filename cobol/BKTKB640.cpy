000100*----------------------------------------------------------------*
000200* BOOK......: BKTKB640.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* DATA......: 19.02.1986
000600* OBJETIVO..: Book de ligacao da sub-rotina BKTSB640 - motor de
000700*             back-test: laco por candle, abertura/fechamento de
000800*             posicao, stop-loss/take-profit, modelo de execucao
000900*             (atraso, slippage, corretagem) e curva de capital.
001000*----------------------------------------------------------------*
001100* VRS0001 19.02.1986 - F1032884 - Implantacao (compra/venda a
001200*                       mercado, sem atraso e sem corretagem).
001300* VRS0002 14.08.1991 - F1032884 - Inclusao do atraso de 1
001400*                       pregao na execucao (preco de abertura
001500*                       do candle seguinte ao sinal).
001600* VRS0003 19.06.1999 - F2207743 - Correcao Y2K no indice do
001700*                       candle de execucao (campo de 2 digitos
001800*                       de ano usado no calculo de atraso).
001900* VRS0004 23.04.2016 - F5518820 - Inclusao de stop-loss e
002000*                       take-profit e do log de trades.
002100* VRS0005 02.08.2026 - F7731190 - Motor adaptado para candle de
002200*                       cripto-ativo (slippage e corretagem por
002300*                       ponta, quantidade fracionaria do ativo);
002400*                       chamado 0906.
002500*----------------------------------------------------------------*
002600
002700 03  BKT640-ERRO.
002800     05  BKT640-SEQL-ERRO                  PIC S9(09)    COMP-5.
002900     05  BKT640-TX-ERRO                    PIC  X(120).
003000
003100*    Parametros da estrategia e do modelo de execucao. Os
003200*    valores default ficam no WORKING-STORAGE da propria
003300*    BKTSB640 (ver CTE-*); o acionador pode sobrepor aqui.
003400 03  BKT640-PARM.
003500     05  BKT640-CD-ESTRATEGIA               PIC  X(12).
003600     05  BKT640-QT-CANDLES                  PIC S9(05) COMP-5.
003700         88  BKT640-QT-CANDLES-VLDO   VALUE +2 THRU +5000.
003800     05  BKT640-VL-CAPITAL-INICIAL          PIC S9(09)V9(02)
003900                                                          COMP-3.
004000     05  BKT640-PR-CORRETAGEM                PIC S9(01)V9(06)
004100                                                          COMP-3.
004200     05  BKT640-PR-SLIPPAGE                  PIC S9(01)V9(06)
004300                                                          COMP-3.
004400     05  BKT640-QT-ATRASO                    PIC S9(03) COMP-5.
004500     05  BKT640-PR-TAMANHO-POSICAO           PIC S9(01)V9(04)
004600                                                          COMP-3.
004700     05  BKT640-PR-STOP-LOSS                 PIC S9(01)V9(04)
004800                                                          COMP-3.
004900         88  BKT640-SEM-STOP-LOSS      VALUE ZEROS.
005000     05  BKT640-PR-TAKE-PROFIT               PIC S9(01)V9(04)
005100                                                          COMP-3.
005200         88  BKT640-SEM-TAKE-PROFIT    VALUE ZEROS.
005300
005400*    Serie de candles (OHLC) e sinal ja calculado por strategy.
005500 03  BKT640-CANDLES.
005600     05  BKT640-LS-CANDLE          OCCURS 5000 TIMES.
005700         07  BKT640-DT-CANDLE           PIC  X(16).
005800         07  BKT640-VL-OPEN             PIC S9(07)V9(04) COMP-3.
005900         07  BKT640-VL-CLOSE            PIC S9(07)V9(04) COMP-3.
006000         07  BKT640-VL-SINAL             PIC S9(01)    COMP-5.
006100
006200*    Curva de capital - uma linha por candle.
006300 03  BKT640-CURVA.
006400     05  BKT640-LS-CURVA          OCCURS 5000 TIMES.
006500         07  BKT640-VL-QTD-POSICAO    PIC S9(07)V9(06) COMP-3.
006600         07  BKT640-VL-CAIXA          PIC S9(09)V9(04) COMP-3.
006700         07  BKT640-VL-TOTAL          PIC S9(09)V9(04) COMP-3.
006800         07  BKT640-PR-RETORNO        PIC S9(03)V9(06) COMP-3.
006900         07  BKT640-PR-RETORNO-ACM    PIC S9(03)V9(06) COMP-3.
007000         07  BKT640-VL-PICO           PIC S9(09)V9(04) COMP-3.
007100         07  BKT640-PR-DRAWDOWN       PIC S9(03)V9(06) COMP-3.
007200
007300*    Log de trades fechados - devolvido em lote ao acionador
007400*    (que grava o arquivo TRADE-LOG e alimenta o relatorio).
007500 03  BKT640-TRADES.
007600     05  BKT640-QT-TRADES                   PIC S9(05) COMP-5.
007700     05  BKT640-LS-TRADE          OCCURS 2500 TIMES.
007800         07  BKT640-TRD-ESTRATEGIA       PIC  X(12).
007900         07  BKT640-TRD-DT-ENTRADA       PIC  X(16).
008000         07  BKT640-TRD-VL-ENTRADA       PIC S9(07)V9(04)
008100                                                          COMP-3.
008200         07  BKT640-TRD-DT-SAIDA         PIC  X(16).
008300         07  BKT640-TRD-VL-SAIDA         PIC S9(07)V9(04)
008400                                                          COMP-3.
008500         07  BKT640-TRD-QT-ATIVO         PIC S9(07)V9(06)
008600                                                          COMP-3.
008700         07  BKT640-TRD-MO-SAIDA         PIC  X(12).
008800             88  BKT640-MO-STOP-LOSS     VALUE 'STOP LOSS   '.
008900             88  BKT640-MO-TAKE-PROFIT   VALUE 'TAKE PROFIT '.
009000             88  BKT640-MO-SINAL         VALUE 'SIGNAL EXIT '.
009100             88  BKT640-MO-FIM-PERIODO   VALUE 'END PERIOD  '.
009200         07  BKT640-TRD-VL-RESULTADO     PIC S9(07)V9(02)
009300                                                          COMP-3.
009400         07  BKT640-TRD-PR-RESULTADO     PIC S9(03)V9(04)
009500                                                          COMP-3.
009600         07  BKT640-TRD-VL-CORRETAGEM    PIC S9(05)V9(04)
009700                                                          COMP-3.
009800     05  FILLER                              PIC  X(40).
