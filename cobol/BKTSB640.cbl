000100*----------------------------------------------------------------*
000200* PROGRAMA..: BKTSB640.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* OBJETIVO..: Motor de back-test - simula a negociacao de uma
000600*             unica estrategia sobre a serie de candles (laco
000700*             candle a candle), com gestao de posicao, stop-loss
000800*             / take-profit e modelo de execucao realista
000900*             (atraso de pregao, slippage, corretagem). Devolve
001000*             a curva de capital e o log de trades fechados.
001100* COMPILACAO: COBOL BATCH
001200*----------------------------------------------------------------*
001300* VRS0001 19.02.1986 - F1032884 - Implantacao.
001400* VRS0002 14.08.1991 - F1032884 - Inclusao do atraso de
001500*                       execucao (preco de abertura do candle
001600*                       seguinte ao sinal).
001700* VRS0003 19.06.1999 - F2207743 - Correcao Y2K no indice do
001800*                       candle de execucao.
001900* VRS0004 23.04.2016 - F5518820 - Inclusao de stop-loss, take-
002000*                       profit e do log de trades fechados.
002100* VRS0005 02.08.2026 - F7731190 - Adaptado para cripto-ativo;
002200*                       chamado 0906.
002300*----------------------------------------------------------------*
002400 IDENTIFICATION DIVISION.
002500*----------------------------------------------------------------*
002600 PROGRAM-ID.    BKTSB640.
002700 AUTHOR.        J.R. ALMEIDA.
002800 INSTALLATION.  CPD-MESA-OPERACOES.
002900 DATE-WRITTEN.  19.02.1986.
003000 DATE-COMPILED.
003100 SECURITY.      USO INTERNO - MESA DE OPERACOES.
003200*----------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400*----------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CLASS CLA-NUMERICO IS '0' THRU '9'.
003800
003900*----------------------------------------------------------------*
004000 DATA DIVISION.
004100*----------------------------------------------------------------*
004200 WORKING-STORAGE SECTION.
004300*----------------------------------------------------------------*
004400 77  CTE-PROG                          PIC  X(18) VALUE
004500                                        '*** BKTSB640 ***'.
004600 77  CTE-VERS                          PIC  X(06) VALUE 'VRS005'.
004700
004800 01  GRP-CTL-LS.
004900     03  IX-CND                        PIC S9(05)    COMP-5.
005000     03  IX-EXEC                       PIC S9(05)    COMP-5.
005100     03  FL-SINAL-SUPRIMIDO            PIC  X(01) VALUE 'N'.
005200         88  SINAL-SUPRIMIDO-SIM       VALUE 'S'.
005300     03  TX-MOTIVO-FECHA               PIC  X(12).
005400     03  FILLER                        PIC  X(01).
005500
005600*    Estado da posicao aberta - persiste entre candles.
005700 01  GRP-POSICAO.
005800     03  FL-TRADE-ABERTO               PIC  X(01) VALUE 'N'.
005900         88  TRADE-ABERTO-SIM          VALUE 'S'.
006000     03  POS-QTD                       PIC S9(07)V9(06) COMP-3.
006100     03  POS-ENTRADA-PRECO             PIC S9(07)V9(04) COMP-3.
006200     03  POS-ENTRADA-DATA              PIC  X(16).
006300     03  POS-ENTRADA-CORRETAGEM        PIC S9(05)V9(04) COMP-3.
006400
006500*    Visao alternativa da data de entrada (formato AAAA-MM-DD
006600*    HH:MM, 16 posicoes) decomposta em data e hora, usada nas
006700*    mensagens de diagnostico do log de trades.
006800     03  POS-ENTRADA-DATA-R REDEFINES POS-ENTRADA-DATA.
006900         05  POS-ENTRADA-AAAAMMDD      PIC  X(10).
007000         05  FILLER                    PIC  X(01).
007100         05  POS-ENTRADA-HHMM          PIC  X(05).
007200
007300*    Caixa e area de calculo da execucao (abertura/fechamento).
007400 01  GRP-EXEC-CLC.
007500     03  CAIXA                         PIC S9(09)V9(04) COMP-3.
007600     03  VL-VARIACAO                   PIC S9(03)V9(06) COMP-3.
007700     03  VL-PRECO-BASE                 PIC S9(07)V9(04) COMP-3.
007800     03  VL-PRECO-EXEC                 PIC S9(07)V9(04) COMP-3.
007900     03  VL-CAPITAL-ALOC               PIC S9(09)V9(04) COMP-3.
008000     03  VL-QTD-NOVA                   PIC S9(07)V9(06) COMP-3.
008100     03  VL-CUSTO-BRUTO                PIC S9(09)V9(04) COMP-3.
008200     03  VL-PRODUTO-BRUTO              PIC S9(09)V9(04) COMP-3.
008300     03  VL-CORRETAGEM                 PIC S9(05)V9(04) COMP-3.
008400     03  FILLER                        PIC  X(01).
008500
008600*    Curva de capital - valores do candle anterior para calculo
008700*    de retorno e drawdown.
008800 01  GRP-CURVA-ANT.
008900     03  VL-TOTAL-ANT                  PIC S9(09)V9(04) COMP-3.
009000     03  VL-PICO-ANT                   PIC S9(09)V9(04) COMP-3.
009100     03  VL-TOTAL-ATU                  PIC S9(09)V9(04) COMP-3.
009200     03  VL-POS-VALOR                  PIC S9(09)V9(04) COMP-3.
009300
009400*    Visao alternativa do candle anterior como vetor de 4
009500*    posicoes, para comparacao generica contra o candle atual
009600*    em 240000-REGISTRA-CURVA.
009700 01  GRP-CURVA-ANT-VETOR REDEFINES GRP-CURVA-ANT.
009800     03  VL-CURVA-ANT OCCURS 4 TIMES   PIC S9(09)V9(04) COMP-3.
009900
010000*    Tabela dos motivos validos de fechamento de posicao,
010100*    carregada por VALUE e relida via REDEFINES - disponivel
010200*    para futura listagem no relatorio de trades.
010300 01  TAB-MOTIVO-VALUE.
010400     03  FILLER                        PIC X(12) VALUE
010500                                        'STOP LOSS   '.
010600     03  FILLER                        PIC X(12) VALUE
010700                                        'TAKE PROFIT '.
010800     03  FILLER                        PIC X(12) VALUE
010900                                        'SIGNAL EXIT '.
011000     03  FILLER                        PIC X(12) VALUE
011100                                        'END PERIOD  '.
011200 01  TAB-MOTIVO REDEFINES TAB-MOTIVO-VALUE.
011300     03  TAB-MOTIVO-COD OCCURS 4 TIMES PIC X(12).
011400
011500 01  FILLER                            PIC  X(80).
011600
011700*----------------------------------------------------------------*
011800 LINKAGE SECTION.
011900*----------------------------------------------------------------*
012000 01  BKT640-DADOS.
012100     COPY BKTKB640.
012200*----------------------------------------------------------------*
012300 PROCEDURE DIVISION USING BKT640-DADOS.
012400*----------------------------------------------------------------*
012500 000000-PRINCIPAL SECTION.
012600*----------------------------------------------------------------*
012700     MOVE ZEROS                        TO BKT640-SEQL-ERRO
012800     MOVE SPACES                       TO BKT640-TX-ERRO
012900
013000     IF  NOT BKT640-QT-CANDLES-VLDO
013100         PERFORM 999001-ERRO
013200         GO TO 000000-SAI
013300     END-IF
013400
013500     PERFORM 100000-INICIALIZAR THRU 100000-SAI
013600
013700     PERFORM 200000-LACO-CANDLES THRU 200000-SAI
013800         VARYING IX-CND FROM 2 BY 1
013900         UNTIL IX-CND GREATER BKT640-QT-CANDLES
014000
014100     PERFORM 300000-FECHAMENTO-FINAL THRU 300000-SAI
014200     .
014300 000000-SAI.
014400     EXIT PROGRAM.
014500
014600*----------------------------------------------------------------*
014700*    CAIXA parte do capital inicial; sem posicao aberta; linha
014800*    1 da curva e' a posicao de referencia (sem retorno, sem
014900*    drawdown).
015000*----------------------------------------------------------------*
015100 100000-INICIALIZAR SECTION.
015200*----------------------------------------------------------------*
015300     MOVE BKT640-VL-CAPITAL-INICIAL    TO CAIXA
015400     MOVE 'N'                          TO FL-TRADE-ABERTO
015500     MOVE ZEROS                        TO POS-QTD
015600     MOVE ZEROS                        TO POS-ENTRADA-PRECO
015700     MOVE ZEROS                        TO BKT640-QT-TRADES
015800
015900     MOVE ZEROS                        TO BKT640-VL-QTD-POSICAO(1)
016000     MOVE CAIXA                        TO BKT640-VL-CAIXA(1)
016100     MOVE CAIXA                        TO BKT640-VL-TOTAL(1)
016200     MOVE ZEROS                        TO BKT640-PR-RETORNO(1)
016300     MOVE ZEROS                        TO BKT640-PR-RETORNO-ACM(1)
016400     MOVE CAIXA                        TO BKT640-VL-PICO(1)
016500     MOVE ZEROS                        TO BKT640-PR-DRAWDOWN(1)
016600     .
016700 100000-SAI.
016800     EXIT.
016900
017000*----------------------------------------------------------------*
017100*    Um passo do laco de back-test para o candle IX-CND (2o ao
017200*    ultimo). Avalia stop/take, depois sinal de entrada/saida,
017300*    depois registra a curva.
017400*----------------------------------------------------------------*
017500 200000-LACO-CANDLES SECTION.
017600*----------------------------------------------------------------*
017700     MOVE 'N'                          TO FL-SINAL-SUPRIMIDO
017800
017900     IF  TRADE-ABERTO-SIM
018000         PERFORM 210000-AVALIA-STOP-TAKE THRU 210000-SAI
018100     END-IF
018200
018300     IF  NOT SINAL-SUPRIMIDO-SIM
018400         IF  BKT640-VL-SINAL(IX-CND) EQUAL 1
018500         AND NOT TRADE-ABERTO-SIM
018600             MOVE 'ABRE'                TO TX-MOTIVO-FECHA
018700             PERFORM 220000-ABRE-POSICAO THRU 220000-SAI
018800         END-IF
018900
019000         IF  BKT640-VL-SINAL(IX-CND) EQUAL -1
019100         AND TRADE-ABERTO-SIM
019200             MOVE 'SIGNAL EXIT '        TO TX-MOTIVO-FECHA
019300             PERFORM 230000-FECHA-POSICAO THRU 230000-SAI
019400         END-IF
019500     END-IF
019600
019700     PERFORM 240000-REGISTRA-CURVA THRU 240000-SAI
019800     .
019900 200000-SAI.
020000     EXIT.
020100
020200*----------------------------------------------------------------*
020300*    Stop-loss / take-profit medidos contra o fechamento do
020400*    candle atual (variacao sobre o preco de entrada).
020500*----------------------------------------------------------------*
020600 210000-AVALIA-STOP-TAKE SECTION.
020700*----------------------------------------------------------------*
020800     COMPUTE VL-VARIACAO ROUNDED =
020900         (BKT640-VL-CLOSE(IX-CND) - POS-ENTRADA-PRECO) /
021000          POS-ENTRADA-PRECO
021100
021200     IF  NOT BKT640-SEM-STOP-LOSS
021300     AND VL-VARIACAO LESS OR EQUAL ( - BKT640-PR-STOP-LOSS)
021400         MOVE 'STOP LOSS   '            TO TX-MOTIVO-FECHA
021500         PERFORM 230000-FECHA-POSICAO THRU 230000-SAI
021600         MOVE 'S'                       TO FL-SINAL-SUPRIMIDO
021700         GO TO 210000-SAI
021800     END-IF
021900
022000     IF  NOT BKT640-SEM-TAKE-PROFIT
022100     AND VL-VARIACAO GREATER OR EQUAL BKT640-PR-TAKE-PROFIT
022200         MOVE 'TAKE PROFIT '            TO TX-MOTIVO-FECHA
022300         PERFORM 230000-FECHA-POSICAO THRU 230000-SAI
022400         MOVE 'S'                       TO FL-SINAL-SUPRIMIDO
022500     END-IF
022600     .
022700 210000-SAI.
022800     EXIT.
022900
023000*----------------------------------------------------------------*
023100*    Abertura de posicao - executa no OPEN do candle IX-CND +
023200*    atraso (limitado ao ultimo candle), com slippage de compra
023300*    e corretagem sobre o custo bruto.
023400*----------------------------------------------------------------*
023500 220000-ABRE-POSICAO SECTION.
023600*----------------------------------------------------------------*
023700     COMPUTE IX-EXEC = IX-CND + BKT640-QT-ATRASO
023800     IF  IX-EXEC GREATER BKT640-QT-CANDLES
023900         MOVE BKT640-QT-CANDLES         TO IX-EXEC
024000     END-IF
024100
024200     MOVE BKT640-VL-OPEN(IX-EXEC)       TO VL-PRECO-BASE
024300     COMPUTE VL-PRECO-EXEC ROUNDED =
024400         VL-PRECO-BASE * (1 + BKT640-PR-SLIPPAGE)
024500
024600     COMPUTE VL-CAPITAL-ALOC ROUNDED =
024700         CAIXA * BKT640-PR-TAMANHO-POSICAO
024800
024900     IF  VL-CAPITAL-ALOC LESS OR EQUAL ZEROS
025000         GO TO 220000-SAI
025100     END-IF
025200
025300     DIVIDE VL-CAPITAL-ALOC BY VL-PRECO-EXEC
025400                                GIVING VL-QTD-NOVA ROUNDED
025500
025600     IF  VL-QTD-NOVA LESS OR EQUAL ZEROS
025700         GO TO 220000-SAI
025800     END-IF
025900
026000     COMPUTE VL-CUSTO-BRUTO ROUNDED = VL-QTD-NOVA * VL-PRECO-EXEC
026100     COMPUTE VL-CORRETAGEM ROUNDED =
026200         VL-CUSTO-BRUTO * BKT640-PR-CORRETAGEM
026300
026400     COMPUTE CAIXA ROUNDED =
026500         CAIXA - VL-CUSTO-BRUTO - VL-CORRETAGEM
026600
026700     MOVE VL-PRECO-EXEC                 TO POS-ENTRADA-PRECO
026800     MOVE VL-QTD-NOVA                    TO POS-QTD
026900     MOVE BKT640-DT-CANDLE(IX-EXEC)       TO POS-ENTRADA-DATA
027000     MOVE VL-CORRETAGEM                  TO POS-ENTRADA-CORRETAGEM
027100     MOVE 'S'                            TO FL-TRADE-ABERTO
027200     .
027300 220000-SAI.
027400     EXIT.
027500
027600*----------------------------------------------------------------*
027700*    Fechamento de posicao - executa no OPEN do candle IX-CND +
027800*    atraso (limitado ao ultimo candle), com slippage de venda
027900*    e corretagem sobre o produto bruto. Grava a linha do log
028000*    de trades; a comissao NAO e' deduzida do resultado (P/L).
028100*----------------------------------------------------------------*
028200 230000-FECHA-POSICAO SECTION.
028300*----------------------------------------------------------------*
028400     COMPUTE IX-EXEC = IX-CND + BKT640-QT-ATRASO
028500     IF  IX-EXEC GREATER BKT640-QT-CANDLES
028600         MOVE BKT640-QT-CANDLES         TO IX-EXEC
028700     END-IF
028800
028900     MOVE BKT640-VL-OPEN(IX-EXEC)       TO VL-PRECO-BASE
029000     COMPUTE VL-PRECO-EXEC ROUNDED =
029100         VL-PRECO-BASE * (1 - BKT640-PR-SLIPPAGE)
029200
029300     COMPUTE VL-PRODUTO-BRUTO ROUNDED = POS-QTD * VL-PRECO-EXEC
029400     COMPUTE VL-CORRETAGEM ROUNDED =
029500         VL-PRODUTO-BRUTO * BKT640-PR-CORRETAGEM
029600
029700     COMPUTE CAIXA ROUNDED =
029800         CAIXA + VL-PRODUTO-BRUTO - VL-CORRETAGEM
029900
030000     ADD 1                              TO BKT640-QT-TRADES
030100     MOVE BKT640-CD-ESTRATEGIA
030200                   TO BKT640-TRD-ESTRATEGIA(BKT640-QT-TRADES)
030300     MOVE POS-ENTRADA-DATA
030400                   TO BKT640-TRD-DT-ENTRADA(BKT640-QT-TRADES)
030500     MOVE POS-ENTRADA-PRECO
030600                   TO BKT640-TRD-VL-ENTRADA(BKT640-QT-TRADES)
030700     MOVE BKT640-DT-CANDLE(IX-EXEC)
030800                   TO BKT640-TRD-DT-SAIDA(BKT640-QT-TRADES)
030900     MOVE VL-PRECO-EXEC
031000                   TO BKT640-TRD-VL-SAIDA(BKT640-QT-TRADES)
031100     MOVE POS-QTD
031200                   TO BKT640-TRD-QT-ATIVO(BKT640-QT-TRADES)
031300     MOVE TX-MOTIVO-FECHA
031400                   TO BKT640-TRD-MO-SAIDA(BKT640-QT-TRADES)
031500
031600     COMPUTE BKT640-TRD-VL-RESULTADO(BKT640-QT-TRADES) ROUNDED =
031700         (VL-PRECO-EXEC - POS-ENTRADA-PRECO) * POS-QTD
031800
031900     COMPUTE BKT640-TRD-PR-RESULTADO(BKT640-QT-TRADES) ROUNDED =
032000         ((VL-PRECO-EXEC - POS-ENTRADA-PRECO) /
032100          POS-ENTRADA-PRECO) * 100
032200
032300     COMPUTE BKT640-TRD-VL-CORRETAGEM(BKT640-QT-TRADES) ROUNDED =
032400         POS-ENTRADA-CORRETAGEM + VL-CORRETAGEM
032500
032600     MOVE 'N'                           TO FL-TRADE-ABERTO
032700     MOVE ZEROS                         TO POS-QTD
032800     MOVE ZEROS                         TO POS-ENTRADA-PRECO
032900     .
033000 230000-SAI.
033100     EXIT.
033200
033300*----------------------------------------------------------------*
033400*    Registra a linha de curva de capital do candle IX-CND:
033500*    valor da posicao, caixa, total, retorno do candle,
033600*    retorno acumulado, pico e drawdown.
033700*----------------------------------------------------------------*
033800 240000-REGISTRA-CURVA SECTION.
033900*----------------------------------------------------------------*
034000     MOVE BKT640-VL-TOTAL(IX-CND - 1)  TO VL-TOTAL-ANT
034100     MOVE BKT640-VL-PICO(IX-CND - 1)   TO VL-PICO-ANT
034200
034300     COMPUTE VL-POS-VALOR ROUNDED =
034400         POS-QTD * BKT640-VL-CLOSE(IX-CND)
034500     COMPUTE VL-TOTAL-ATU ROUNDED = CAIXA + VL-POS-VALOR
034600
034700     MOVE POS-QTD                 TO BKT640-VL-QTD-POSICAO(IX-CND)
034800     MOVE CAIXA                   TO BKT640-VL-CAIXA(IX-CND)
034900     MOVE VL-TOTAL-ATU            TO BKT640-VL-TOTAL(IX-CND)
035000
035100     IF  VL-TOTAL-ANT NOT EQUAL ZEROS
035200         COMPUTE BKT640-PR-RETORNO(IX-CND) ROUNDED =
035300             (VL-TOTAL-ATU - VL-TOTAL-ANT) / VL-TOTAL-ANT
035400     ELSE
035500         MOVE ZEROS                 TO BKT640-PR-RETORNO(IX-CND)
035600     END-IF
035700
035800     COMPUTE BKT640-PR-RETORNO-ACM(IX-CND) ROUNDED =
035900         (VL-TOTAL-ATU - BKT640-VL-CAPITAL-INICIAL) /
036000          BKT640-VL-CAPITAL-INICIAL
036100
036200     IF  VL-TOTAL-ATU GREATER VL-PICO-ANT
036300         MOVE VL-TOTAL-ATU          TO BKT640-VL-PICO(IX-CND)
036400     ELSE
036500         MOVE VL-PICO-ANT           TO BKT640-VL-PICO(IX-CND)
036600     END-IF
036700
036800     COMPUTE BKT640-PR-DRAWDOWN(IX-CND) ROUNDED =
036900         (VL-TOTAL-ATU - BKT640-VL-PICO(IX-CND)) /
037000          BKT640-VL-PICO(IX-CND)
037100     .
037200 240000-SAI.
037300     EXIT.
037400
037500*----------------------------------------------------------------*
037600*    Se restar posicao aberta ao fim da serie, forca o
037700*    fechamento no ultimo candle com motivo END PERIOD (o
037800*    calculo do indice de execucao em 230000 ja limita ao
037900*    ultimo candle quando nao ha atraso disponivel).
038000*----------------------------------------------------------------*
038100 300000-FECHAMENTO-FINAL SECTION.
038200*----------------------------------------------------------------*
038300     IF  TRADE-ABERTO-SIM
038400         MOVE BKT640-QT-CANDLES         TO IX-CND
038500         MOVE 'END PERIOD  '            TO TX-MOTIVO-FECHA
038600         PERFORM 230000-FECHA-POSICAO THRU 230000-SAI
038700     END-IF
038800     .
038900 300000-SAI.
039000     EXIT.
039100
039200*----------------------------------------------------------------*
039300 999000-ERRO SECTION.
039400*----------------------------------------------------------------*
039500 999001-ERRO.
039600*------------
039700     MOVE 0001                         TO BKT640-SEQL-ERRO
039800     MOVE 'Quantidade de candles invalida (minimo 2)'
039900                                        TO BKT640-TX-ERRO
040000     .
040100 999000-SAI.
040200     EXIT.
