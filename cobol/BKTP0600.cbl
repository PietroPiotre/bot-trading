000100*----------------------------------------------------------------*
000200* PROGRAMA..: BKTP0600.
000300* ANALISTA..: F1032884 J.R. ALMEIDA
000400* AUTOR.....: F1032884 J.R. ALMEIDA
000500* OBJETIVO..: Driver do back-test multi-estrategia - carrega um
000600*             arquivo de candles, roda as seis estrategias de
000700*             negociacao (RSI, MACD, Bandas de Bollinger,
000800*             Cruzamento de Medias, Combinada e Buy & Hold) via
000900*             as sub-rotinas BKTSB620/630/640/650, seleciona a
001000*             melhor estrategia pelo retorno total, compara com
001100*             o benchmark de Buy & Hold e imprime o relatorio de
001200*             back-test.
001300* COMPILACAO: COBOL BATCH
001400*----------------------------------------------------------------*
001500* VRS0001 22.05.1987 - F1032884 - Implantacao (driver de back-
001600*                       test de cruzamento de medias sobre
001700*                       pregao a vista).
001800* VRS0002 02.09.1988 - F1032884 - Inclusao da estrategia RSI.
001900* VRS0003 11.01.1993 - F2207743 - Inclusao da estrategia MACD.
002000* VRS0004 19.06.1999 - F2207743 - Correcao Y2K no calculo do
002100*                       periodo do relatorio (campo de ano do
002200*                       cabecalho girava com 2 digitos).
002300* VRS0005 23.04.2016 - F5518820 - Inclusao das Bandas de
002400*                       Bollinger, da estrategia Combinada, do
002500*                       Buy & Hold e do bloco de comparacao com
002600*                       o benchmark.
002700* VRS0006 02.08.2026 - F7731190 - Driver adaptado para candle
002800*                       de cripto-ativo; chamado 0906.
002900*----------------------------------------------------------------*
003000 IDENTIFICATION DIVISION.
003100*----------------------------------------------------------------*
003200 PROGRAM-ID.    BKTP0600.
003300 AUTHOR.        J.R. ALMEIDA.
003400 INSTALLATION.  CPD-MESA-OPERACOES.
003500 DATE-WRITTEN.  22.05.1987.
003600 DATE-COMPILED.
003700 SECURITY.      USO INTERNO - MESA DE OPERACOES.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000*----------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS CLA-NUMERICO IS '0' THRU '9'
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CANDLES
004900         ASSIGN TO CANDLES
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS FS-CANDLES.
005200
005300     SELECT TRADE-LOG
005400         ASSIGN TO TRDLOG
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS FS-TRADE-LOG.
005700
005800     SELECT BACKTEST-REPORT
005900         ASSIGN TO BKTRPT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-BKT-REPORT.
006200
006300*----------------------------------------------------------------*
006400 DATA DIVISION.
006500*----------------------------------------------------------------*
006600 FILE SECTION.
006700*----------------------------------------------------------------*
006800*    Arquivo de entrada - um candle por linha, campos numericos
006900*    em DISPLAY com sinal (ZONED).
007000 FD  CANDLES
007100     RECORD CONTAINS 80 CHARACTERS.
007200 01  REG-CANDLE.
007300     05  RC-DATA                       PIC  X(10).
007400     05  RC-HORA                       PIC  X(05).
007500     05  RC-OPEN                       PIC S9(07)V9(04).
007600     05  RC-HIGH                       PIC S9(07)V9(04).
007700     05  RC-LOW                        PIC S9(07)V9(04).
007800     05  RC-CLOSE                      PIC S9(07)V9(04).
007900     05  RC-VOLUME                     PIC S9(09)V9(02).
008000     05  FILLER                        PIC  X(10).
008100
008200*    Log de trades fechados - um registro por trade, de todas as
008300*    estrategias rodadas nesta chamada.
008400 FD  TRADE-LOG
008500     RECORD CONTAINS 120 CHARACTERS.
008600 01  REG-TRADE.
008700     05  RT-ESTRATEGIA                 PIC  X(12).
008800     05  RT-DT-ENTRADA                 PIC  X(16).
008900     05  RT-VL-ENTRADA                 PIC S9(07)V9(04).
009000     05  RT-DT-SAIDA                   PIC  X(16).
009100     05  RT-VL-SAIDA                   PIC S9(07)V9(04).
009200     05  RT-QT-ATIVO                   PIC S9(07)V9(06).
009300     05  RT-MOTIVO-SAIDA               PIC  X(12).
009400     05  RT-VL-RESULTADO               PIC S9(07)V9(02).
009500     05  RT-PR-RESULTADO               PIC S9(03)V9(04).
009600     05  RT-VL-CORRETAGEM              PIC S9(05)V9(04).
009700     05  FILLER                        PIC  X(04).
009800
009900*    Relatorio de back-test - arquivo de impressao, 132 colunas.
010000 FD  BACKTEST-REPORT
010100     RECORD CONTAINS 132 CHARACTERS.
010200 01  REG-RELATORIO                     PIC  X(132).
010300
010400*----------------------------------------------------------------*
010500 WORKING-STORAGE SECTION.
010600*----------------------------------------------------------------*
010700 77  CTE-PROG                          PIC  X(18) VALUE
010800                                         '*** BKTP0600 ***'.
010900 77  CTE-VERS                          PIC  X(06) VALUE 'VRS006'.
011000 77  CTE-SIMBOLO                       PIC  X(10) VALUE 'BNBUSDT'.
011100 77  CTE-INTERVALO                     PIC  X(05) VALUE '1H'.
011200 77  CTE-CAPITAL-INICIAL               PIC S9(09)V9(02) COMP-3
011300                                                 VALUE 10000.00.
011400 77  CTE-PR-CORRETAGEM                 PIC S9(01)V9(06) COMP-3
011500                                                 VALUE 0.00075.
011600 77  CTE-PR-SLIPPAGE                   PIC S9(01)V9(06) COMP-3
011700                                                 VALUE 0.00030.
011800 77  CTE-QT-ATRASO                     PIC S9(03)    COMP-5
011900                                                 VALUE 1.
012000 77  CTE-PR-TAMANHO-POSICAO            PIC S9(01)V9(04) COMP-3
012100                                                 VALUE 1.0000.
012200 77  CTE-PR-STOP-LOSS                  PIC S9(01)V9(04) COMP-3
012300                                                 VALUE 0.0200.
012400 77  CTE-PR-TAKE-PROFIT                PIC S9(01)V9(04) COMP-3
012500                                                 VALUE 0.0500.
012600 77  CTE-PR-SOBREVENDIDO               PIC S9(03)    COMP-5
012700                                                 VALUE 30.
012800 77  CTE-PR-SOBRECOMPRADO              PIC S9(03)    COMP-5
012900                                                 VALUE 70.
013000 77  CTE-PR-RSI                        PIC S9(03)    COMP-5
013100                                                 VALUE 14.
013200 77  CTE-PR-MACD-RAPIDO                PIC S9(03)    COMP-5
013300                                                 VALUE 12.
013400 77  CTE-PR-MACD-LENTO                 PIC S9(03)    COMP-5
013500                                                 VALUE 26.
013600 77  CTE-PR-MACD-SINAL                 PIC S9(03)    COMP-5
013700                                                 VALUE 9.
013800 77  CTE-PR-BANDA                      PIC S9(03)    COMP-5
013900                                                 VALUE 20.
014000 77  CTE-VL-K-DESVIO                   PIC S9(01)V9(04) COMP-3
014100                                                 VALUE 2.0000.
014200 77  CTE-PR-MM-RAPIDA                  PIC S9(03)    COMP-5
014300                                                 VALUE 20.
014400 77  CTE-PR-MM-LENTA                   PIC S9(03)    COMP-5
014500                                                 VALUE 50.
014600
014700 01  GRP-CTL-LS.
014800     03  IX-CND                        PIC S9(05)    COMP-5.
014900     03  IX-EST                        PIC S9(05)    COMP-5.
015000     03  IX-TRD                        PIC S9(05)    COMP-5.
015100     03  QT-CANDLES                    PIC S9(05)    COMP-5.
015200     03  IX-MELHOR                     PIC S9(05)    COMP-5.
015300     03  IX-ORD-AUX                    PIC S9(05)    COMP-5.
015400     03  IX-ORD-CMP                    PIC S9(05)    COMP-5.
015500     03  FILLER                        PIC  X(01).
015600
015700 01  GRP-SWITCH.
015800     03  FL-FIM-CANDLES                PIC  X(01) VALUE 'N'.
015900         88  FIM-CANDLES-SIM           VALUE 'S'.
016000     03  FL-RUN-ABORTADA                PIC  X(01) VALUE 'N'.
016100         88  RUN-ABORTADA-SIM          VALUE 'S'.
016200     03  FILLER                        PIC  X(01).
016300
016400 01  GRP-FS-ARQUIVOS.
016500     03  FS-CANDLES                    PIC  X(02).
016600         88  FS-CANDLES-OK             VALUE '00'.
016700         88  FS-CANDLES-FIM            VALUE '10'.
016800     03  FS-TRADE-LOG                  PIC  X(02).
016900         88  FS-TRADE-LOG-OK           VALUE '00'.
017000     03  FS-BKT-REPORT                 PIC  X(02).
017100         88  FS-BKT-REPORT-OK          VALUE '00'.
017200     03  FILLER                        PIC  X(01).
017300
017400*    Tabela em memoria da serie de candles lida do arquivo.
017500 01  GRP-CANDLES.
017600     03  GRP-LS-CANDLE         OCCURS 5000 TIMES.
017700         05  CND-DATA                  PIC  X(10).
017800         05  CND-HORA                  PIC  X(05).
017900         05  CND-OPEN                  PIC S9(07)V9(04) COMP-3.
018000         05  CND-CLOSE                 PIC S9(07)V9(04) COMP-3.
018100     03  FILLER                        PIC  X(20).
018200
018300*    Area de troca para a ordenacao por selecao da tabela de
018400*    candles (105000-ORDENA-CANDLES) - mesma forma de um
018500*    GRP-LS-CANDLE isolado.
018600 01  GRP-CANDLE-TROCA.
018700     03  TRC-CND-DATA                      PIC  X(10).
018800     03  TRC-CND-HORA                       PIC  X(05).
018900     03  TRC-CND-OPEN                       PIC S9(07)V9(04)
019000                                                       COMP-3.
019100     03  TRC-CND-CLOSE                      PIC S9(07)V9(04)
019200                                                       COMP-3.
019300     03  FILLER                             PIC  X(20).
019400
019500*    Primeira e ultima data do candle, usadas no cabecalho do
019600*    relatorio e na contagem de dias corridos da BKTSB650.
019700 01  GRP-PERIODO.
019800     03  DT-PRIMEIRO-CANDLE             PIC  X(10).
019900     03  DT-ULTIMO-CANDLE                PIC  X(10).
020000
020100*    Visao alternativa do periodo como vetor de 2 posicoes
020200*    (inicio/fim), usada no laco generico de 400000-IMPR-
020300*    CABECALHO que monta a linha "PERIODO: de ... a ...".
020400 01  GRP-PERIODO-VETOR REDEFINES GRP-PERIODO.
020500     03  DT-EXTREMO OCCURS 2 TIMES      PIC  X(10).
020600
020700*    Tabela das seis estrategias rodadas nesta chamada, na
020800*    ordem do relatorio - carregada por VALUE e relida via
020900*    REDEFINES, o codigo do indicador e o nome que vai para o
021000*    relatorio lado a lado na mesma posicao da tabela.
021100 01  TAB-ESTRATEGIA-VALUE.
021200     03  FILLER                        PIC X(24) VALUE
021300                                         'RSI         RSI         '.
021400     03  FILLER                        PIC X(24) VALUE
021500                                         'MACD        MACD        '.
021600     03  FILLER                        PIC X(24) VALUE
021700                                         'BOLLINGER   BOLLINGER   '.
021800     03  FILLER                        PIC X(24) VALUE
021900                                         'MA-CROSS    CRUZ.MEDIAS '.
022000     03  FILLER                        PIC X(24) VALUE
022100                                         'COMBINED    COMBINADA   '.
022200     03  FILLER                        PIC X(24) VALUE
022300                                         'BUY-HOLD    BUY & HOLD  '.
022400 01  TAB-ESTRATEGIA REDEFINES TAB-ESTRATEGIA-VALUE.
022500     03  TAB-EST-LINHA      OCCURS 6 TIMES.
022600         05  TAB-EST-CODIGO             PIC  X(12).
022700         05  TAB-EST-NOME               PIC  X(12).
022800
022900*    Resultado de cada uma das seis rodadas - copia da area
023000*    BKT650-RESULTADO guardada por estrategia para a impressao
023100*    das linhas individuais e para a selecao da melhor.
023200 01  GRP-RESULTADOS.
023300     03  GRP-LS-RESULTADO      OCCURS 6 TIMES.
023400         05  RES-ESTRATEGIA             PIC  X(12).
023500         05  RES-CAPITAL-FINAL           PIC S9(09)V9(02) COMP-3.
023600         05  RES-RET-PCT                 PIC S9(05)V9(02) COMP-3.
023700         05  RES-TOT-TRADES              PIC  9(05)    COMP-5.
023800         05  RES-WIN-TRADES              PIC  9(05)    COMP-5.
023900         05  RES-WIN-RATE                PIC S9(03)V9(02) COMP-3.
024000         05  RES-MAX-DD-PCT               PIC S9(03)V9(02) COMP-3.
024100         05  RES-SHARPE                   PIC S9(05)V9(04) COMP-3.
024200         05  RES-CALMAR                   PIC S9(05)V9(04) COMP-3.
024300     03  FILLER                        PIC  X(20).
024400
024500*    Resultado e trades da melhor estrategia ate agora - atu-
024600*    alizado no laco 200000-PROCESSAR a cada rodada que supera
024700*    o retorno anterior (guarda o indice da estrategia e copia o
024800*    log de trades so quando ela vira a nova melhor).
024900 01  GRP-MELHOR.
025000     03  MLH-IX-ESTRATEGIA              PIC S9(05)    COMP-5.
025100     03  MLH-RET-PCT                    PIC S9(05)V9(02) COMP-3.
025200     03  MLH-QT-TRADES                  PIC S9(05)    COMP-5.
025300     03  MLH-LS-TRADE          OCCURS 2500 TIMES.
025400         05  MLH-TRD-DT-ENTRADA          PIC  X(16).
025500         05  MLH-TRD-VL-ENTRADA          PIC S9(07)V9(04) COMP-3.
025600         05  MLH-TRD-DT-SAIDA            PIC  X(16).
025700         05  MLH-TRD-VL-SAIDA            PIC S9(07)V9(04) COMP-3.
025800         05  MLH-TRD-QT-ATIVO            PIC S9(07)V9(06) COMP-3.
025900         05  MLH-TRD-MO-SAIDA            PIC  X(12).
026000         05  MLH-TRD-VL-RESULTADO        PIC S9(07)V9(02) COMP-3.
026100         05  MLH-TRD-PR-RESULTADO        PIC S9(03)V9(04) COMP-3.
026200     03  FILLER                        PIC  X(01).
026300
026400*    Resultado da rodada de Buy & Hold, guardado a parte como
026500*    benchmark de comparacao.
026600 01  GRP-BENCHMARK.
026700     03  BMK-CAPITAL-FINAL              PIC S9(09)V9(02) COMP-3.
026800     03  BMK-RET-PCT                    PIC S9(05)V9(02) COMP-3.
026900     03  BMK-MAX-DD-PCT                 PIC S9(03)V9(02) COMP-3.
027000     03  FILLER                        PIC  X(01).
027100
027200*    Diferenca entre o retorno da melhor estrategia e o do
027300*    benchmark - os dois retornos comparados cabem no mesmo
027400*    vetor de 2 posicoes para a subtracao generica de 250000.
027500 01  GRP-COMPARA-RET.
027600     03  VL-RET-MELHOR                  PIC S9(05)V9(02) COMP-3.
027700     03  VL-RET-BENCHMARK               PIC S9(05)V9(02) COMP-3.
027800 01  GRP-COMPARA-RET-VETOR REDEFINES GRP-COMPARA-RET.
027900     03  VL-RET               OCCURS 2 TIMES PIC S9(05)V9(02)
028000                                                       COMP-3.
028100 77  VL-MELHOR-VS-BENCHMARK            PIC S9(05)V9(02) COMP-3.
028200
028300*    Linhas editadas do relatorio - uma area por tipo de linha,
028400*    cada WRITE ... FROM usa a area ja editada da linha corrente.
028500 01  DSP-CABECALHO-1.
028600     03  FILLER                        PIC  X(22) VALUE
028700                                         '1BACK-TEST MULTI-ESTR.'.
028800     03  FILLER                        PIC  X(110) VALUE SPACES.
028900 01  DSP-CABECALHO-1A.
029000     03  FILLER                        PIC  X(10) VALUE
029100                                         ' SIMBOLO: '.
029200     03  DSP-SIMBOLO                    PIC  X(10).
029300     03  FILLER                        PIC  X(04) VALUE SPACES.
029400     03  FILLER                        PIC  X(12) VALUE
029500                                         ' INTERVALO: '.
029600     03  DSP-INTERVALO                  PIC  X(05).
029700     03  FILLER                        PIC  X(91) VALUE SPACES.
029800 01  DSP-CABECALHO-2.
029900     03  FILLER                        PIC  X(18) VALUE
030000                                         ' CAPITAL INICIAL: '.
030100     03  DSP-CAP-INICIAL                PIC ZZZ.ZZZ.ZZ9,99.
030200     03  FILLER                        PIC  X(14) VALUE
030300                                         '  STOP-LOSS : '.
030400     03  DSP-STOP-LOSS                  PIC ZZ9,99.
030500     03  FILLER                        PIC  X(02) VALUE '% '.
030600     03  FILLER                        PIC  X(14) VALUE
030700                                         ' TAKE-PROFIT: '.
030800     03  DSP-TAKE-PROFIT                 PIC ZZ9,99.
030900     03  FILLER                        PIC  X(01) VALUE '%'.
031000     03  FILLER                        PIC  X(53) VALUE SPACES.
031100 01  DSP-CABECALHO-3.
031200     03  FILLER                        PIC  X(10) VALUE
031300                                         ' PERIODO: '.
031400     03  DSP-DT-INICIO                  PIC  X(10).
031500     03  FILLER                        PIC  X(04) VALUE ' a  '.
031600     03  DSP-DT-FIM                     PIC  X(10).
031700     03  FILLER                        PIC  X(98) VALUE SPACES.
031800 01  DSP-LINHA-ESTRATEGIA.
031900     03  DSP-EST-NOME                   PIC  X(12).
032000     03  FILLER                        PIC  X(02) VALUE SPACES.
032100     03  DSP-EST-RET                    PIC -ZZ.ZZ9,99.
032200     03  FILLER                        PIC  X(01) VALUE '%'.
032300     03  FILLER                        PIC  X(02) VALUE SPACES.
032400     03  DSP-EST-SHARPE                 PIC -Z9,9999.
032500     03  FILLER                        PIC  X(02) VALUE SPACES.
032600     03  DSP-EST-TRADES                 PIC ZZZZ9.
032700     03  FILLER                        PIC  X(02) VALUE SPACES.
032800     03  DSP-EST-MAXDD                  PIC -ZZ.ZZ9,99.
032900     03  FILLER                        PIC  X(01) VALUE '%'.
033000     03  FILLER                        PIC  X(78) VALUE SPACES.
033100 01  DSP-RESUMO-MELHOR.
033200     03  FILLER                        PIC  X(16) VALUE
033300                                         ' MELHOR ESTRAT: '.
033400     03  DSP-MLH-NOME                   PIC  X(12).
033500     03  FILLER                        PIC  X(13) VALUE
033600                                         '  CAP FINAL: '.
033700     03  DSP-MLH-CAPITAL                 PIC ZZZ.ZZZ.ZZ9,99.
033800     03  FILLER                        PIC  X(10) VALUE
033900                                         '  RETORNO:'.
034000     03  DSP-MLH-RETORNO                 PIC -ZZ.ZZ9,99.
034100     03  FILLER                        PIC  X(01) VALUE '%'.
034200     03  FILLER                        PIC  X(54) VALUE SPACES.
034300 01  DSP-RESUMO-MELHOR-2.
034400     03  FILLER                        PIC  X(14) VALUE
034500                                         '  TOT TRADES: '.
034600     03  DSP-MLH-TRADES                  PIC ZZZZ9.
034700     03  FILLER                        PIC  X(13) VALUE
034800                                         '  TX ACERTO: '.
034900     03  DSP-MLH-WINRATE                 PIC ZZ9,99.
035000     03  FILLER                        PIC  X(01) VALUE '%'.
035100     03  FILLER                        PIC  X(10) VALUE
035200                                         '  MAX DD: '.
035300     03  DSP-MLH-MAXDD                   PIC -ZZ.ZZ9,99.
035400     03  FILLER                        PIC  X(01) VALUE '%'.
035500     03  FILLER                        PIC  X(68) VALUE SPACES.
035600 01  DSP-RESUMO-MELHOR-3.
035700     03  FILLER                        PIC  X(12) VALUE
035800                                         '  SHARPE:   '.
035900     03  DSP-MLH-SHARPE                  PIC -Z9,9999.
036000     03  FILLER                        PIC  X(12) VALUE
036100                                         '  CALMAR:   '.
036200     03  DSP-MLH-CALMAR                   PIC -Z9,9999.
036300     03  FILLER                        PIC  X(94) VALUE SPACES.
036400 01  DSP-BENCHMARK-1.
036500     03  FILLER                        PIC  X(20) VALUE
036600                                         ' BENCHMARK BUY&HOLD:'.
036700     03  FILLER                        PIC  X(12) VALUE
036800                                         ' CAP FINAL: '.
036900     03  DSP-BMK-CAPITAL                 PIC ZZZ.ZZZ.ZZ9,99.
037000     03  FILLER                        PIC  X(10) VALUE
037100                                         '  RETORNO:'.
037200     03  DSP-BMK-RETORNO                 PIC -ZZ.ZZ9,99.
037300     03  FILLER                        PIC  X(01) VALUE '%'.
037400     03  FILLER                        PIC  X(63) VALUE SPACES.
037500 01  DSP-BENCHMARK-2.
037600     03  FILLER                        PIC  X(10) VALUE
037700                                         '  MAX DD: '.
037800     03  DSP-BMK-MAXDD                   PIC -ZZ.ZZ9,99.
037900     03  FILLER                        PIC  X(01) VALUE '%'.
038000     03  FILLER                        PIC  X(18) VALUE
038100                                         '  DIFERENCA MLH-BM'.
038200     03  FILLER                        PIC  X(02) VALUE ': '.
038300     03  DSP-DIFERENCA                   PIC -ZZ.ZZ9,99.
038400     03  FILLER                        PIC  X(01) VALUE '%'.
038500     03  FILLER                        PIC  X(76) VALUE SPACES.
038600 01  DSP-TRADE-CABECALHO.
038700     03  FILLER                        PIC  X(132) VALUE
038800-        ' TRADES DA MELHOR ESTRATEGIA - ENTRADA / SAIDA / QTD '
038900-        '/ MOTIVO / P-L / P-L %'.
039000 01  DSP-LINHA-TRADE.
039100     03  DSP-TRD-ENTRADA                PIC  X(16).
039200     03  FILLER                        PIC  X(01) VALUE SPACES.
039300     03  DSP-TRD-VL-ENTRADA              PIC ZZZ.ZZ9,9999.
039400     03  FILLER                        PIC  X(01) VALUE SPACES.
039500     03  DSP-TRD-SAIDA                   PIC  X(16).
039600     03  FILLER                        PIC  X(01) VALUE SPACES.
039700     03  DSP-TRD-VL-SAIDA                PIC ZZZ.ZZ9,9999.
039800     03  FILLER                        PIC  X(01) VALUE SPACES.
039900     03  DSP-TRD-QTD                     PIC ZZZ.ZZ9,999999.
040000     03  FILLER                        PIC  X(01) VALUE SPACES.
040100     03  DSP-TRD-MOTIVO                  PIC  X(12).
040200     03  FILLER                        PIC  X(01) VALUE SPACES.
040300     03  DSP-TRD-PL                      PIC -ZZZ.ZZ9,99.
040400     03  FILLER                        PIC  X(01) VALUE SPACES.
040500     03  DSP-TRD-PL-PCT                  PIC -ZZ9,9999.
040600     03  FILLER                        PIC  X(01) VALUE '%'.
040700     03  FILLER                        PIC  X(14) VALUE SPACES.
040800
040900 01  FILLER                            PIC  X(80).
041000
041100*    Areas de ligacao das quatro sub-rotinas do motor de back-
041200*    test, mantidas aqui no WORKING-STORAGE do acionador (que e'
041300*    quem aloca a memoria passada via CALL ... USING).
041400 01  BKT620-DADOS.
041500     COPY BKTKB620.
041600 01  BKT630-DADOS.
041700     COPY BKTKB630.
041800 01  BKT640-DADOS.
041900     COPY BKTKB640.
042000 01  BKT650-DADOS.
042100     COPY BKTKB650.
042200
042300*----------------------------------------------------------------*
042400 LINKAGE SECTION.
042500*----------------------------------------------------------------*
042600*    (sem area de ligacao - BKTP0600 e' programa principal.)
042700*----------------------------------------------------------------*
042800 PROCEDURE DIVISION.
042900*----------------------------------------------------------------*
043000 000000-PRINCIPAL SECTION.
043100*----------------------------------------------------------------*
043200     MOVE 'N'                          TO FL-RUN-ABORTADA
043300
043400     PERFORM 100000-CARGA-CANDLES THRU 100000-SAI
043500
043600     IF  NOT RUN-ABORTADA-SIM
043700         PERFORM 105000-ORDENA-CANDLES THRU 105000-SAI
043800     END-IF
043900
044000     IF  NOT RUN-ABORTADA-SIM
044100         PERFORM 110000-VALIDAR-CANDLES THRU 110000-SAI
044200     END-IF
044300
044400     IF  NOT RUN-ABORTADA-SIM
044500         OPEN OUTPUT TRADE-LOG
044600         OPEN OUTPUT BACKTEST-REPORT
044700
044800         PERFORM 120000-PREPARA-SERIES THRU 120000-SAI
044900
045000         PERFORM 200000-PROCESSAR THRU 200000-SAI
045100             VARYING IX-EST FROM 1 BY 1
045200             UNTIL IX-EST GREATER 6
045300
045400         PERFORM 250000-SELECIONA-MELHOR THRU 250000-SAI
045500
045600         PERFORM 400000-IMPR-CABECALHO THRU 400000-SAI
045700         PERFORM 420000-IMPR-RESUMO-MELHOR THRU 420000-SAI
045800         PERFORM 430000-IMPR-BENCHMARK THRU 430000-SAI
045900         PERFORM 440000-IMPR-TRADES THRU 440000-SAI
046000             VARYING IX-TRD FROM 1 BY 1
046100             UNTIL IX-TRD GREATER MLH-QT-TRADES
046200
046300         CLOSE TRADE-LOG
046400         CLOSE BACKTEST-REPORT
046500     END-IF
046600     .
046700 000000-SAI.
046800     STOP RUN
046900     .
047000*----------------------------------------------------------------*
047100*    Le sequencialmente o arquivo de candles e carrega a tabela
047200*    em memoria GRP-CANDLES.
047300*----------------------------------------------------------------*
047400 100000-CARGA-CANDLES SECTION.
047500*----------------------------------------------------------------*
047600     OPEN INPUT CANDLES
047700
047800     IF  NOT FS-CANDLES-OK
047900         PERFORM 999002-ERRO
048000         MOVE 'S'                      TO FL-RUN-ABORTADA
048100         GO TO 100000-SAI
048200     END-IF
048300
048400     MOVE ZEROS                        TO QT-CANDLES
048500     MOVE 'N'                          TO FL-FIM-CANDLES
048600
048700     READ CANDLES
048800         AT END
048900             MOVE 'S'                  TO FL-FIM-CANDLES
049000     END-READ
049100
049200     PERFORM 100100-LACO-LEITURA THRU 100100-SAI
049300         UNTIL FIM-CANDLES-SIM
049400
049500     CLOSE CANDLES
049600     .
049700 100000-SAI.
049800     EXIT.
049900*----------------------------------------------------------------*
050000 100100-LACO-LEITURA.
050100*----------------
050200     ADD 1                             TO QT-CANDLES
050300     MOVE RC-DATA          TO CND-DATA(QT-CANDLES)
050400     MOVE RC-HORA          TO CND-HORA(QT-CANDLES)
050500     MOVE RC-OPEN          TO CND-OPEN(QT-CANDLES)
050600     MOVE RC-CLOSE         TO CND-CLOSE(QT-CANDLES)
050700
050800     READ CANDLES
050900         AT END
051000             MOVE 'S'                  TO FL-FIM-CANDLES
051100     END-READ
051200     .
051300 100100-SAI.
051400     EXIT.
051500*----------------------------------------------------------------*
051600*    O arquivo de candles normalmente ja' vem em ordem crescente
051700*    de data/hora, mas a rodada nao confia nisso - a tabela em
051800*    memoria e' reordenada aqui (selecao direta, mesma forma da
051900*    troca usada em GRP-CANDLE-TROCA) antes de qualquer validacao
052000*    ou calculo de indicador.
052100*----------------------------------------------------------------*
052200 105000-ORDENA-CANDLES SECTION.
052300*----------------------------------------------------------------*
052400     PERFORM 105100-LACO-EXTERNO THRU 105100-SAI
052500         VARYING IX-ORD-AUX FROM 1 BY 1
052600         UNTIL IX-ORD-AUX GREATER QT-CANDLES
052700     .
052800 105000-SAI.
052900     EXIT.
053000*----------------------------------------------------------------*
053100 105100-LACO-EXTERNO.
053200*-------------------
053300     PERFORM 105200-LACO-INTERNO THRU 105200-SAI
053400         VARYING IX-ORD-CMP FROM IX-ORD-AUX BY 1
053500         UNTIL IX-ORD-CMP GREATER QT-CANDLES
053600     .
053700 105100-SAI.
053800     EXIT.
053900 105200-LACO-INTERNO.
054000*-------------------
054100     IF  CND-DATA(IX-ORD-CMP) LESS CND-DATA(IX-ORD-AUX)
054200     OR (CND-DATA(IX-ORD-CMP) EQUAL CND-DATA(IX-ORD-AUX)
054300     AND CND-HORA(IX-ORD-CMP) LESS CND-HORA(IX-ORD-AUX))
054400         MOVE GRP-LS-CANDLE(IX-ORD-AUX)   TO GRP-CANDLE-TROCA
054500         MOVE GRP-LS-CANDLE(IX-ORD-CMP)   TO GRP-LS-CANDLE(IX-ORD-AUX)
054600         MOVE TRC-CND-DATA                TO CND-DATA(IX-ORD-CMP)
054700         MOVE TRC-CND-HORA                TO CND-HORA(IX-ORD-CMP)
054800         MOVE TRC-CND-OPEN                TO CND-OPEN(IX-ORD-CMP)
054900         MOVE TRC-CND-CLOSE               TO CND-CLOSE(IX-ORD-CMP)
055000     END-IF
055100     .
055200 105200-SAI.
055300     EXIT.
055400*----------------------------------------------------------------*
055500*    A quantidade de candles precisa ser >= 2; apos a reordenacao
055600*    em 105000-ORDENA-CANDLES so' sobra como erro real um par de
055700*    candles com data/hora duplicada (nao da' pra saber qual dos
055800*    dois vem primeiro).
055900*----------------------------------------------------------------*
056000 110000-VALIDAR-CANDLES SECTION.
056100*----------------------------------------------------------------*
056200     IF  QT-CANDLES LESS 2
056300         PERFORM 999001-ERRO
056400         MOVE 'S'                      TO FL-RUN-ABORTADA
056500         GO TO 110000-SAI
056600     END-IF
056700
056800     PERFORM 110100-LACO-ORDEM THRU 110100-SAI
056900         VARYING IX-CND FROM 2 BY 1
057000         UNTIL IX-CND GREATER QT-CANDLES
057100         OR RUN-ABORTADA-SIM
057200     .
057300 110000-SAI.
057400     EXIT.
057500*----------------------------------------------------------------*
057600 110100-LACO-ORDEM.
057700*----------------
057800     IF  CND-DATA(IX-CND) EQUAL CND-DATA(IX-CND - 1)
057900     AND CND-HORA(IX-CND) EQUAL CND-HORA(IX-CND - 1)
058000         PERFORM 999003-ERRO
058100         MOVE 'S'                      TO FL-RUN-ABORTADA
058200     END-IF
058300     .
058400 110100-SAI.
058500     EXIT.
058600*----------------------------------------------------------------*
058700*    Prepara as areas de ligacao compartilhadas entre estrate-
058800*    gias (fechamento e OHLC nao mudam de uma rodada para a
058900*    outra - so o sinal muda). Guarda tambem o primeiro/ultimo
059000*    candle para o cabecalho e para a BKTSB650.
059100*----------------------------------------------------------------*
059200 120000-PREPARA-SERIES SECTION.
059300*----------------------------------------------------------------*
059400     MOVE CND-DATA(1)                  TO DT-PRIMEIRO-CANDLE
059500     MOVE CND-DATA(QT-CANDLES)         TO DT-ULTIMO-CANDLE
059600
059700     MOVE QT-CANDLES                   TO BKT620-QT-CANDLES
059800     MOVE QT-CANDLES                   TO BKT630-QT-CANDLES
059900     MOVE QT-CANDLES                   TO BKT640-QT-CANDLES
060000     MOVE QT-CANDLES                   TO BKT650-QT-CANDLES
060100
060200     MOVE CTE-PR-SOBREVENDIDO          TO BKT630-PR-SOBREVENDIDO
060300     MOVE CTE-PR-SOBRECOMPRADO         TO BKT630-PR-SOBRECOMPRADO
060400
060500     MOVE CTE-CAPITAL-INICIAL          TO BKT640-VL-CAPITAL-INICIAL
060600     MOVE CTE-PR-CORRETAGEM            TO BKT640-PR-CORRETAGEM
060700     MOVE CTE-PR-SLIPPAGE              TO BKT640-PR-SLIPPAGE
060800     MOVE CTE-QT-ATRASO                TO BKT640-QT-ATRASO
060900     MOVE CTE-PR-TAMANHO-POSICAO       TO BKT640-PR-TAMANHO-POSICAO
061000
061100     MOVE DT-PRIMEIRO-CANDLE           TO BKT650-DT-PRIMEIRO-CANDLE
061200     MOVE DT-ULTIMO-CANDLE             TO BKT650-DT-ULTIMO-CANDLE
061300
061400     PERFORM 120100-LACO-PREPARA THRU 120100-SAI
061500         VARYING IX-CND FROM 1 BY 1
061600         UNTIL IX-CND GREATER QT-CANDLES
061700     .
061800 120000-SAI.
061900     EXIT.
062000*----------------------------------------------------------------*
062100 120100-LACO-PREPARA.
062200*------------------
062300     MOVE CND-CLOSE(IX-CND)            TO BKT620-VL-CLOSE(IX-CND)
062400     MOVE CND-CLOSE(IX-CND)            TO BKT630-VL-CLOSE(IX-CND)
062500
062600     STRING
062700         CND-DATA(IX-CND) ' ' CND-HORA(IX-CND)
062800         DELIMITED BY SIZE INTO BKT640-DT-CANDLE(IX-CND)
062900     END-STRING
063000
063100     MOVE CND-OPEN(IX-CND)             TO BKT640-VL-OPEN(IX-CND)
063200     MOVE CND-CLOSE(IX-CND)            TO BKT640-VL-CLOSE(IX-CND)
063300     .
063400 120100-SAI.
063500     EXIT.
063600*----------------------------------------------------------------*
063700*    Roda uma estrategia completa: indicadores (se necessario),
063800*    sinal, motor de back-test e calculo das metricas. Guarda o
063900*    resultado na linha IX-EST de GRP-RESULTADOS, grava os
064000*    trades fechados no arquivo TRADE-LOG, imprime a linha do
064100*    relatorio e atualiza a melhor estrategia e o benchmark.
064200*----------------------------------------------------------------*
064300 200000-PROCESSAR SECTION.
064400*----------------------------------------------------------------*
064500     MOVE TAB-EST-CODIGO(IX-EST)       TO BKT630-CD-ESTRATEGIA
064600     MOVE TAB-EST-CODIGO(IX-EST)       TO BKT640-CD-ESTRATEGIA
064700     MOVE TAB-EST-CODIGO(IX-EST)       TO BKT650-CD-ESTRATEGIA
064800
064900     PERFORM 210000-CLC-INDICADORES THRU 210000-SAI
065000
065100     CALL 'BKTSB630'                   USING BKT630-DADOS
065200
065300     PERFORM 220000-COPIA-SINAL THRU 220000-SAI
065400         VARYING IX-CND FROM 1 BY 1
065500         UNTIL IX-CND GREATER QT-CANDLES
065600
065700     IF  BKT630-EST-COMPRA-MANT
065800         MOVE ZEROS                    TO BKT640-PR-STOP-LOSS
065900         MOVE ZEROS                    TO BKT640-PR-TAKE-PROFIT
066000     ELSE
066100         MOVE CTE-PR-STOP-LOSS         TO BKT640-PR-STOP-LOSS
066200         MOVE CTE-PR-TAKE-PROFIT       TO BKT640-PR-TAKE-PROFIT
066300     END-IF
066400
066500     CALL 'BKTSB640'                   USING BKT640-DADOS
066600
066700     MOVE BKT640-VL-CAPITAL-INICIAL    TO BKT650-VL-CAPITAL-INICIAL
066800     MOVE BKT640-VL-TOTAL(QT-CANDLES)  TO BKT650-VL-CAPITAL-FINAL
066900
067000     MOVE BKT640-QT-TRADES             TO BKT650-QT-TRADES
067100     PERFORM 230000-COPIA-CURVA-TRADES THRU 230000-SAI
067200         VARYING IX-CND FROM 1 BY 1
067300         UNTIL IX-CND GREATER QT-CANDLES
067400
067500     PERFORM 230100-COPIA-TRADES-RESULT THRU 230100-SAI
067600         VARYING IX-TRD FROM 1 BY 1
067700         UNTIL IX-TRD GREATER BKT640-QT-TRADES
067800
067900     CALL 'BKTSB650'                   USING BKT650-DADOS
068000
068100     PERFORM 240000-GRAVA-TRADES THRU 240000-SAI
068200         VARYING IX-TRD FROM 1 BY 1
068300         UNTIL IX-TRD GREATER BKT640-QT-TRADES
068400
068500     MOVE TAB-EST-CODIGO(IX-EST)       TO RES-ESTRATEGIA(IX-EST)
068600     MOVE BKT650-VL-CAPITAL-FINAL       TO RES-CAPITAL-FINAL(IX-EST)
068700     MOVE BKT650-MET-TOT-RET-PCT        TO RES-RET-PCT(IX-EST)
068800     MOVE BKT650-MET-TOT-TRADES         TO RES-TOT-TRADES(IX-EST)
068900     MOVE BKT650-MET-WIN-TRADES         TO RES-WIN-TRADES(IX-EST)
069000     MOVE BKT650-MET-WIN-RATE           TO RES-WIN-RATE(IX-EST)
069100     MOVE BKT650-MET-MAX-DD-PCT         TO RES-MAX-DD-PCT(IX-EST)
069200     MOVE BKT650-PR-SHARPE               TO RES-SHARPE(IX-EST)
069300     MOVE BKT650-PR-CALMAR               TO RES-CALMAR(IX-EST)
069400
069500     PERFORM 410000-IMPR-LINHA-ESTRATEGIA THRU 410000-SAI
069600
069700     IF  BKT630-EST-COMPRA-MANT
069800         MOVE BKT650-VL-CAPITAL-FINAL    TO BMK-CAPITAL-FINAL
069900         MOVE BKT650-MET-TOT-RET-PCT     TO BMK-RET-PCT
070000         MOVE BKT650-MET-MAX-DD-PCT      TO BMK-MAX-DD-PCT
070100     END-IF
070200
070300     IF  IX-EST EQUAL 1
070400     OR  BKT650-MET-TOT-RET-PCT GREATER MLH-RET-PCT
070500         PERFORM 250100-GUARDA-MELHOR THRU 250100-SAI
070600     END-IF
070700     .
070800 200000-SAI.
070900     EXIT.
071000*----------------------------------------------------------------*
071100*    Calcula, via BKTSB620, apenas os indicadores que a
071200*    estrategia da vez precisa, preenchendo as colunas
071300*    correspondentes da area BKT630-SERIES.
071400*----------------------------------------------------------------*
071500 210000-CLC-INDICADORES SECTION.
071600*----------------------------------------------------------------*
071700     IF  BKT630-EST-RSI OR BKT630-EST-COMBINADA
071800         PERFORM 211000-CLC-RSI THRU 211000-SAI
071900     END-IF
072000
072100     IF  BKT630-EST-MACD OR BKT630-EST-COMBINADA
072200         PERFORM 212000-CLC-MACD THRU 212000-SAI
072300     END-IF
072400
072500     IF  BKT630-EST-BANDAS OR BKT630-EST-COMBINADA
072600         PERFORM 213000-CLC-BANDAS THRU 213000-SAI
072700     END-IF
072800
072900     IF  BKT630-EST-CRUZ-MM
073000         PERFORM 214000-CLC-CRUZAMENTO-MM THRU 214000-SAI
073100     END-IF
073200     .
073300 210000-SAI.
073400     EXIT.
073500*----------------------------------------------------------------*
073600 211000-CLC-RSI.
073700*--------------
073800     MOVE 'RSI     '                   TO BKT620-CD-INDICADOR
073900     MOVE CTE-PR-RSI                   TO BKT620-PR-PERIODO
074000     MOVE QT-CANDLES                   TO BKT620-QT-CANDLES
074100
074200     CALL 'BKTSB620'                   USING BKT620-DADOS
074300
074400     MOVE BKT620-IX-INI-1              TO BKT630-IX-INI-RSI
074500
074600     PERFORM 211100-COPIA-RSI THRU 211100-SAI
074700         VARYING IX-CND FROM 1 BY 1
074800         UNTIL IX-CND GREATER QT-CANDLES
074900     .
075000 211000-SAI.
075100     EXIT.
075200 211100-COPIA-RSI.
075300*-------------
075400     MOVE BKT620-VL-1(IX-CND)          TO BKT630-VL-RSI(IX-CND)
075500     .
075600 211100-SAI.
075700     EXIT.
075800*----------------------------------------------------------------*
075900 212000-CLC-MACD.
076000*---------------
076100     MOVE 'MACD    '                   TO BKT620-CD-INDICADOR
076200     MOVE CTE-PR-MACD-RAPIDO           TO BKT620-PR-RAPIDO
076300     MOVE CTE-PR-MACD-LENTO            TO BKT620-PR-LENTO
076400     MOVE CTE-PR-MACD-SINAL            TO BKT620-PR-SINAL
076500     MOVE QT-CANDLES                   TO BKT620-QT-CANDLES
076600
076700     CALL 'BKTSB620'                   USING BKT620-DADOS
076800
076900     MOVE BKT620-IX-INI-1              TO BKT630-IX-INI-MACD
077000
077100     PERFORM 212100-COPIA-MACD THRU 212100-SAI
077200         VARYING IX-CND FROM 1 BY 1
077300         UNTIL IX-CND GREATER QT-CANDLES
077400     .
077500 212000-SAI.
077600     EXIT.
077700 212100-COPIA-MACD.
077800*--------------
077900     MOVE BKT620-VL-1(IX-CND)
078000                             TO BKT630-VL-MACD-LINHA(IX-CND)
078100     MOVE BKT620-VL-2(IX-CND)
078200                             TO BKT630-VL-MACD-SINAL(IX-CND)
078300     .
078400 212100-SAI.
078500     EXIT.
078600*----------------------------------------------------------------*
078700 213000-CLC-BANDAS.
078800*-----------------
078900     MOVE 'BOLL    '                   TO BKT620-CD-INDICADOR
079000     MOVE CTE-PR-BANDA                 TO BKT620-PR-PERIODO
079100     MOVE CTE-VL-K-DESVIO              TO BKT620-VL-K-DESVIO
079200     MOVE QT-CANDLES                   TO BKT620-QT-CANDLES
079300
079400     CALL 'BKTSB620'                   USING BKT620-DADOS
079500
079600     MOVE BKT620-IX-INI-1              TO BKT630-IX-INI-BANDA
079700
079800     PERFORM 213100-COPIA-BANDAS THRU 213100-SAI
079900         VARYING IX-CND FROM 1 BY 1
080000         UNTIL IX-CND GREATER QT-CANDLES
080100     .
080200 213000-SAI.
080300     EXIT.
080400 213100-COPIA-BANDAS.
080500*----------------
080600     MOVE BKT620-VL-2(IX-CND)
080700                             TO BKT630-VL-BANDA-SUP(IX-CND)
080800     MOVE BKT620-VL-3(IX-CND)
080900                             TO BKT630-VL-BANDA-INF(IX-CND)
081000     .
081100 213100-SAI.
081200     EXIT.
081300*----------------------------------------------------------------*
081400*    Cruzamento de medias - chama a BKTSB620 duas vezes (rapida
081500*    e lenta) com EMA, o tipo padrao da estrategia.
081600*----------------------------------------------------------------*
081700 214000-CLC-CRUZAMENTO-MM SECTION.
081800*----------------------------------------------------------------*
081900     MOVE 'EMA     '                   TO BKT620-CD-INDICADOR
082000     MOVE CTE-PR-MM-RAPIDA             TO BKT620-PR-PERIODO
082100     MOVE QT-CANDLES                   TO BKT620-QT-CANDLES
082200
082300     CALL 'BKTSB620'                   USING BKT620-DADOS
082400
082500     MOVE BKT620-IX-INI-1              TO BKT630-IX-INI-MM-RAPIDA
082600
082700     PERFORM 214100-COPIA-MM-RAPIDA THRU 214100-SAI
082800         VARYING IX-CND FROM 1 BY 1
082900         UNTIL IX-CND GREATER QT-CANDLES
083000
083100     MOVE 'EMA     '                   TO BKT620-CD-INDICADOR
083200     MOVE CTE-PR-MM-LENTA              TO BKT620-PR-PERIODO
083300     MOVE QT-CANDLES                   TO BKT620-QT-CANDLES
083400
083500     CALL 'BKTSB620'                   USING BKT620-DADOS
083600
083700     MOVE BKT620-IX-INI-1              TO BKT630-IX-INI-MM-LENTA
083800
083900     PERFORM 214200-COPIA-MM-LENTA THRU 214200-SAI
084000         VARYING IX-CND FROM 1 BY 1
084100         UNTIL IX-CND GREATER QT-CANDLES
084200     .
084300 214000-SAI.
084400     EXIT.
084500 214100-COPIA-MM-RAPIDA.
084600*-------------------
084700     MOVE BKT620-VL-1(IX-CND)
084800                             TO BKT630-VL-MM-RAPIDA(IX-CND)
084900     .
085000 214100-SAI.
085100     EXIT.
085200 214200-COPIA-MM-LENTA.
085300*------------------
085400     MOVE BKT620-VL-1(IX-CND)
085500                             TO BKT630-VL-MM-LENTA(IX-CND)
085600     .
085700 214200-SAI.
085800     EXIT.
085900*----------------------------------------------------------------*
086000 220000-COPIA-SINAL.
086100*------------------
086200     MOVE BKT630-VL-SINAL(IX-CND)      TO BKT640-VL-SINAL(IX-CND)
086300     .
086400 220000-SAI.
086500     EXIT.
086600*----------------------------------------------------------------*
086700 230000-COPIA-CURVA-TRADES.
086800*-------------------------
086900     MOVE BKT640-PR-RETORNO(IX-CND)    TO BKT650-PR-RETORNO(IX-CND)
087000     MOVE BKT640-PR-DRAWDOWN(IX-CND)
087100                             TO BKT650-PR-DRAWDOWN(IX-CND)
087200     .
087300 230000-SAI.
087400     EXIT.
087500*----------------------------------------------------------------*
087600 230100-COPIA-TRADES-RESULT.
087700*--------------------------
087800     MOVE BKT640-TRD-VL-RESULTADO(IX-TRD)
087900                             TO BKT650-TRD-VL-RESULTADO(IX-TRD)
088000     .
088100 230100-SAI.
088200     EXIT.
088300*----------------------------------------------------------------*
088400*    Grava cada trade fechado desta estrategia no arquivo
088500*    TRADE-LOG.
088600*----------------------------------------------------------------*
088700 240000-GRAVA-TRADES SECTION.
088800*----------------------------------------------------------------*
088900     MOVE BKT640-TRD-ESTRATEGIA(IX-TRD)    TO RT-ESTRATEGIA
089000     MOVE BKT640-TRD-DT-ENTRADA(IX-TRD)    TO RT-DT-ENTRADA
089100     MOVE BKT640-TRD-VL-ENTRADA(IX-TRD)    TO RT-VL-ENTRADA
089200     MOVE BKT640-TRD-DT-SAIDA(IX-TRD)      TO RT-DT-SAIDA
089300     MOVE BKT640-TRD-VL-SAIDA(IX-TRD)      TO RT-VL-SAIDA
089400     MOVE BKT640-TRD-QT-ATIVO(IX-TRD)      TO RT-QT-ATIVO
089500     MOVE BKT640-TRD-MO-SAIDA(IX-TRD)      TO RT-MOTIVO-SAIDA
089600     MOVE BKT640-TRD-VL-RESULTADO(IX-TRD)  TO RT-VL-RESULTADO
089700     MOVE BKT640-TRD-PR-RESULTADO(IX-TRD)  TO RT-PR-RESULTADO
089800     MOVE BKT640-TRD-VL-CORRETAGEM(IX-TRD) TO RT-VL-CORRETAGEM
089900
090000     WRITE REG-TRADE
090100     .
090200 240000-SAI.
090300     EXIT.
090400*----------------------------------------------------------------*
090500*    Seleciona a melhor estrategia (ja' rastreada rodada a
090600*    rodada em 200000-PROCESSAR) e calcula a diferenca entre o
090700*    seu retorno e o do benchmark de Buy & Hold.
090800*----------------------------------------------------------------*
090900 250000-SELECIONA-MELHOR SECTION.
091000*----------------------------------------------------------------*
091100     MOVE MLH-RET-PCT                  TO VL-RET-MELHOR
091200     MOVE BMK-RET-PCT                  TO VL-RET-BENCHMARK
091300
091400     COMPUTE VL-MELHOR-VS-BENCHMARK ROUNDED =
091500         VL-RET(1) - VL-RET(2)
091600     .
091700 250000-SAI.
091800     EXIT.
091900*----------------------------------------------------------------*
092000*    Guarda a rodada atual como a melhor rodada vista ate agora.
092100*----------------------------------------------------------------*
092200 250100-GUARDA-MELHOR.
092300*--------------------
092400     MOVE IX-EST                       TO MLH-IX-ESTRATEGIA
092500     MOVE BKT650-MET-TOT-RET-PCT        TO MLH-RET-PCT
092600     MOVE BKT640-QT-TRADES             TO MLH-QT-TRADES
092700
092800     PERFORM 250200-COPIA-MELHOR-TRADES THRU 250200-SAI
092900         VARYING IX-TRD FROM 1 BY 1
093000         UNTIL IX-TRD GREATER BKT640-QT-TRADES
093100     .
093200 250100-SAI.
093300     EXIT.
093400 250200-COPIA-MELHOR-TRADES.
093500*--------------------------
093600     MOVE BKT640-TRD-DT-ENTRADA(IX-TRD)
093700                              TO MLH-TRD-DT-ENTRADA(IX-TRD)
093800     MOVE BKT640-TRD-VL-ENTRADA(IX-TRD)
093900                              TO MLH-TRD-VL-ENTRADA(IX-TRD)
094000     MOVE BKT640-TRD-DT-SAIDA(IX-TRD)
094100                              TO MLH-TRD-DT-SAIDA(IX-TRD)
094200     MOVE BKT640-TRD-VL-SAIDA(IX-TRD)
094300                              TO MLH-TRD-VL-SAIDA(IX-TRD)
094400     MOVE BKT640-TRD-QT-ATIVO(IX-TRD)
094500                              TO MLH-TRD-QT-ATIVO(IX-TRD)
094600     MOVE BKT640-TRD-MO-SAIDA(IX-TRD)
094700                              TO MLH-TRD-MO-SAIDA(IX-TRD)
094800     MOVE BKT640-TRD-VL-RESULTADO(IX-TRD)
094900                              TO MLH-TRD-VL-RESULTADO(IX-TRD)
095000     MOVE BKT640-TRD-PR-RESULTADO(IX-TRD)
095100                              TO MLH-TRD-PR-RESULTADO(IX-TRD)
095200     .
095300 250200-SAI.
095400     EXIT.
095500*----------------------------------------------------------------*
095600*    Bloco de cabecalho do relatorio: titulo, simbolo/intervalo
095700*    do candle, capital inicial, stop-loss/take-profit e
095800*    periodo do candle.
095900*----------------------------------------------------------------*
096000 400000-IMPR-CABECALHO SECTION.
096100*----------------------------------------------------------------*
096200     WRITE REG-RELATORIO            FROM DSP-CABECALHO-1
096300
096400     MOVE CTE-SIMBOLO                   TO DSP-SIMBOLO
096500     MOVE CTE-INTERVALO                 TO DSP-INTERVALO
096600     WRITE REG-RELATORIO            FROM DSP-CABECALHO-1A
096700
096800     MOVE CTE-CAPITAL-INICIAL          TO DSP-CAP-INICIAL
096900     COMPUTE DSP-STOP-LOSS ROUNDED = CTE-PR-STOP-LOSS * 100
097000     COMPUTE DSP-TAKE-PROFIT ROUNDED = CTE-PR-TAKE-PROFIT * 100
097100     WRITE REG-RELATORIO            FROM DSP-CABECALHO-2
097200
097300     MOVE DT-EXTREMO(1)                 TO DSP-DT-INICIO
097400     MOVE DT-EXTREMO(2)                 TO DSP-DT-FIM
097500     WRITE REG-RELATORIO            FROM DSP-CABECALHO-3
097600     .
097700 400000-SAI.
097800     EXIT.
097900*----------------------------------------------------------------*
098000*    Linha do relatorio com o resultado de uma estrategia
098100*    (nome, retorno %, Sharpe, trades, drawdown maximo %).
098200*----------------------------------------------------------------*
098300 410000-IMPR-LINHA-ESTRATEGIA SECTION.
098400*----------------------------------------------------------------*
098500     MOVE TAB-EST-NOME(IX-EST)         TO DSP-EST-NOME
098600     MOVE BKT650-MET-TOT-RET-PCT        TO DSP-EST-RET
098700     MOVE BKT650-PR-SHARPE               TO DSP-EST-SHARPE
098800     MOVE BKT650-MET-TOT-TRADES         TO DSP-EST-TRADES
098900     MOVE BKT650-MET-MAX-DD-PCT          TO DSP-EST-MAXDD
099000
099100     WRITE REG-RELATORIO            FROM DSP-LINHA-ESTRATEGIA
099200     .
099300 410000-SAI.
099400     EXIT.
099500*----------------------------------------------------------------*
099600*    Bloco-resumo da melhor estrategia: capital inicial/final,
099700*    retorno, trades, taxa de acerto, drawdown, Sharpe e Calmar.
099800*----------------------------------------------------------------*
099900 420000-IMPR-RESUMO-MELHOR SECTION.
100000*----------------------------------------------------------------*
100100     MOVE TAB-EST-NOME(MLH-IX-ESTRATEGIA)
100200                                     TO DSP-MLH-NOME
100300     MOVE RES-CAPITAL-FINAL(MLH-IX-ESTRATEGIA)
100400                                     TO DSP-MLH-CAPITAL
100500     MOVE RES-RET-PCT(MLH-IX-ESTRATEGIA)
100600                                     TO DSP-MLH-RETORNO
100700     WRITE REG-RELATORIO            FROM DSP-RESUMO-MELHOR
100800
100900     MOVE RES-TOT-TRADES(MLH-IX-ESTRATEGIA)
101000                                     TO DSP-MLH-TRADES
101100     MOVE RES-WIN-RATE(MLH-IX-ESTRATEGIA)
101200                                     TO DSP-MLH-WINRATE
101300     MOVE RES-MAX-DD-PCT(MLH-IX-ESTRATEGIA)
101400                                     TO DSP-MLH-MAXDD
101500     WRITE REG-RELATORIO            FROM DSP-RESUMO-MELHOR-2
101600
101700     MOVE RES-SHARPE(MLH-IX-ESTRATEGIA)
101800                                     TO DSP-MLH-SHARPE
101900     MOVE RES-CALMAR(MLH-IX-ESTRATEGIA)
102000                                     TO DSP-MLH-CALMAR
102100     WRITE REG-RELATORIO            FROM DSP-RESUMO-MELHOR-3
102200     .
102300 420000-SAI.
102400     EXIT.
102500*----------------------------------------------------------------*
102600*    Bloco do benchmark Buy & Hold: capital final, retorno,
102700*    drawdown maximo e a diferenca com a melhor estrategia.
102800*----------------------------------------------------------------*
102900 430000-IMPR-BENCHMARK SECTION.
103000*----------------------------------------------------------------*
103100     MOVE BMK-CAPITAL-FINAL            TO DSP-BMK-CAPITAL
103200     MOVE BMK-RET-PCT                  TO DSP-BMK-RETORNO
103300     WRITE REG-RELATORIO            FROM DSP-BENCHMARK-1
103400
103500     MOVE BMK-MAX-DD-PCT               TO DSP-BMK-MAXDD
103600     MOVE VL-MELHOR-VS-BENCHMARK       TO DSP-DIFERENCA
103700     WRITE REG-RELATORIO            FROM DSP-BENCHMARK-2
103800     .
103900 430000-SAI.
104000     EXIT.
104100*----------------------------------------------------------------*
104200*    Linhas de detalhe dos trades da melhor estrategia: entrada
104300*    e saida (data/preco), quantidade, motivo, P/L e P/L %.
104400*----------------------------------------------------------------*
104500 440000-IMPR-TRADES SECTION.
104600*----------------------------------------------------------------*
104700     IF  IX-TRD EQUAL 1
104800         WRITE REG-RELATORIO        FROM DSP-TRADE-CABECALHO
104900     END-IF
105000
105100     IF  MLH-QT-TRADES GREATER ZEROS
105200         MOVE MLH-TRD-DT-ENTRADA(IX-TRD)   TO DSP-TRD-ENTRADA
105300         MOVE MLH-TRD-VL-ENTRADA(IX-TRD)   TO DSP-TRD-VL-ENTRADA
105400         MOVE MLH-TRD-DT-SAIDA(IX-TRD)     TO DSP-TRD-SAIDA
105500         MOVE MLH-TRD-VL-SAIDA(IX-TRD)     TO DSP-TRD-VL-SAIDA
105600         MOVE MLH-TRD-QT-ATIVO(IX-TRD)     TO DSP-TRD-QTD
105700         MOVE MLH-TRD-MO-SAIDA(IX-TRD)     TO DSP-TRD-MOTIVO
105800         MOVE MLH-TRD-VL-RESULTADO(IX-TRD) TO DSP-TRD-PL
105900         MOVE MLH-TRD-PR-RESULTADO(IX-TRD) TO DSP-TRD-PL-PCT
106000
106100         WRITE REG-RELATORIO        FROM DSP-LINHA-TRADE
106200     END-IF
106300     .
106400 440000-SAI.
106500     EXIT.
106600*----------------------------------------------------------------*
106700 999000-ERRO SECTION.
106800*----------------------------------------------------------------*
106900 999001-ERRO.
107000*------------
107100     DISPLAY CTE-PROG ' 0001 - Quantidade de candles invalida '
107200                       '(minimo 2)'
107300     .
107400 999002-ERRO.
107500*------------
107600     DISPLAY CTE-PROG ' 0002 - Erro na abertura do arquivo de '
107700                       'candles - FS: ' FS-CANDLES
107800     .
107900 999003-ERRO.
108000*------------
108100     DISPLAY CTE-PROG ' 0003 - Candles duplicados - mesma data '
108200                       'e hora apos a reordenacao'
108300     .
108400 999000-SAI.
108500     EXIT.
